000100*-----------------------------------------------------------------
000200* ITEMPED.CPY
000300* LAYOUT DO ITEM DE PEDIDO.  ITP-VALOR-UNITARIO JA REFLETE O PRECO
000400* DE TABELA OU PROMOCIONAL CONFORME ITP-EM-PROMOCAO.
000500*-----------------------------------------------------------------
000600 01  REG-ITEMPED.
000700     03  ITP-ID                 PIC X(036).
000800     03  ITP-PEDIDO-ID          PIC X(036).
000900     03  ITP-PE-ID              PIC X(036).
001000     03  ITP-QUANTIDADE         PIC S9(005).
001100     03  ITP-VALOR-UNITARIO     PIC S9(006)V99.
001200     03  ITP-VALOR-TOTAL        PIC S9(007)V99.
001300     03  ITP-EM-PROMOCAO        PIC X(001).
001400         88  ITP-EM-PROMOCAO-SIM    VALUE "Y".
001500         88  ITP-EM-PROMOCAO-NAO    VALUE "N".
001600     03  FILLER                 PIC X(019).
