000100*-----------------------------------------------------------------
000200* CLIENTE.CPY
000300* LAYOUT DO CADASTRO DE CLIENTES DO MARKETPLACE.
000400* CAMPOS DE LIGACAO (CLI-ID, CLI-ENDERECO-ID) SAO UUID DE 36
000500* POSICOES, PADRAO ADOTADO POR TODA A CAMADA DE PEDIDOS.
000600*-----------------------------------------------------------------
000700 01  REG-CLIENTE.
000800     03  CLI-ID                 PIC X(036).
000900     03  CLI-NOME               PIC X(050).
001000     03  CLI-EMAIL              PIC X(035).
001100     03  CLI-TELEFONE           PIC X(020).
001200     03  CLI-DOCUMENTO          PIC X(014).
001300     03  CLI-ENDERECO-ID        PIC X(036).
001400     03  CLI-OBSERVACOES        PIC X(100).
001500     03  FILLER                 PIC X(009).
