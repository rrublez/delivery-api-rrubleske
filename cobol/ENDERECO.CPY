000100*-----------------------------------------------------------------
000200* ENDERECO.CPY
000300* LAYOUT DO CADASTRO DE ENDERECOS (ENTREGA E COBRANCA).
000400*-----------------------------------------------------------------
000500 01  REG-ENDERECO.
000600     03  END-ID                 PIC X(036).
000700     03  END-RUA                PIC X(075).
000800     03  END-NUMERO             PIC X(006).
000900     03  END-COMPLEMENTO        PIC X(025).
001000     03  END-CIDADE             PIC X(050).
001100     03  END-ESTADO             PIC X(002).
001200     03  END-CEP                PIC X(008).
001300     03  END-BAIRRO             PIC X(025).
001400     03  END-PONTO-REFERENCIA   PIC X(050).
001500     03  END-TIPO               PIC X(011).
001600         88  END-TIPO-RESIDENCIAL   VALUE "RESIDENCIAL".
001700         88  END-TIPO-COMERCIAL     VALUE "COMERCIAL".
001800     03  FILLER                 PIC X(012).
