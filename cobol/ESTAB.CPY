000100*-----------------------------------------------------------------
000200* ESTAB.CPY
000300* LAYOUT DO CADASTRO DE ESTABELECIMENTOS (LOJAS/RESTAURANTES).
000400* EST-CNPJ E VALIDADO PELO MODULO CALCDIGITO NA INCLUSAO.
000500*-----------------------------------------------------------------
000600 01  REG-ESTAB.
000700     03  EST-ID                 PIC X(036).
000800     03  EST-NOME               PIC X(075).
000900     03  EST-CNPJ               PIC X(014).
001000     03  EST-TELEFONE           PIC X(020).
001100     03  EST-EMAIL              PIC X(035).
001200     03  EST-RAMO-ID            PIC X(036).
001300     03  FILLER                 PIC X(034).
