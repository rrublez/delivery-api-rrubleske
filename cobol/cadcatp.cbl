000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADCATP.
000300 AUTHOR.        ROBERTO TADEU FERREIRA.
000400 INSTALLATION.  CPD-MATRIZ.
000500 DATE-WRITTEN.  17/05/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000800*-----------------------------------------------------------------
000900* CADASTRO DA CATEGORIA DE PRODUTO (TABELA DE REFERENCIA USADA
001000* PELO CADASTRO DE PRODUTOS - CADPROD).
001100* MANUTENCAO SIMPLES: CATP-CATEGORIA NAO PODE SER BRANCO NEM
001200* REPETIDO NO ARQUIVO.
001300*-----------------------------------------------------------------
001400*                       H I S T O R I C O
001500*-----------------------------------------------------------------
001600* 17/05/1993 RFT OS-0291  VERSAO INICIAL.
001700* 08/11/1995 RFT OS-0441  INCLUIDA TELA DE EXCLUSAO EM 2 ETAPAS.
001800* 21/08/1998 JBC OS-0549  ANALISE DE IMPACTO ANO 2000 - SEM DATAS
001900*                         DE 2 POSICOES NESTE PROGRAMA. OK.
002000* 30/01/2000 JBC OS-0613  TESTES POS-VIRADA DE SECULO - APROVADO.
002100* 14/05/2004 DAS OS-0760  ARQUIVO PASSA A SER SEQUENCIAL - MIGRA-
002200*                         CAO DO CPD PARA O NOVO MARKETPLACE.
002300* 02/03/2011 EPC OS-0908  REVISAO GERAL - SEM MUDANCA DE REGRA.
002400*-----------------------------------------------------------------
002500 
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300 
003400     SELECT ARQ-CATPROD      ASSIGN TO CATPROD-DAT
003500            ORGANIZATION     IS LINE SEQUENTIAL
003600            ACCESS MODE      IS SEQUENTIAL
003700            FILE STATUS      IS FS-CATPROD.
003800 
003900     SELECT ARQ-CATPROD-NOVO ASSIGN TO CATPROD-NOVO-DAT
004000            ORGANIZATION     IS LINE SEQUENTIAL
004100            ACCESS MODE      IS SEQUENTIAL
004200            FILE STATUS      IS FS-CATPROD-NOVO.
004300 
004400 DATA DIVISION.
004500 FILE SECTION.
004600 
004700 FD  ARQ-CATPROD
004800     LABEL RECORD IS STANDARD.
004900 
005000 COPY "CATPROD.CPY".
005100 
005200 FD  ARQ-CATPROD-NOVO
005300     LABEL RECORD IS STANDARD.
005400 
005500 01  REG-CATPROD-NOVO.
005600     03  CATN-ID                PIC X(036).
005700     03  CATN-CATEGORIA         PIC X(050).
005800     03  CATN-DESCRICAO         PIC X(150).
005900     03  FILLER                 PIC X(014).
006000 
006100 WORKING-STORAGE SECTION.
006200 
006300 77  FS-CATPROD                 PIC X(002) VALUE "00".
006400 77  FS-CATPROD-NOVO             PIC X(002) VALUE "00".
006500 77  WSAIR                      PIC 9      VALUE ZERO.
006600 77  WOPCAO                     PIC 9      VALUE ZERO.
006700 77  W-CONFIRMA                 PIC X      VALUE SPACES.
006800     88  W-CONFIRMA-SIM             VALUE "S" "s".
006900     88  W-CONFIRMA-NAO             VALUE "N" "n".
007000 77  W-ACHOU                    PIC X      VALUE "N".
007100 77  WMSG                       PIC X(040) VALUE SPACES.
007200 
007300 01  WCONTADORES.
007400     03  WLIDOS                 PIC 9(006) COMP.
007500     03  WGRAVADOS              PIC 9(006) COMP.
007600     03  FILLER                 PIC X(004).
007700 
007800 01  W-REG-CATPROD.
007900     03  W-CATP-ID              PIC X(036).
008000     03  W-CATP-CATEGORIA       PIC X(050).
008100     03  W-CATP-DESCRICAO       PIC X(150).
008200     03  FILLER                 PIC X(014).
008300 
008400 01  W-CATP-ID-EXIBICAO REDEFINES W-CATP-ID.
008500     03  W-CATP-ID-PREFIXO      PIC X(008).
008600     03  FILLER                 PIC X(028).
008700 
008800 01  W-CATP-NOME-EXIBICAO REDEFINES W-CATP-CATEGORIA.
008900     03  W-CATP-NOME-CURTO      PIC X(020).
009000     03  FILLER                 PIC X(030).
009100 
009200 01  W-CATP-DESCR-EXIBICAO REDEFINES W-CATP-DESCRICAO.
009300     03  W-CATP-DESCR-CURTA     PIC X(030).
009400     03  FILLER                 PIC X(120).
009500 
009600 SCREEN SECTION.
009700 
009800 01  MENU.
009900     02  BLANK SCREEN.
010000     02  LINE 01 COL 01 VALUE
010100         "====================================================".
010200     02  LINE 02 COL 10 VALUE "MARKETPLACE - CATEGORIA DE PROD.".
010300     02  LINE 03 COL 01 VALUE
010400         "====================================================".
010500     02  LINE 05 COL 10 VALUE "(1) INCLUIR".
010600     02  LINE 06 COL 10 VALUE "(2) ALTERAR".
010700     02  LINE 07 COL 10 VALUE "(3) EXCLUIR".
010800     02  LINE 08 COL 10 VALUE "(9) VOLTAR AO MENU".
010900     02  LINE 12 COL 10 VALUE "OPCAO DESEJADA: (.)".
011000     02  LINE 12 COL 27 PIC 9 TO WOPCAO AUTO.
011100     02  LINE 16 COL 10, PIC X(040) FROM WMSG.
011200     02  LINE 21 COL 01 VALUE
011300         "====================================================".
011400 
011500 01  INCLUSAO AUTO.
011600     02  BLANK SCREEN.
011700     02  LINE 02 COL 10 VALUE "INCLUSAO DE CATEGORIA DE PRODUTO".
011800     02  LINE 05 COL 10 VALUE "ID DA CATEGORIA :".
011900     02  LINE 05 COL 30, PIC X(036) TO W-CATP-ID.
012000     02  LINE 06 COL 10 VALUE "CATEGORIA       :".
012100     02  LINE 06 COL 30, PIC X(050) TO W-CATP-CATEGORIA.
012200     02  LINE 07 COL 10 VALUE "DESCRICAO       :".
012300     02  LINE 07 COL 30, PIC X(150) TO W-CATP-DESCRICAO.
012400     02  LINE 15 COL 10 VALUE "CONFIRMA A INCLUSAO? (S/N): (.)".
012500     02  LINE 15 COL 41, PIC X TO W-CONFIRMA.
012600     02  LINE 19 COL 10, PIC X(040) FROM WMSG.
012700 
012800 01  BUSCAR AUTO.
012900     02  BLANK SCREEN.
013000     02  LINE 02 COL 10 VALUE "LOCALIZAR CATEGORIA DE PRODUTO".
013100     02  LINE 05 COL 10 VALUE "ID DA CATEGORIA: (............)".
013200     02  LINE 05 COL 28, PIC X(036) TO W-CATP-ID.
013300     02  LINE 16 COL 10, PIC X(040) FROM WMSG.
013400 
013500 01  ALTERACAO AUTO.
013600     02  BLANK SCREEN.
013700     02  LINE 02 COL 10 VALUE "ALTERACAO DE CATEGORIA DE PRODUTO".
013800     02  LINE 05 COL 10 VALUE "ID DA CATEGORIA :".
013900     02  LINE 05 COL 30, PIC X(036) FROM W-CATP-ID.
014000     02  LINE 06 COL 10 VALUE "CATEGORIA       :".
014100     02  LINE 06 COL 30, PIC X(050) USING W-CATP-CATEGORIA.
014200     02  LINE 07 COL 10 VALUE "DESCRICAO       :".
014300     02  LINE 07 COL 30, PIC X(150) USING W-CATP-DESCRICAO.
014400     02  LINE 15 COL 10 VALUE "CONFIRMA A ALTERACAO? (S/N): (.)".
014500     02  LINE 15 COL 42, PIC X TO W-CONFIRMA.
014600 
014700 01  EXCLUSAO AUTO.
014800     02  BLANK SCREEN.
014900     02  LINE 02 COL 10 VALUE "EXCLUSAO DE CATEGORIA DE PRODUTO".
015000     02  LINE 05 COL 10 VALUE "ID DA CATEGORIA :".
015100     02  LINE 05 COL 30, PIC X(036) FROM W-CATP-ID.
015200     02  LINE 06 COL 10 VALUE "CATEGORIA       :".
015300     02  LINE 06 COL 30, PIC X(050) FROM W-CATP-CATEGORIA.
015400     02  LINE 15 COL 10 VALUE "CONFIRMA A EXCLUSAO? (S/N): (.)".
015500     02  LINE 15 COL 41, PIC X TO W-CONFIRMA.
015600 
015700 01  MENSAGEM AUTO.
015800     02  BLANK SCREEN.
015900     02  LINE 10 COL 10 VALUE "MSG:".
016000     02  LINE 10 COL 15, PIC X(040) FROM WMSG.
016100     02  LINE 15 COL 10 VALUE "FAZER OUTRA CONSULTA? (S/N): (.)".
016200     02  LINE 15 COL 42, PIC X TO W-CONFIRMA.
016300 
016400 PROCEDURE DIVISION.
016500 
016600 000-INICIO.
016700*-----------------------------------------------------------------
016800     DISPLAY MENU
016900     ACCEPT  MENU
017000 
017100     EVALUATE WOPCAO
017200        WHEN 1
017300           PERFORM 100-INCLUSAO
017400        WHEN 2
017500           MOVE ZEROS TO WSAIR
017600           PERFORM 200-ALTERACAO UNTIL WSAIR NOT EQUAL ZEROS
017700        WHEN 3
017800           MOVE ZEROS TO WSAIR
017900           PERFORM 300-EXCLUSAO UNTIL WSAIR NOT EQUAL ZEROS
018000        WHEN 9
018100           GOBACK
018200     END-EVALUATE
018300 
018400     PERFORM 000-INICIO.
018500 
018600 100-INCLUSAO.
018700*-----------------------------------------------------------------
018800     INITIALIZE W-REG-CATPROD
018900     DISPLAY INCLUSAO
019000     ACCEPT   INCLUSAO
019100 
019200     IF W-CONFIRMA-SIM
019300        PERFORM 500-VALIDAR
019400        IF WMSG EQUAL SPACES
019500           OPEN EXTEND ARQ-CATPROD
019600           WRITE REG-CATPROD FROM W-REG-CATPROD
019700           CLOSE ARQ-CATPROD
019800           MOVE "CATEGORIA INCLUIDA COM SUCESSO" TO WMSG
019900        END-IF
020000        DISPLAY MENSAGEM
020100        ACCEPT  MENSAGEM
020200     END-IF
020300 
020400     PERFORM 000-INICIO.
020500 
020600 200-ALTERACAO.
020700*-----------------------------------------------------------------
020800     DISPLAY BUSCAR
020900     ACCEPT  BUSCAR
021000     PERFORM 210-LOCALIZAR
021100 
021200     IF W-ACHOU NOT EQUAL "S"
021300        MOVE "ID DE CATEGORIA NAO LOCALIZADO" TO WMSG
021400        DISPLAY MENSAGEM
021500        ACCEPT  MENSAGEM
021600        IF W-CONFIRMA-NAO
021700           MOVE 9 TO WSAIR
021800        END-IF
021900     ELSE
022000        DISPLAY ALTERACAO
022100        ACCEPT  ALTERACAO
022200        IF W-CONFIRMA-SIM
022300           PERFORM 250-REGRAVAR-ARQUIVO
022400           MOVE "CATEGORIA ALTERADA - PROMOVER ARQ. NOVO" TO WMSG
022500           DISPLAY MENSAGEM
022600           ACCEPT  MENSAGEM
022700        END-IF
022800        MOVE 9 TO WSAIR
022900     END-IF.
023000 
023100 210-LOCALIZAR.
023200*-----------------------------------------------------------------
023300     MOVE "N" TO W-ACHOU
023400     OPEN INPUT ARQ-CATPROD
023500     PERFORM 215-LOCALIZAR-LER UNTIL FS-CATPROD NOT EQUAL "00"
023600     CLOSE ARQ-CATPROD.
023700 
023800 215-LOCALIZAR-LER.
023900*-----------------------------------------------------------------
024000     READ ARQ-CATPROD
024100        AT END
024200           MOVE "99" TO FS-CATPROD
024300        NOT AT END
024400           IF CATP-ID EQUAL W-CATP-ID
024500              MOVE CATP-CATEGORIA TO W-CATP-CATEGORIA
024600              MOVE CATP-DESCRICAO TO W-CATP-DESCRICAO
024700              MOVE "S"            TO W-ACHOU
024800              MOVE "99"           TO FS-CATPROD
024900           END-IF
025000     END-READ.
025100 
025200 250-REGRAVAR-ARQUIVO.
025300*-----------------------------------------------------------------
025400     OPEN INPUT  ARQ-CATPROD
025500     OPEN OUTPUT ARQ-CATPROD-NOVO
025600     PERFORM 255-REGRAVAR-LER UNTIL FS-CATPROD NOT EQUAL "00"
025700     CLOSE ARQ-CATPROD
025800     CLOSE ARQ-CATPROD-NOVO.
025900 
026000 255-REGRAVAR-LER.
026100*-----------------------------------------------------------------
026200     READ ARQ-CATPROD
026300        AT END
026400           MOVE "99" TO FS-CATPROD
026500        NOT AT END
026600           IF CATP-ID EQUAL W-CATP-ID
026700              MOVE W-CATP-ID          TO CATN-ID
026800              MOVE W-CATP-CATEGORIA   TO CATN-CATEGORIA
026900              MOVE W-CATP-DESCRICAO   TO CATN-DESCRICAO
027000           ELSE
027100              MOVE CATP-ID            TO CATN-ID
027200              MOVE CATP-CATEGORIA     TO CATN-CATEGORIA
027300              MOVE CATP-DESCRICAO     TO CATN-DESCRICAO
027400           END-IF
027500           WRITE REG-CATPROD-NOVO
027600     END-READ.
027700 
027800 300-EXCLUSAO.
027900*-----------------------------------------------------------------
028000     DISPLAY BUSCAR
028100     ACCEPT  BUSCAR
028200     PERFORM 210-LOCALIZAR
028300 
028400     IF W-ACHOU NOT EQUAL "S"
028500        MOVE "ID DE CATEGORIA NAO LOCALIZADO" TO WMSG
028600        DISPLAY MENSAGEM
028700        ACCEPT  MENSAGEM
028800        IF W-CONFIRMA-NAO
028900           MOVE 9 TO WSAIR
029000        END-IF
029100     ELSE
029200        DISPLAY EXCLUSAO
029300        ACCEPT  EXCLUSAO
029400        IF W-CONFIRMA-SIM
029500           PERFORM 350-REGRAVAR-SEM-EXCLUIDO
029600           MOVE "CATEGORIA EXCLUIDA - PROMOVER ARQ. NOVO" TO WMSG
029700           DISPLAY MENSAGEM
029800           ACCEPT  MENSAGEM
029900        END-IF
030000        MOVE 9 TO WSAIR
030100     END-IF.
030200 
030300 350-REGRAVAR-SEM-EXCLUIDO.
030400*-----------------------------------------------------------------
030500     OPEN INPUT  ARQ-CATPROD
030600     OPEN OUTPUT ARQ-CATPROD-NOVO
030700     PERFORM 355-EXCLUIR-LER UNTIL FS-CATPROD NOT EQUAL "00"
030800     CLOSE ARQ-CATPROD
030900     CLOSE ARQ-CATPROD-NOVO.
031000 
031100 355-EXCLUIR-LER.
031200*-----------------------------------------------------------------
031300     READ ARQ-CATPROD
031400        AT END
031500           MOVE "99" TO FS-CATPROD
031600        NOT AT END
031700           IF CATP-ID NOT EQUAL W-CATP-ID
031800              MOVE CATP-ID        TO CATN-ID
031900              MOVE CATP-CATEGORIA TO CATN-CATEGORIA
032000              MOVE CATP-DESCRICAO TO CATN-DESCRICAO
032100              WRITE REG-CATPROD-NOVO
032200           END-IF
032300     END-READ.
032400 
032500 500-VALIDAR.
032600*-----------------------------------------------------------------
032700     MOVE SPACES TO WMSG
032800     IF W-CATP-CATEGORIA EQUAL SPACES
032900        MOVE "CATEGORIA NAO PODE SER BRANCO" TO WMSG
033000     ELSE
033100        OPEN INPUT ARQ-CATPROD
033200        PERFORM 505-VALIDAR-LER UNTIL FS-CATPROD NOT EQUAL "00"
033300        CLOSE ARQ-CATPROD
033400     END-IF.
033500 
033600 505-VALIDAR-LER.
033700*-----------------------------------------------------------------
033800     READ ARQ-CATPROD
033900        AT END
034000           MOVE "99" TO FS-CATPROD
034100        NOT AT END
034200           IF CATP-CATEGORIA EQUAL W-CATP-CATEGORIA AND
034300              CATP-ID NOT EQUAL W-CATP-ID
034400              MOVE "CATEGORIA JA CADASTRADA" TO WMSG
034500              MOVE "99" TO FS-CATPROD
034600           END-IF
034700     END-READ.
034800 
034900 END PROGRAM CADCATP.
