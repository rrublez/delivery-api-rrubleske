000100*-----------------------------------------------------------------
000200* PRODUTO.CPY
000300* LAYOUT DO CATALOGO DE PRODUTOS.
000400* PROD-CATEGORIA-ID E VALIDADO CONTRA REG-CATPROD NA INCLUSAO.
000500*-----------------------------------------------------------------
000600 01  REG-PRODUTO.
000700     03  PROD-ID                PIC X(036).
000800     03  PROD-NOME              PIC X(050).
000900     03  PROD-DESCRICAO         PIC X(150).
001000     03  PROD-UNIDADE           PIC X(015).
001100     03  PROD-CATEGORIA-ID      PIC X(036).
001200     03  FILLER                 PIC X(013).
