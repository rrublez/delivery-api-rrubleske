000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADCLI.
000300 AUTHOR.        CARLOS HENRIQUE ABATE.
000400 INSTALLATION.  CPD-MATRIZ.
000500 DATE-WRITTEN.  11/08/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000800*-----------------------------------------------------------------
000900* CADASTRO DE CLIENTES DO MARKETPLACE.  E-MAIL E DOCUMENTO (CPF/
001000* CNPJ DO CLIENTE) NAO PODEM SE REPETIR NO ARQUIVO (REGRA 10).
001100* NA INCLUSAO, O OPERADOR PODE INFORMAR O ID DE UM ENDERECO JA
001200* CADASTRADO (CADEND) OU CADASTRAR UM ENDERECO NOVO NA MESMA TELA.
001300*-----------------------------------------------------------------
001400*                       H I S T O R I C O
001500*-----------------------------------------------------------------
001600* 11/08/1993 CHA OS-0305  VERSAO INICIAL (ARQUIVO INDEXADO).
001700* 19/01/1994 CHA OS-0371  INCLUSAO SIMULTANEA DE ENDERECO NA TELA
001800*                         DE INCLUSAO DE CLIENTE.
001900* 23/10/1996 RFT OS-0490  CARGA DO ARQUIVO EM TABELA PARA AGILIZAR
002000*                         A VALIDACAO DE UNICIDADE (WS-CLI-TAB)
002100* 21/08/1998 JBC OS-0552  ANALISE DE IMPACTO ANO 2000 - SEM DATAS
002200*                         DE 2 POSICOES NESTE PROGRAMA. OK.
002300* 30/01/2000 JBC OS-0613  TESTES POS-VIRADA DE SECULO - APROVADO.
002400* 14/05/2004 DAS OS-0762  ARQUIVO PASSA A SER SEQUENCIAL - MIGRA-
002500*                         CAO DO CPD PARA O NOVO MARKETPLACE.
002600* 30/08/2006 EPC OS-0820  CONTADORES PASSAM A SER COMP (PADRAO).
002700* 19/09/2013 EPC OS-0935  REVISAO GERAL - SEM MUDANCA DE REGRA.
002800*-----------------------------------------------------------------
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700 
003800     SELECT ARQ-CLIENTE      ASSIGN TO CLIENTE-DAT
003900            ORGANIZATION     IS LINE SEQUENTIAL
004000            ACCESS MODE      IS SEQUENTIAL
004100            FILE STATUS      IS FS-CLIENTE.
004200 
004300     SELECT ARQ-CLIENTE-NOVO ASSIGN TO CLIENTE-NOVO-DAT
004400            ORGANIZATION     IS LINE SEQUENTIAL
004500            ACCESS MODE      IS SEQUENTIAL
004600            FILE STATUS      IS FS-CLIENTE-NOVO.
004700 
004800     SELECT ARQ-ENDERECO     ASSIGN TO ENDERECO-DAT
004900            ORGANIZATION     IS LINE SEQUENTIAL
005000            ACCESS MODE      IS SEQUENTIAL
005100            FILE STATUS      IS FS-ENDERECO.
005200 
005300 DATA DIVISION.
005400 FILE SECTION.
005500 
005600 FD  ARQ-CLIENTE
005700     LABEL RECORD IS STANDARD.
005800 
005900 COPY "CLIENTE.CPY".
006000 
006100 FD  ARQ-CLIENTE-NOVO
006200     LABEL RECORD IS STANDARD.
006300 
006400 01  REG-CLIENTE-NOVO.
006500     03  CLIN-ID                PIC X(036).
006600     03  CLIN-NOME              PIC X(050).
006700     03  CLIN-EMAIL             PIC X(035).
006800     03  CLIN-TELEFONE          PIC X(020).
006900     03  CLIN-DOCUMENTO         PIC X(014).
007000     03  CLIN-ENDERECO-ID       PIC X(036).
007100     03  CLIN-OBSERVACOES       PIC X(100).
007200     03  FILLER                 PIC X(009).
007300 
007400 FD  ARQ-ENDERECO
007500     LABEL RECORD IS STANDARD.
007600 
007700 COPY "ENDERECO.CPY".
007800 
007900 WORKING-STORAGE SECTION.
008000 
008100 77  FS-CLIENTE                 PIC X(002) VALUE "00".
008200 77  FS-CLIENTE-NOVO             PIC X(002) VALUE "00".
008300 77  FS-ENDERECO                PIC X(002) VALUE "00".
008400 77  WSAIR                      PIC 9      VALUE ZERO.
008500 77  WOPCAO                     PIC 9      VALUE ZERO.
008600 77  W-CONFIRMA                 PIC X      VALUE SPACES.
008700     88  W-CONFIRMA-SIM             VALUE "S" "s".
008800     88  W-CONFIRMA-NAO             VALUE "N" "n".
008900 77  W-CRIAR-ENDERECO           PIC X      VALUE "N".
009000     88  W-CRIAR-ENDERECO-SIM       VALUE "S" "s".
009100 77  W-ACHOU                    PIC X      VALUE "N".
009200 77  WMSG                       PIC X(040) VALUE SPACES.
009300 
009400 01  WCONTADORES.
009500     03  WLIDOS                 PIC 9(006) COMP.
009600     03  WGRAVADOS              PIC 9(006) COMP.
009700     03  FILLER                 PIC X(004).
009800 
009900 01  W-REG-CLIENTE.
010000     03  W-CLI-ID               PIC X(036).
010100     03  W-CLI-NOME             PIC X(050).
010200     03  W-CLI-EMAIL            PIC X(035).
010300     03  W-CLI-TELEFONE         PIC X(020).
010400     03  W-CLI-DOCUMENTO        PIC X(014).
010500     03  W-CLI-ENDERECO-ID      PIC X(036).
010600     03  W-CLI-OBSERVACOES      PIC X(100).
010700     03  FILLER                 PIC X(009).
010800 
010900 01  W-CLI-DOC-NUMERICO REDEFINES W-CLI-DOCUMENTO PIC 9(014).
011000 
011100 01  W-CLI-NOME-EXIBICAO REDEFINES W-CLI-NOME.
011200     03  W-CLI-NOME-CURTO       PIC X(020).
011300     03  FILLER                 PIC X(030).
011400 
011500 01  W-REG-ENDERECO-NOVO.
011600     03  W-NEND-ID              PIC X(036).
011700     03  W-NEND-RUA             PIC X(075).
011800     03  W-NEND-NUMERO          PIC X(006).
011900     03  W-NEND-COMPLEMENTO     PIC X(025).
012000     03  W-NEND-CIDADE          PIC X(050).
012100     03  W-NEND-ESTADO          PIC X(002).
012200     03  W-NEND-CEP             PIC X(008).
012300     03  W-NEND-BAIRRO          PIC X(025).
012400     03  W-NEND-PONTO-REF       PIC X(050).
012500     03  W-NEND-TIPO            PIC X(011).
012600         88  W-NEND-RESIDENCIAL     VALUE "RESIDENCIAL".
012700         88  W-NEND-COMERCIAL       VALUE "COMERCIAL".
012800     03  FILLER                 PIC X(012).
012900 
013000 01  W-NEND-CEP-NUMERICO REDEFINES W-NEND-CEP PIC 9(008).
013100 
013200 01  WS-CLIENTE-TAB.
013300     03  WS-CLI-QTD             PIC 9(006) COMP.
013400     03  WS-CLI-LINHA OCCURS 2000 TIMES INDEXED BY WS-CLI-IDX.
013500         05  WS-CLI-ID-TAB       PIC X(036).
013600         05  WS-CLI-NOME-TAB     PIC X(050).
013700         05  WS-CLI-EMAIL-TAB    PIC X(035).
013800         05  WS-CLI-TELEFONE-TAB PIC X(020).
013900         05  WS-CLI-DOC-TAB      PIC X(014).
014000         05  WS-CLI-ENDID-TAB    PIC X(036).
014100         05  WS-CLI-OBS-TAB      PIC X(100).
014200 
014300 SCREEN SECTION.
014400 
014500 01  MENU.
014600     02  BLANK SCREEN.
014700     02  LINE 01 COL 01 VALUE
014800         "====================================================".
014900     02  LINE 02 COL 10 VALUE "MKTPLACE - CADASTRO DE CLIENTES".
015000     02  LINE 03 COL 01 VALUE
015100         "====================================================".
015200     02  LINE 05 COL 10 VALUE "(1) INCLUIR".
015300     02  LINE 06 COL 10 VALUE "(2) ALTERAR".
015400     02  LINE 07 COL 10 VALUE "(3) EXCLUIR".
015500     02  LINE 08 COL 10 VALUE "(9) VOLTAR AO MENU".
015600     02  LINE 12 COL 10 VALUE "OPCAO DESEJADA: (.)".
015700     02  LINE 12 COL 27 PIC 9 TO WOPCAO AUTO.
015800     02  LINE 16 COL 10, PIC X(040) FROM WMSG.
015900     02  LINE 21 COL 01 VALUE
016000         "====================================================".
016100 
016200 01  INCLUSAO AUTO.
016300     02  BLANK SCREEN.
016400     02  LINE 02 COL 10 VALUE "INCLUSAO DE CLIENTE".
016500     02  LINE 04 COL 10 VALUE "ID DO CLIENTE  :".
016600     02  LINE 04 COL 28, PIC X(036) TO W-CLI-ID.
016700     02  LINE 05 COL 10 VALUE "NOME           :".
016800     02  LINE 05 COL 28, PIC X(050) TO W-CLI-NOME.
016900     02  LINE 06 COL 10 VALUE "E-MAIL         :".
017000     02  LINE 06 COL 28, PIC X(035) TO W-CLI-EMAIL.
017100     02  LINE 07 COL 10 VALUE "TELEFONE       :".
017200     02  LINE 07 COL 28, PIC X(020) TO W-CLI-TELEFONE.
017300     02  LINE 08 COL 10 VALUE "DOCUMENTO      :".
017400     02  LINE 08 COL 28, PIC X(014) TO W-CLI-DOCUMENTO.
017500     02  LINE 09 COL 10 VALUE "OBSERVACOES    :".
017600     02  LINE 09 COL 28, PIC X(100) TO W-CLI-OBSERVACOES.
017700     02  LINE 11 COL 10 VALUE "CRIAR ENDERECO NOVO? (S/N): (.)".
017800     02  LINE 11 COL 45, PIC X TO W-CRIAR-ENDERECO.
017900     02  LINE 12 COL 10 VALUE "OU ID DE ENDERECO EXISTENTE   :".
018000     02  LINE 12 COL 45, PIC X(036) TO W-CLI-ENDERECO-ID.
018100     02  LINE 16 COL 10 VALUE "CONFIRMA A INCLUSAO? (S/N): (.)".
018200     02  LINE 16 COL 41, PIC X TO W-CONFIRMA.
018300     02  LINE 19 COL 10, PIC X(040) FROM WMSG.
018400 
018500 01  TELA-ENDERECO AUTO.
018600     02  BLANK SCREEN.
018700     02  LINE 02 COL 10 VALUE "NOVO ENDERECO DO CLIENTE".
018800     02  LINE 04 COL 10 VALUE "ID DO ENDERECO :".
018900     02  LINE 04 COL 28, PIC X(036) TO W-NEND-ID.
019000     02  LINE 05 COL 10 VALUE "RUA            :".
019100     02  LINE 05 COL 28, PIC X(075) TO W-NEND-RUA.
019200     02  LINE 06 COL 10 VALUE "NUMERO         :".
019300     02  LINE 06 COL 28, PIC X(006) TO W-NEND-NUMERO.
019400     02  LINE 07 COL 10 VALUE "BAIRRO         :".
019500     02  LINE 07 COL 28, PIC X(025) TO W-NEND-BAIRRO.
019600     02  LINE 08 COL 10 VALUE "CIDADE         :".
019700     02  LINE 08 COL 28, PIC X(050) TO W-NEND-CIDADE.
019800     02  LINE 09 COL 10 VALUE "ESTADO (UF)    :".
019900     02  LINE 09 COL 28, PIC X(002) TO W-NEND-ESTADO.
020000     02  LINE 10 COL 10 VALUE "CEP            :".
020100     02  LINE 10 COL 28, PIC X(008) TO W-NEND-CEP.
020200     02  LINE 11 COL 10 VALUE "TIPO (RES/COM) :".
020300     02  LINE 11 COL 28, PIC X(011) TO W-NEND-TIPO.
020400 
020500 01  BUSCAR AUTO.
020600     02  BLANK SCREEN.
020700     02  LINE 02 COL 10 VALUE "LOCALIZAR CLIENTE".
020800     02  LINE 05 COL 10 VALUE "ID DO CLIENTE: (...............)".
020900     02  LINE 05 COL 27, PIC X(036) TO W-CLI-ID.
021000     02  LINE 16 COL 10, PIC X(040) FROM WMSG.
021100 
021200 01  ALTERACAO AUTO.
021300     02  BLANK SCREEN.
021400     02  LINE 02 COL 10 VALUE "ALTERACAO DE CLIENTE".
021500     02  LINE 04 COL 10 VALUE "ID DO CLIENTE  :".
021600     02  LINE 04 COL 28, PIC X(036) FROM W-CLI-ID.
021700     02  LINE 05 COL 10 VALUE "NOME           :".
021800     02  LINE 05 COL 28, PIC X(050) USING W-CLI-NOME.
021900     02  LINE 06 COL 10 VALUE "E-MAIL         :".
022000     02  LINE 06 COL 28, PIC X(035) USING W-CLI-EMAIL.
022100     02  LINE 07 COL 10 VALUE "TELEFONE       :".
022200     02  LINE 07 COL 28, PIC X(020) USING W-CLI-TELEFONE.
022300     02  LINE 08 COL 10 VALUE "DOCUMENTO      :".
022400     02  LINE 08 COL 28, PIC X(014) USING W-CLI-DOCUMENTO.
022500     02  LINE 09 COL 10 VALUE "OBSERVACOES    :".
022600     02  LINE 09 COL 28, PIC X(100) USING W-CLI-OBSERVACOES.
022700     02  LINE 16 COL 10 VALUE "CONFIRMA A ALTERACAO? (S/N): (.)".
022800     02  LINE 16 COL 42, PIC X TO W-CONFIRMA.
022900 
023000 01  EXCLUSAO AUTO.
023100     02  BLANK SCREEN.
023200     02  LINE 02 COL 10 VALUE "EXCLUSAO DE CLIENTE".
023300     02  LINE 04 COL 10 VALUE "ID DO CLIENTE  :".
023400     02  LINE 04 COL 28, PIC X(036) FROM W-CLI-ID.
023500     02  LINE 05 COL 10 VALUE "NOME           :".
023600     02  LINE 05 COL 28, PIC X(050) FROM W-CLI-NOME.
023700     02  LINE 16 COL 10 VALUE "CONFIRMA A EXCLUSAO? (S/N): (.)".
023800     02  LINE 16 COL 41, PIC X TO W-CONFIRMA.
023900 
024000 01  MENSAGEM AUTO.
024100     02  BLANK SCREEN.
024200     02  LINE 10 COL 10 VALUE "MSG:".
024300     02  LINE 10 COL 15, PIC X(040) FROM WMSG.
024400     02  LINE 15 COL 10 VALUE "FAZER OUTRA OPERACAO? (S/N): (.)".
024500     02  LINE 15 COL 42, PIC X TO W-CONFIRMA.
024600 
024700 PROCEDURE DIVISION.
024800 
024900 000-INICIO.
025000*-----------------------------------------------------------------
025100     DISPLAY MENU
025200     ACCEPT  MENU
025300 
025400     EVALUATE WOPCAO
025500        WHEN 1
025600           PERFORM 100-INCLUSAO
025700        WHEN 2
025800           MOVE ZEROS TO WSAIR
025900           PERFORM 200-ALTERACAO UNTIL WSAIR NOT EQUAL ZEROS
026000        WHEN 3
026100           MOVE ZEROS TO WSAIR
026200           PERFORM 300-EXCLUSAO UNTIL WSAIR NOT EQUAL ZEROS
026300        WHEN 9
026400           GOBACK
026500     END-EVALUATE
026600 
026700     PERFORM 000-INICIO.
026800 
026900 100-INCLUSAO.
027000*-----------------------------------------------------------------
027100     INITIALIZE W-REG-CLIENTE
027200     MOVE "N" TO W-CRIAR-ENDERECO
027300     DISPLAY INCLUSAO
027400     ACCEPT   INCLUSAO
027500 
027600     IF W-CRIAR-ENDERECO-SIM
027700        PERFORM 150-INCLUIR-ENDERECO-NOVO
027800        MOVE W-NEND-ID TO W-CLI-ENDERECO-ID
027900     END-IF
028000 
028100     IF W-CONFIRMA-SIM
028200        PERFORM 050-CARREGAR-TABELA
028300        PERFORM 500-VALIDAR
028400        IF WMSG EQUAL SPACES
028500           OPEN EXTEND ARQ-CLIENTE
028600           WRITE REG-CLIENTE FROM W-REG-CLIENTE
028700           CLOSE ARQ-CLIENTE
028800           MOVE "CLIENTE INCLUIDO COM SUCESSO" TO WMSG
028900        END-IF
029000        DISPLAY MENSAGEM
029100        ACCEPT  MENSAGEM
029200     END-IF
029300 
029400     PERFORM 000-INICIO.
029500 
029600 150-INCLUIR-ENDERECO-NOVO.
029700*-----------------------------------------------------------------
029800     INITIALIZE W-REG-ENDERECO-NOVO
029900     DISPLAY TELA-ENDERECO
030000     ACCEPT   TELA-ENDERECO
030100     OPEN EXTEND ARQ-ENDERECO
030200     WRITE REG-ENDERECO FROM W-REG-ENDERECO-NOVO
030300     CLOSE ARQ-ENDERECO.
030400 
030500 050-CARREGAR-TABELA.
030600*-----------------------------------------------------------------
030700     MOVE ZEROS TO WS-CLI-QTD
030800     OPEN INPUT ARQ-CLIENTE
030900     PERFORM 055-CARREGAR-LER UNTIL FS-CLIENTE NOT EQUAL "00"
031000     CLOSE ARQ-CLIENTE.
031100 
031200 055-CARREGAR-LER.
031300*-----------------------------------------------------------------
031400     READ ARQ-CLIENTE
031500        AT END
031600           MOVE "99" TO FS-CLIENTE
031700        NOT AT END
031800           ADD 1 TO WS-CLI-QTD
031900           MOVE CLI-ID          TO WS-CLI-ID-TAB (WS-CLI-QTD)
032000           MOVE CLI-NOME        TO WS-CLI-NOME-TAB (WS-CLI-QTD)
032100           MOVE CLI-EMAIL       TO WS-CLI-EMAIL-TAB (WS-CLI-QTD)
032200           MOVE CLI-TELEFONE
032300                TO WS-CLI-TELEFONE-TAB (WS-CLI-QTD)
032400           MOVE CLI-DOCUMENTO   TO WS-CLI-DOC-TAB (WS-CLI-QTD)
032500           MOVE CLI-ENDERECO-ID TO WS-CLI-ENDID-TAB (WS-CLI-QTD)
032600           MOVE CLI-OBSERVACOES TO WS-CLI-OBS-TAB (WS-CLI-QTD)
032700     END-READ.
032800 
032900 200-ALTERACAO.
033000*-----------------------------------------------------------------
033100     PERFORM 050-CARREGAR-TABELA
033200     DISPLAY BUSCAR
033300     ACCEPT  BUSCAR
033400     PERFORM 210-LOCALIZAR
033500 
033600     IF W-ACHOU NOT EQUAL "S"
033700        MOVE "ID DE CLIENTE NAO LOCALIZADO" TO WMSG
033800        DISPLAY MENSAGEM
033900        ACCEPT  MENSAGEM
034000        IF W-CONFIRMA-NAO
034100           MOVE 9 TO WSAIR
034200        END-IF
034300     ELSE
034400        DISPLAY ALTERACAO
034500        ACCEPT  ALTERACAO
034600        IF W-CONFIRMA-SIM
034700           PERFORM 500-VALIDAR
034800           IF WMSG EQUAL SPACES
034900              PERFORM 250-REGRAVAR-ARQUIVO
035000              MOVE "CLIENTE ALTERADO - PROMOVER ARQ NOVO" TO WMSG
035100           END-IF
035200           DISPLAY MENSAGEM
035300           ACCEPT  MENSAGEM
035400        END-IF
035500        MOVE 9 TO WSAIR
035600     END-IF.
035700 
035800 210-LOCALIZAR.
035900*-----------------------------------------------------------------
036000     MOVE "N" TO W-ACHOU
036100     SET WS-CLI-IDX TO 1
036200     SEARCH WS-CLI-LINHA
036300        AT END
036400           MOVE "N" TO W-ACHOU
036500        WHEN WS-CLI-ID-TAB (WS-CLI-IDX) EQUAL W-CLI-ID
036600           MOVE "S"                             TO W-ACHOU
036700           MOVE WS-CLI-NOME-TAB (WS-CLI-IDX)     TO W-CLI-NOME
036800           MOVE WS-CLI-EMAIL-TAB (WS-CLI-IDX)    TO W-CLI-EMAIL
036900           MOVE WS-CLI-TELEFONE-TAB (WS-CLI-IDX) TO W-CLI-TELEFONE
037000           MOVE WS-CLI-DOC-TAB (WS-CLI-IDX)
037100                TO W-CLI-DOCUMENTO
037200           MOVE WS-CLI-ENDID-TAB (WS-CLI-IDX)
037300                TO W-CLI-ENDERECO-ID
037400           MOVE WS-CLI-OBS-TAB (WS-CLI-IDX)
037500                TO W-CLI-OBSERVACOES
037600     END-SEARCH.
037700 
037800 250-REGRAVAR-ARQUIVO.
037900*-----------------------------------------------------------------
038000     OPEN INPUT  ARQ-CLIENTE
038100     OPEN OUTPUT ARQ-CLIENTE-NOVO
038200     PERFORM 255-REGRAVAR-LER UNTIL FS-CLIENTE NOT EQUAL "00"
038300     CLOSE ARQ-CLIENTE
038400     CLOSE ARQ-CLIENTE-NOVO.
038500 
038600 255-REGRAVAR-LER.
038700*-----------------------------------------------------------------
038800     READ ARQ-CLIENTE
038900        AT END
039000           MOVE "99" TO FS-CLIENTE
039100        NOT AT END
039200           IF CLI-ID EQUAL W-CLI-ID
039300              MOVE W-CLI-ID          TO CLIN-ID
039400              MOVE W-CLI-NOME        TO CLIN-NOME
039500              MOVE W-CLI-EMAIL       TO CLIN-EMAIL
039600              MOVE W-CLI-TELEFONE    TO CLIN-TELEFONE
039700              MOVE W-CLI-DOCUMENTO   TO CLIN-DOCUMENTO
039800              MOVE W-CLI-ENDERECO-ID TO CLIN-ENDERECO-ID
039900              MOVE W-CLI-OBSERVACOES TO CLIN-OBSERVACOES
040000           ELSE
040100              MOVE CLI-ID          TO CLIN-ID
040200              MOVE CLI-NOME        TO CLIN-NOME
040300              MOVE CLI-EMAIL       TO CLIN-EMAIL
040400              MOVE CLI-TELEFONE    TO CLIN-TELEFONE
040500              MOVE CLI-DOCUMENTO   TO CLIN-DOCUMENTO
040600              MOVE CLI-ENDERECO-ID TO CLIN-ENDERECO-ID
040700              MOVE CLI-OBSERVACOES TO CLIN-OBSERVACOES
040800           END-IF
040900           WRITE REG-CLIENTE-NOVO
041000     END-READ.
041100 
041200 300-EXCLUSAO.
041300*-----------------------------------------------------------------
041400     PERFORM 050-CARREGAR-TABELA
041500     DISPLAY BUSCAR
041600     ACCEPT  BUSCAR
041700     PERFORM 210-LOCALIZAR
041800 
041900     IF W-ACHOU NOT EQUAL "S"
042000        MOVE "ID DE CLIENTE NAO LOCALIZADO" TO WMSG
042100        DISPLAY MENSAGEM
042200        ACCEPT  MENSAGEM
042300        IF W-CONFIRMA-NAO
042400           MOVE 9 TO WSAIR
042500        END-IF
042600     ELSE
042700        DISPLAY EXCLUSAO
042800        ACCEPT  EXCLUSAO
042900        IF W-CONFIRMA-SIM
043000           PERFORM 350-REGRAVAR-SEM-EXCLUIDO
043100           MOVE "CLIENTE EXCLUIDO - PROMOVER ARQ NOVO" TO WMSG
043200           DISPLAY MENSAGEM
043300           ACCEPT  MENSAGEM
043400        END-IF
043500        MOVE 9 TO WSAIR
043600     END-IF.
043700 
043800 350-REGRAVAR-SEM-EXCLUIDO.
043900*-----------------------------------------------------------------
044000     OPEN INPUT  ARQ-CLIENTE
044100     OPEN OUTPUT ARQ-CLIENTE-NOVO
044200     PERFORM 355-EXCLUIR-LER UNTIL FS-CLIENTE NOT EQUAL "00"
044300     CLOSE ARQ-CLIENTE
044400     CLOSE ARQ-CLIENTE-NOVO.
044500 
044600 355-EXCLUIR-LER.
044700*-----------------------------------------------------------------
044800     READ ARQ-CLIENTE
044900        AT END
045000           MOVE "99" TO FS-CLIENTE
045100        NOT AT END
045200           IF CLI-ID NOT EQUAL W-CLI-ID
045300              MOVE CLI-ID          TO CLIN-ID
045400              MOVE CLI-NOME        TO CLIN-NOME
045500              MOVE CLI-EMAIL       TO CLIN-EMAIL
045600              MOVE CLI-TELEFONE    TO CLIN-TELEFONE
045700              MOVE CLI-DOCUMENTO   TO CLIN-DOCUMENTO
045800              MOVE CLI-ENDERECO-ID TO CLIN-ENDERECO-ID
045900              MOVE CLI-OBSERVACOES TO CLIN-OBSERVACOES
046000              WRITE REG-CLIENTE-NOVO
046100           END-IF
046200     END-READ.
046300 
046400 500-VALIDAR.
046500*-----------------------------------------------------------------
046600     MOVE SPACES TO WMSG
046700     SET WS-CLI-IDX TO 1
046800     PERFORM 510-CHECAR-LINHA
046900        VARYING WS-CLI-IDX FROM 1 BY 1
047000        UNTIL WS-CLI-IDX GREATER WS-CLI-QTD
047100           OR WMSG NOT EQUAL SPACES.
047200 
047300 510-CHECAR-LINHA.
047400*-----------------------------------------------------------------
047500     IF WS-CLI-ID-TAB (WS-CLI-IDX) NOT EQUAL W-CLI-ID
047600        IF WS-CLI-EMAIL-TAB (WS-CLI-IDX) EQUAL W-CLI-EMAIL
047700           MOVE "E-MAIL JA CADASTRADO PARA OUTRO CLIENTE" TO WMSG
047800        END-IF
047900        IF WS-CLI-DOC-TAB (WS-CLI-IDX) EQUAL W-CLI-DOCUMENTO
048000           MOVE "DOCUMENTO JA CADASTRADO P/ OUTRO CLIENTE" TO WMSG
048100        END-IF
048200     END-IF.
048300 
048400 END PROGRAM CADCLI.
