000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADPRECO.
000300 AUTHOR.        SUELI APARECIDA GONCALVES.
000400 INSTALLATION.  CPD-MATRIZ.
000500 DATE-WRITTEN.  29/06/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000800*-----------------------------------------------------------------
000900* CADASTRO DE PRECO DE PRODUTO POR ESTABELECIMENTO.  CADA PAR
001000* PRODUTO-ID/ESTABELECIMENTO-ID SO PODE APARECER UMA VEZ NO
001100* ARQUIVO.  O PRECO PROMOCIONAL E A JANELA DE VIGENCIA (INICIO/
001200* FIM) SAO USADOS POR CRIAPEDIDO PARA DECIDIR O PRECO DA LINHA
001300* NA HORA DE GRAVAR O PEDIDO (REGRA 1 E 2).
001400*-----------------------------------------------------------------
001500*                       H I S T O R I C O
001600*-----------------------------------------------------------------
001700* 29/06/1993 SAG OS-0298  VERSAO INICIAL (ARQUIVO INDEXADO).
001800* 14/02/1995 SAG OS-0379  INCLUIDO O PRECO PROMOCIONAL E A JANELA
001900*                         DE VIGENCIA (INICIO/FIM).
002000* 08/09/1997 JBC OS-0525  VALIDACAO DO PAR PRODUTO/ESTAB UNICO.
002100* 21/08/1998 JBC OS-0555  ANALISE DE IMPACTO ANO 2000 - CAMPOS DE
002200*                         DATA JA NASCERAM COM 4 POSICOES DE ANO.
002300* 30/01/2000 JBC OS-0615  TESTES POS-VIRADA DE SECULO - APROVADO.
002400* 14/05/2004 DAS OS-0765  ARQUIVO PASSA A SER SEQUENCIAL - MIGRA-
002500*                         CAO DO CPD PARA O NOVO MARKETPLACE.
002600* 19/09/2012 EPC OS-0922  AMPLIADA VALIDACAO DE PRODUTO/ESTAB.
002700* 23/09/2013 EPC OS-0939  REVISAO GERAL - SEM MUDANCA DE REGRA.
002800*-----------------------------------------------------------------
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700 
003800     SELECT ARQ-PRODEST      ASSIGN TO PRODEST-DAT
003900            ORGANIZATION     IS LINE SEQUENTIAL
004000            ACCESS MODE      IS SEQUENTIAL
004100            FILE STATUS      IS FS-PRODEST.
004200 
004300     SELECT ARQ-PRODEST-NOVO ASSIGN TO PRODEST-NOVO-DAT
004400            ORGANIZATION     IS LINE SEQUENTIAL
004500            ACCESS MODE      IS SEQUENTIAL
004600            FILE STATUS      IS FS-PRODEST-NOVO.
004700 
004800     SELECT ARQ-PRODUTO      ASSIGN TO PRODUTO-DAT
004900            ORGANIZATION     IS LINE SEQUENTIAL
005000            ACCESS MODE      IS SEQUENTIAL
005100            FILE STATUS      IS FS-PRODUTO.
005200 
005300     SELECT ARQ-ESTAB        ASSIGN TO ESTAB-DAT
005400            ORGANIZATION     IS LINE SEQUENTIAL
005500            ACCESS MODE      IS SEQUENTIAL
005600            FILE STATUS      IS FS-ESTAB.
005700 
005800 DATA DIVISION.
005900 FILE SECTION.
006000 
006100 FD  ARQ-PRODEST
006200     LABEL RECORD IS STANDARD.
006300 
006400 COPY "PRODEST.CPY".
006500 
006600 FD  ARQ-PRODEST-NOVO
006700     LABEL RECORD IS STANDARD.
006800 
006900 01  REG-PRODEST-NOVO.
007000     03  PEN-ID                 PIC X(036).
007100     03  PEN-PRODUTO-ID         PIC X(036).
007200     03  PEN-ESTABELECIMENTO-ID PIC X(036).
007300     03  PEN-PRECO-UNITARIO     PIC S9(006)V99.
007400     03  PEN-PRECO-PROMOCIONAL  PIC S9(006)V99.
007500     03  PEN-PROMO-INICIO       PIC X(014).
007600     03  PEN-PROMO-FIM          PIC X(014).
007700     03  FILLER                 PIC X(008).
007800 
007900 FD  ARQ-PRODUTO
008000     LABEL RECORD IS STANDARD.
008100 
008200 COPY "PRODUTO.CPY".
008300 
008400 FD  ARQ-ESTAB
008500     LABEL RECORD IS STANDARD.
008600 
008700 COPY "ESTAB.CPY".
008800 
008900 WORKING-STORAGE SECTION.
009000 
009100 77  FS-PRODEST                 PIC X(002) VALUE "00".
009200 77  FS-PRODEST-NOVO             PIC X(002) VALUE "00".
009300 77  FS-PRODUTO                 PIC X(002) VALUE "00".
009400 77  FS-ESTAB                   PIC X(002) VALUE "00".
009500 77  WSAIR                      PIC 9      VALUE ZERO.
009600 77  WOPCAO                     PIC 9      VALUE ZERO.
009700 77  W-CONFIRMA                 PIC X      VALUE SPACES.
009800     88  W-CONFIRMA-SIM             VALUE "S" "s".
009900     88  W-CONFIRMA-NAO             VALUE "N" "n".
010000 77  W-ACHOU                    PIC X      VALUE "N".
010100 77  W-PROD-ACHOU                PIC X      VALUE "N".
010200 77  W-EST-ACHOU                 PIC X      VALUE "N".
010300 77  WMSG                       PIC X(040) VALUE SPACES.
010400 
010500 01  WCONTADORES.
010600     03  WLIDOS                 PIC 9(006) COMP.
010700     03  WGRAVADOS              PIC 9(006) COMP.
010800     03  FILLER                 PIC X(004).
010900 
011000 01  W-REG-PRODEST.
011100     03  W-PE-ID                PIC X(036).
011200     03  W-PE-PRODUTO-ID        PIC X(036).
011300     03  W-PE-ESTABELECIMENTO-ID PIC X(036).
011400     03  W-PE-PRECO-UNITARIO    PIC S9(006)V99.
011500     03  W-PE-PRECO-PROMOCIONAL PIC S9(006)V99.
011600     03  W-PE-PROMO-INICIO      PIC X(014).
011700     03  W-PE-PROMO-FIM         PIC X(014).
011800     03  FILLER                 PIC X(008).
011900 
012000 01  W-PE-PROMO-INICIO-R REDEFINES W-PE-PROMO-INICIO.
012100     03  W-PE-PI-AAAAMMDD       PIC 9(008).
012200     03  W-PE-PI-HHMMSS         PIC 9(006).
012300 
012400 01  W-PE-PROMO-FIM-R REDEFINES W-PE-PROMO-FIM.
012500     03  W-PE-PF-AAAAMMDD       PIC 9(008).
012600     03  W-PE-PF-HHMMSS         PIC 9(006).
012700 
012800 01  W-PE-PRODUTO-ID-EXIBICAO REDEFINES W-PE-PRODUTO-ID.
012900     03  W-PE-PRODUTO-ID-CURTO  PIC X(008).
013000     03  FILLER                 PIC X(028).
013100 
013200 01  W-PE-PRECO-EDICAO.
013300     03  W-PE-PRECO-UNIT-ED     PIC $ZZZ,ZZ9.99.
013400     03  W-PE-PRECO-PROMO-ED    PIC $ZZZ,ZZ9.99.
013500 
013600 SCREEN SECTION.
013700 
013800 01  MENU.
013900     02  BLANK SCREEN.
014000     02  LINE 01 COL 01 VALUE
014100         "====================================================".
014200     02  LINE 02 COL 10 VALUE "MKTPLACE - PRECO POR ESTABELEC.".
014300     02  LINE 03 COL 01 VALUE
014400         "====================================================".
014500     02  LINE 05 COL 10 VALUE "(1) INCLUIR".
014600     02  LINE 06 COL 10 VALUE "(2) ALTERAR".
014700     02  LINE 07 COL 10 VALUE "(3) EXCLUIR".
014800     02  LINE 08 COL 10 VALUE "(9) VOLTAR AO MENU".
014900     02  LINE 12 COL 10 VALUE "OPCAO DESEJADA: (.)".
015000     02  LINE 12 COL 27 PIC 9 TO WOPCAO AUTO.
015100     02  LINE 16 COL 10, PIC X(040) FROM WMSG.
015200     02  LINE 21 COL 01 VALUE
015300         "====================================================".
015400 
015500 01  INCLUSAO AUTO.
015600     02  BLANK SCREEN.
015700     02  LINE 02 COL 10 VALUE "INCLUSAO DE PRECO POR ESTAB.".
015800     02  LINE 04 COL 10 VALUE "ID DO REGISTRO :".
015900     02  LINE 04 COL 28, PIC X(036) TO W-PE-ID.
016000     02  LINE 05 COL 10 VALUE "ID DO PRODUTO  :".
016100     02  LINE 05 COL 28, PIC X(036) TO W-PE-PRODUTO-ID.
016200     02  LINE 06 COL 10 VALUE "ID DO ESTAB.   :".
016300     02  LINE 06 COL 28, PIC X(036) TO W-PE-ESTABELECIMENTO-ID.
016400     02  LINE 07 COL 10 VALUE "PRECO UNITARIO :".
016500     02  LINE 07 COL 28, PIC ZZZ9.99 TO W-PE-PRECO-UNITARIO.
016600     02  LINE 08 COL 10 VALUE "PRECO PROMOC.  :".
016700     02  LINE 08 COL 28, PIC ZZZ9.99 TO W-PE-PRECO-PROMOCIONAL.
016800     02  LINE 09 COL 10 VALUE "PROMO INICIO   :".
016900     02  LINE 09 COL 28, PIC X(014) TO W-PE-PROMO-INICIO.
017000     02  LINE 10 COL 10 VALUE "PROMO FIM      :".
017100     02  LINE 10 COL 28, PIC X(014) TO W-PE-PROMO-FIM.
017200     02  LINE 16 COL 10 VALUE "CONFIRMA A INCLUSAO? (S/N): (.)".
017300     02  LINE 16 COL 41, PIC X TO W-CONFIRMA.
017400     02  LINE 19 COL 10, PIC X(040) FROM WMSG.
017500 
017600 01  BUSCAR AUTO.
017700     02  BLANK SCREEN.
017800     02  LINE 02 COL 10 VALUE "LOCALIZAR PRECO POR ESTAB.".
017900     02  LINE 05 COL 10 VALUE "ID DO REGISTRO: (...............)".
018000     02  LINE 05 COL 26, PIC X(036) TO W-PE-ID.
018100     02  LINE 16 COL 10, PIC X(040) FROM WMSG.
018200 
018300 01  ALTERACAO AUTO.
018400     02  BLANK SCREEN.
018500     02  LINE 02 COL 10 VALUE "ALTERACAO DE PRECO POR ESTAB.".
018600     02  LINE 04 COL 10 VALUE "ID DO REGISTRO :".
018700     02  LINE 04 COL 28, PIC X(036) FROM W-PE-ID.
018800     02  LINE 05 COL 10 VALUE "ID DO PRODUTO  :".
018900     02  LINE 05 COL 28, PIC X(036) USING W-PE-PRODUTO-ID.
019000     02  LINE 06 COL 10 VALUE "ID DO ESTAB.   :".
019100     02  LINE 06 COL 28, PIC X(036) USING W-PE-ESTABELECIMENTO-ID.
019200     02  LINE 07 COL 10 VALUE "PRECO UNITARIO :".
019300     02  LINE 07 COL 28, PIC ZZZ9.99 USING W-PE-PRECO-UNITARIO.
019400     02  LINE 08 COL 10 VALUE "PRECO PROMOC.  :".
019500     02  LINE 08 COL 28, PIC ZZZ9.99 USING W-PE-PRECO-PROMOCIONAL.
019600     02  LINE 09 COL 10 VALUE "PROMO INICIO   :".
019700     02  LINE 09 COL 28, PIC X(014) USING W-PE-PROMO-INICIO.
019800     02  LINE 10 COL 10 VALUE "PROMO FIM      :".
019900     02  LINE 10 COL 28, PIC X(014) USING W-PE-PROMO-FIM.
020000     02  LINE 16 COL 10 VALUE "CONFIRMA A ALTERACAO? (S/N): (.)".
020100     02  LINE 16 COL 42, PIC X TO W-CONFIRMA.
020200 
020300 01  EXCLUSAO AUTO.
020400     02  BLANK SCREEN.
020500     02  LINE 02 COL 10 VALUE "EXCLUSAO DE PRECO POR ESTAB.".
020600     02  LINE 04 COL 10 VALUE "ID DO REGISTRO :".
020700     02  LINE 04 COL 28, PIC X(036) FROM W-PE-ID.
020800     02  LINE 05 COL 10 VALUE "ID DO PRODUTO  :".
020900     02  LINE 05 COL 28, PIC X(036) FROM W-PE-PRODUTO-ID.
021000     02  LINE 16 COL 10 VALUE "CONFIRMA A EXCLUSAO? (S/N): (.)".
021100     02  LINE 16 COL 41, PIC X TO W-CONFIRMA.
021200 
021300 01  MENSAGEM AUTO.
021400     02  BLANK SCREEN.
021500     02  LINE 10 COL 10 VALUE "MSG:".
021600     02  LINE 10 COL 15, PIC X(040) FROM WMSG.
021700     02  LINE 15 COL 10 VALUE "FAZER OUTRA OPERACAO? (S/N): (.)".
021800     02  LINE 15 COL 42, PIC X TO W-CONFIRMA.
021900 
022000 PROCEDURE DIVISION.
022100 
022200 000-INICIO.
022300*-----------------------------------------------------------------
022400     DISPLAY MENU
022500     ACCEPT  MENU
022600 
022700     EVALUATE WOPCAO
022800        WHEN 1
022900           PERFORM 100-INCLUSAO
023000        WHEN 2
023100           MOVE ZEROS TO WSAIR
023200           PERFORM 200-ALTERACAO UNTIL WSAIR NOT EQUAL ZEROS
023300        WHEN 3
023400           MOVE ZEROS TO WSAIR
023500           PERFORM 300-EXCLUSAO UNTIL WSAIR NOT EQUAL ZEROS
023600        WHEN 9
023700           GOBACK
023800     END-EVALUATE
023900 
024000     PERFORM 000-INICIO.
024100 
024200 100-INCLUSAO.
024300*-----------------------------------------------------------------
024400     INITIALIZE W-REG-PRODEST
024500     DISPLAY INCLUSAO
024600     ACCEPT   INCLUSAO
024700 
024800     IF W-CONFIRMA-SIM
024900        PERFORM 500-VALIDAR
025000        IF WMSG EQUAL SPACES
025100           OPEN EXTEND ARQ-PRODEST
025200           WRITE REG-PRODEST FROM W-REG-PRODEST
025300           CLOSE ARQ-PRODEST
025400           MOVE "PRECO INCLUIDO COM SUCESSO" TO WMSG
025500        END-IF
025600        DISPLAY MENSAGEM
025700        ACCEPT  MENSAGEM
025800     END-IF
025900 
026000     PERFORM 000-INICIO.
026100 
026200 200-ALTERACAO.
026300*-----------------------------------------------------------------
026400     DISPLAY BUSCAR
026500     ACCEPT  BUSCAR
026600     PERFORM 210-LOCALIZAR
026700 
026800     IF W-ACHOU NOT EQUAL "S"
026900        MOVE "ID DE REGISTRO NAO LOCALIZADO" TO WMSG
027000        DISPLAY MENSAGEM
027100        ACCEPT  MENSAGEM
027200        IF W-CONFIRMA-NAO
027300           MOVE 9 TO WSAIR
027400        END-IF
027500     ELSE
027600        DISPLAY ALTERACAO
027700        ACCEPT  ALTERACAO
027800        IF W-CONFIRMA-SIM
027900           PERFORM 500-VALIDAR
028000           IF WMSG EQUAL SPACES
028100              PERFORM 250-REGRAVAR-ARQUIVO
028200              MOVE "PRECO ALTERADO - PROMOVER ARQ NOVO" TO WMSG
028300           END-IF
028400           DISPLAY MENSAGEM
028500           ACCEPT  MENSAGEM
028600        END-IF
028700        MOVE 9 TO WSAIR
028800     END-IF.
028900 
029000 210-LOCALIZAR.
029100*-----------------------------------------------------------------
029200     MOVE "N" TO W-ACHOU
029300     OPEN INPUT ARQ-PRODEST
029400     PERFORM 215-LOCALIZAR-LER UNTIL FS-PRODEST NOT EQUAL "00"
029500     CLOSE ARQ-PRODEST.
029600 
029700 215-LOCALIZAR-LER.
029800*-----------------------------------------------------------------
029900     READ ARQ-PRODEST
030000        AT END
030100           MOVE "99" TO FS-PRODEST
030200        NOT AT END
030300           IF PE-ID EQUAL W-PE-ID
030400              MOVE REG-PRODEST TO W-REG-PRODEST
030500              MOVE "S"         TO W-ACHOU
030600              MOVE "99"        TO FS-PRODEST
030700           END-IF
030800     END-READ.
030900 
031000 250-REGRAVAR-ARQUIVO.
031100*-----------------------------------------------------------------
031200     OPEN INPUT  ARQ-PRODEST
031300     OPEN OUTPUT ARQ-PRODEST-NOVO
031400     PERFORM 255-REGRAVAR-LER UNTIL FS-PRODEST NOT EQUAL "00"
031500     CLOSE ARQ-PRODEST
031600     CLOSE ARQ-PRODEST-NOVO.
031700 
031800 255-REGRAVAR-LER.
031900*-----------------------------------------------------------------
032000     READ ARQ-PRODEST
032100        AT END
032200           MOVE "99" TO FS-PRODEST
032300        NOT AT END
032400           IF PE-ID EQUAL W-PE-ID
032500              WRITE REG-PRODEST-NOVO FROM W-REG-PRODEST
032600           ELSE
032700              WRITE REG-PRODEST-NOVO FROM REG-PRODEST
032800           END-IF
032900     END-READ.
033000 
033100 300-EXCLUSAO.
033200*-----------------------------------------------------------------
033300     DISPLAY BUSCAR
033400     ACCEPT  BUSCAR
033500     PERFORM 210-LOCALIZAR
033600 
033700     IF W-ACHOU NOT EQUAL "S"
033800        MOVE "ID DE REGISTRO NAO LOCALIZADO" TO WMSG
033900        DISPLAY MENSAGEM
034000        ACCEPT  MENSAGEM
034100        IF W-CONFIRMA-NAO
034200           MOVE 9 TO WSAIR
034300        END-IF
034400     ELSE
034500        DISPLAY EXCLUSAO
034600        ACCEPT  EXCLUSAO
034700        IF W-CONFIRMA-SIM
034800           PERFORM 350-REGRAVAR-SEM-EXCLUIDO
034900           MOVE "PRECO EXCLUIDO - PROMOVER ARQ NOVO" TO WMSG
035000           DISPLAY MENSAGEM
035100           ACCEPT  MENSAGEM
035200        END-IF
035300        MOVE 9 TO WSAIR
035400     END-IF.
035500 
035600 350-REGRAVAR-SEM-EXCLUIDO.
035700*-----------------------------------------------------------------
035800     OPEN INPUT  ARQ-PRODEST
035900     OPEN OUTPUT ARQ-PRODEST-NOVO
036000     PERFORM 355-EXCLUIR-LER UNTIL FS-PRODEST NOT EQUAL "00"
036100     CLOSE ARQ-PRODEST
036200     CLOSE ARQ-PRODEST-NOVO.
036300 
036400 355-EXCLUIR-LER.
036500*-----------------------------------------------------------------
036600     READ ARQ-PRODEST
036700        AT END
036800           MOVE "99" TO FS-PRODEST
036900        NOT AT END
037000           IF PE-ID NOT EQUAL W-PE-ID
037100              WRITE REG-PRODEST-NOVO FROM REG-PRODEST
037200           END-IF
037300     END-READ.
037400 
037500 500-VALIDAR.
037600*-----------------------------------------------------------------
037700     MOVE SPACES TO WMSG
037800     PERFORM 510-VALIDAR-PRODUTO
037900     IF WMSG EQUAL SPACES
038000        PERFORM 520-VALIDAR-ESTAB
038100     END-IF
038200     IF WMSG EQUAL SPACES
038300        PERFORM 530-VALIDAR-PAR-UNICO
038400     END-IF.
038500 
038600 510-VALIDAR-PRODUTO.
038700*-----------------------------------------------------------------
038800     MOVE "N" TO W-PROD-ACHOU
038900     OPEN INPUT ARQ-PRODUTO
039000     PERFORM 515-PRODUTO-LER UNTIL FS-PRODUTO NOT EQUAL "00"
039100     CLOSE ARQ-PRODUTO
039200     IF W-PROD-ACHOU NOT EQUAL "S"
039300        MOVE "ID DE PRODUTO INFORMADO NAO EXISTE" TO WMSG
039400     END-IF.
039500 
039600 515-PRODUTO-LER.
039700*-----------------------------------------------------------------
039800     READ ARQ-PRODUTO
039900        AT END
040000           MOVE "99" TO FS-PRODUTO
040100        NOT AT END
040200           IF PROD-ID EQUAL W-PE-PRODUTO-ID
040300              MOVE "S"  TO W-PROD-ACHOU
040400              MOVE "99" TO FS-PRODUTO
040500           END-IF
040600     END-READ.
040700 
040800 520-VALIDAR-ESTAB.
040900*-----------------------------------------------------------------
041000     MOVE "N" TO W-EST-ACHOU
041100     OPEN INPUT ARQ-ESTAB
041200     PERFORM 525-ESTAB-LER UNTIL FS-ESTAB NOT EQUAL "00"
041300     CLOSE ARQ-ESTAB
041400     IF W-EST-ACHOU NOT EQUAL "S"
041500        MOVE "ID DE ESTAB. INFORMADO NAO EXISTE" TO WMSG
041600     END-IF.
041700 
041800 525-ESTAB-LER.
041900*-----------------------------------------------------------------
042000     READ ARQ-ESTAB
042100        AT END
042200           MOVE "99" TO FS-ESTAB
042300        NOT AT END
042400           IF EST-ID EQUAL W-PE-ESTABELECIMENTO-ID
042500              MOVE "S"  TO W-EST-ACHOU
042600              MOVE "99" TO FS-ESTAB
042700           END-IF
042800     END-READ.
042900 
043000 530-VALIDAR-PAR-UNICO.
043100*-----------------------------------------------------------------
043200     OPEN INPUT ARQ-PRODEST
043300     PERFORM 535-PAR-LER UNTIL FS-PRODEST NOT EQUAL "00"
043400     CLOSE ARQ-PRODEST.
043500 
043600 535-PAR-LER.
043700*-----------------------------------------------------------------
043800     READ ARQ-PRODEST
043900        AT END
044000           MOVE "99" TO FS-PRODEST
044100        NOT AT END
044200           IF PE-PRODUTO-ID EQUAL W-PE-PRODUTO-ID AND
044300              PE-ESTABELECIMENTO-ID EQUAL W-PE-ESTABELECIMENTO-ID
044400              AND PE-ID NOT EQUAL W-PE-ID
044500              MOVE "PRODUTO JA TEM PRECO NESTE ESTAB." TO WMSG
044600              MOVE "99" TO FS-PRODEST
044700           END-IF
044800     END-READ.
044900 
045000 END PROGRAM CADPRECO.
