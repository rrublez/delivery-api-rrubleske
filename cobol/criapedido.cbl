000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CRIAPEDIDO.
000300 AUTHOR.        CARLOS HENRIQUE ABATE.
000400 INSTALLATION.  CPD-MATRIZ.
000500 DATE-WRITTEN.  03/11/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000800*-----------------------------------------------------------------
000900* LANCAMENTO DE PEDIDOS DO MARKETPLACE.  LE O ARQUIVO DE PEDIDOS
001000* SOLICITADOS (PEDREQ), VALIDA CLIENTE/ESTABELECIMENTO/ENDERECO E
001100* CADA ITEM CONTRA O CADASTRO DE PRECO POR ESTABELECIMENTO, APLICA
001200* O PRECO PROMOCIONAL QUANDO VIGENTE, TOTALIZA E GRAVA O PEDIDO E
001300* SEUS ITENS.  NAO HA GRAVACAO PARCIAL: SE QUALQUER ITEM FALHAR NA
001400* VALIDACAO, O PEDIDO INTEIRO E REJEITADO (REGRA 7).
001500*
001600* ESTE PROGRAMA SUBSTITUI O ANTIGO CALCULO DE DISTANCIA CLIENTE X
001700* VENDEDOR (FAZDISTRIB/RELDISTRIB) QUE FOI DESCONTINUADO QUANDO A
001800* ROTA DE ENTREGA PASSOU A SER TRATADA FORA DO CPD.
001900*-----------------------------------------------------------------
002000*                       H I S T O R I C O
002100*-----------------------------------------------------------------
002200* 03/11/1993 CHA OS-0310  VERSAO INICIAL - SUBSTITUI FAZDISTRIB.
002300* 19/04/1995 CHA OS-0385  INCLUIDA AVALIACAO DE PRECO PROMOCIONAL
002400*                         POR JANELA DE VIGENCIA (INICIO/FIM).
002500* 12/11/1996 RFT OS-0497  GERACAO DO NUMERO DO PEDIDO NO FORMATO
002600*                         AAAAMM-XXXXX (SUFIXO HEXA 5 POS.).
002700* 21/08/1998 JBC OS-0556  ANALISE DE IMPACTO ANO 2000 - DATA DO
002800*                         PEDIDO JA NASCE COM 4 POSICOES DE ANO.
002900* 30/01/2000 JBC OS-0616  TESTES POS-VIRADA DE SECULO - APROVADO.
003000* 14/05/2004 DAS OS-0766  ARQUIVOS PASSAM A SER SEQUENCIAIS - MI-
003100*                         GRACAO DO CPD PARA O NOVO MARKETPLACE.
003200* 11/03/2009 DAS OS-0855  VALIDACAO "TUDO OU NADA" DOS ITENS ANTES
003300*                         DE GRAVAR QUALQUER REGISTRO (OS-0855).
003400* 24/09/2013 EPC OS-0940  REVISAO GERAL - SEM MUDANCA DE REGRA.
003500* 06/02/2014 EPC OS-0951  ITP-ID REPETIA ENTRE PEDIDOS DE UM MESMO
003600*                         LOTE (MESMA POSICAO DE ITEM).  CHAVE DO
003700*                         ITEM PASSA A USAR TAMBEM O WS-SEQ.
003800*-----------------------------------------------------------------
003900 
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700 
004800     SELECT ARQ-PEDREQ   ASSIGN TO PEDREQ-DAT
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            ACCESS MODE  IS SEQUENTIAL
005100            FILE STATUS  IS FS-PEDREQ.
005200 
005300     SELECT ARQ-CLIENTE  ASSIGN TO CLIENTE-DAT
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            ACCESS MODE  IS SEQUENTIAL
005600            FILE STATUS  IS FS-CLIENTE.
005700 
005800     SELECT ARQ-ESTAB    ASSIGN TO ESTAB-DAT
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            ACCESS MODE  IS SEQUENTIAL
006100            FILE STATUS  IS FS-ESTAB.
006200 
006300     SELECT ARQ-ENDERECO ASSIGN TO ENDERECO-DAT
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            ACCESS MODE  IS SEQUENTIAL
006600            FILE STATUS  IS FS-ENDERECO.
006700 
006800     SELECT ARQ-PRODEST  ASSIGN TO PRODEST-DAT
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            ACCESS MODE  IS SEQUENTIAL
007100            FILE STATUS  IS FS-PRODEST.
007200 
007300     SELECT ARQ-PEDIDO   ASSIGN TO PEDIDO-DAT
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            ACCESS MODE  IS SEQUENTIAL
007600            FILE STATUS  IS FS-PEDIDO.
007700 
007800     SELECT ARQ-ITEMPED  ASSIGN TO ITEMPED-DAT
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            ACCESS MODE  IS SEQUENTIAL
008100            FILE STATUS  IS FS-ITEMPED.
008200 
008300 DATA DIVISION.
008400 FILE SECTION.
008500 
008600 FD  ARQ-PEDREQ
008700     LABEL RECORD IS STANDARD.
008800 
008900*-----------------------------------------------------------------
009000* UM REGISTRO DE PEDIDO SOLICITADO POR LINHA, COM OS ITENS EM
009100* POSICOES FIXAS (ATE 20 ITENS POR PEDIDO).  GERADO PELO SISTEMA
009200* DE ATENDIMENTO E ENTREGUE AO CPD PARA PROCESSAMENTO NOTURNO.
009300*-----------------------------------------------------------------
009400 01  REG-PEDREQ.
009500     03  PQ-CLIENTE-ID          PIC X(036).
009600     03  PQ-ESTABELECIMENTO-ID  PIC X(036).
009700     03  PQ-ENDERECO-ID         PIC X(036).
009800     03  PQ-QTD-ITENS           PIC 9(002).
009900     03  PQ-ITENS OCCURS 20 TIMES.
010000         05  PQ-ITEM-PE-ID      PIC X(036).
010100         05  PQ-ITEM-QUANTIDADE PIC 9(005).
010200     03  FILLER                 PIC X(020).
010300 
010400 FD  ARQ-CLIENTE
010500     LABEL RECORD IS STANDARD.
010600 
010700 COPY "CLIENTE.CPY".
010800 
010900 FD  ARQ-ESTAB
011000     LABEL RECORD IS STANDARD.
011100 
011200 COPY "ESTAB.CPY".
011300 
011400 FD  ARQ-ENDERECO
011500     LABEL RECORD IS STANDARD.
011600 
011700 COPY "ENDERECO.CPY".
011800 
011900 FD  ARQ-PRODEST
012000     LABEL RECORD IS STANDARD.
012100 
012200 COPY "PRODEST.CPY".
012300 
012400 FD  ARQ-PEDIDO
012500     LABEL RECORD IS STANDARD.
012600 
012700 COPY "PEDIDO.CPY".
012800 
012900 FD  ARQ-ITEMPED
013000     LABEL RECORD IS STANDARD.
013100 
013200 COPY "ITEMPED.CPY".
013300 
013400 WORKING-STORAGE SECTION.
013500 
013600 77  FS-PEDREQ                  PIC X(002) VALUE "00".
013700 77  FS-CLIENTE                 PIC X(002) VALUE "00".
013800 77  FS-ESTAB                   PIC X(002) VALUE "00".
013900 77  FS-ENDERECO                 PIC X(002) VALUE "00".
014000 77  FS-PRODEST                  PIC X(002) VALUE "00".
014100 77  FS-PEDIDO                   PIC X(002) VALUE "00".
014200 77  FS-ITEMPED                  PIC X(002) VALUE "00".
014300 
014400 77  W-CLI-ACHOU                 PIC X      VALUE "N".
014500 77  W-EST-ACHOU                 PIC X      VALUE "N".
014600 77  W-END-ACHOU                 PIC X      VALUE "N".
014700 77  W-PE-ACHOU                  PIC X      VALUE "N".
014800 77  W-PEDIDO-INVALIDO           PIC X      VALUE "N".
014900     88  PEDIDO-VALIDO               VALUE "N".
015000     88  PEDIDO-REJEITADO            VALUE "S".
015100 77  WMSG                        PIC X(040) VALUE SPACES.
015200 
015300 01  WCONTADORES.
015400     03  WLIDOS                 PIC 9(006) COMP.
015500     03  WGRAVADOS              PIC 9(006) COMP.
015600     03  WREJEITADOS            PIC 9(006) COMP.
015700     03  FILLER                 PIC X(004).
015800 
015900 01  WS-IDX                     PIC 9(002) COMP.
016000 01  WS-SEQ                     PIC 9(006) COMP VALUE ZERO.
016100 
016200*-----------------------------------------------------------------
016300* CAMPOS DE DATA/HORA DO SISTEMA, USADOS NA JANELA DE PROMOCAO E
016400* NA GERACAO DO NUMERO DO PEDIDO E DAS CHAVES INTERNAS.
016500*-----------------------------------------------------------------
016600 01  WS-DATA-HORA.
016700     03  WS-DATA-AAAAMMDD       PIC 9(008).
016800     03  WS-HORA-HHMMSS         PIC 9(006).
016900 
017000 01  WS-TIMESTAMP REDEFINES WS-DATA-HORA PIC X(014).
017100 
017200*-----------------------------------------------------------------
017300* TABELA DE DIGITOS HEXA (MINUSCULOS) USADA PARA MONTAR O SUFIXO
017400* DO NUMERO DO PEDIDO, SEM RECORRER A FUNCOES INTRINSECAS.
017500*-----------------------------------------------------------------
017600 01  WS-HEX-DIGITOS              PIC X(016) VALUE
017700     "0123456789abcdef".
017800 01  WS-HEX-TAB REDEFINES WS-HEX-DIGITOS.
017900     03  WS-HEX-CHAR             PIC X OCCURS 16 TIMES.
018000 
018100 01  W-SEMENTE                  PIC 9(010) COMP.
018200 01  W-QUOCIENTE                PIC 9(010) COMP.
018300 01  W-RESTO                    PIC 9(010) COMP.
018400 01  W-POSICAO-HEX              PIC 9(002) COMP.
018500 
018600 01  W-NUMERO-PEDIDO.
018700     03  W-NUM-AAAAMM           PIC 9(006).
018800     03  W-NUM-HIFEN            PIC X(001) VALUE "-".
018900     03  W-NUM-SUFIXO           PIC X(005).
019000 
019100 01  W-REG-PEDIDO.
019200     03  W-PED-ID               PIC X(036).
019300     03  W-PED-CLIENTE-ID       PIC X(036).
019400     03  W-PED-ESTABELECIMENTO-ID PIC X(036).
019500     03  W-PED-ENDERECO-ID      PIC X(036).
019600     03  W-PED-NUMERO-PEDIDO    PIC X(011).
019700     03  W-PED-STATUS           PIC X(010).
019800     03  W-PED-VALOR-TOTAL      PIC S9(007)V99 COMP-3.
019900     03  W-PED-DATA-PEDIDO      PIC X(014).
020000 
020100  01  W-PED-VALOR-EDICAO REDEFINES W-PED-VALOR-TOTAL
020200     PIC S9(007)V99.
020300 
020400 
020500*-----------------------------------------------------------------
020600* TABELA DE ITENS JA CALCULADOS, MONTADA EM 300-PROCESSAR-ITENS E
020700* SOMENTE GRAVADA SE O PEDIDO INTEIRO FOR APROVADO (REGRA 7).
020800*-----------------------------------------------------------------
020900 01  WS-ITEM-TAB.
021000     03  WS-ITEM OCCURS 20 TIMES.
021100         05  WS-ITEM-PE-ID       PIC X(036).
021200         05  WS-ITEM-QUANTIDADE  PIC S9(005) COMP-3.
021300         05  WS-ITEM-VALOR-UNIT  PIC S9(006)V99 COMP-3.
021400         05  WS-ITEM-VALOR-TOT   PIC S9(007)V99 COMP-3.
021500         05  WS-ITEM-PROMOCAO    PIC X(001).
021600 
021700 01  W-QTD-ITENS-VALIDOS        PIC 9(002) COMP.
021800 
021900 SCREEN SECTION.
022000 
022100 01  MENSAGEM AUTO.
022200     02  BLANK SCREEN.
022300     02  LINE 10 COL 10 VALUE "PROCESSAMENTO DE PEDIDOS - RESUMO".
022400     02  LINE 12 COL 10 VALUE "LIDOS     :".
022500     02  LINE 12 COL 25, PIC ZZZ,ZZ9 FROM WLIDOS.
022600     02  LINE 13 COL 10 VALUE "GRAVADOS  :".
022700     02  LINE 13 COL 25, PIC ZZZ,ZZ9 FROM WGRAVADOS.
022800     02  LINE 14 COL 10 VALUE "REJEITADOS:".
022900     02  LINE 14 COL 25, PIC ZZZ,ZZ9 FROM WREJEITADOS.
023000 
023100 PROCEDURE DIVISION.
023200 
023300 000-INICIO.
023400*-----------------------------------------------------------------
023500     MOVE ZEROS TO WLIDOS WGRAVADOS WREJEITADOS
023600     ACCEPT WS-DATA-AAAAMMDD FROM DATE YYYYMMDD
023700     ACCEPT WS-HORA-HHMMSS   FROM TIME
023800 
023900     OPEN INPUT ARQ-PEDREQ
024000     READ ARQ-PEDREQ
024100     PERFORM 100-PROCESSAR-PEDIDO UNTIL FS-PEDREQ NOT EQUAL "00"
024200     CLOSE ARQ-PEDREQ
024300 
024400     DISPLAY MENSAGEM
024500     ACCEPT  MENSAGEM
024600 
024700     GOBACK.
024800 
024900 100-PROCESSAR-PEDIDO.
025000*-----------------------------------------------------------------
025100     ADD 1 TO WLIDOS
025200     MOVE SPACES TO WMSG
025300     MOVE "N"    TO W-PEDIDO-INVALIDO
025400     MOVE ZEROS  TO W-PED-VALOR-TOTAL
025500 
025600     PERFORM 200-VALIDAR-CLIENTE
025700     IF WMSG EQUAL SPACES
025800        PERFORM 210-VALIDAR-ESTAB
025900     END-IF
026000     IF WMSG EQUAL SPACES
026100        PERFORM 220-VALIDAR-ENDERECO
026200     END-IF
026300     IF WMSG EQUAL SPACES
026400        PERFORM 300-PROCESSAR-ITENS
026500     END-IF
026600     IF WMSG EQUAL SPACES AND PEDIDO-VALIDO
026700        PERFORM 400-GERAR-NUMERO-PEDIDO
026800        PERFORM 500-GRAVAR-PEDIDO
026900        ADD 1 TO WGRAVADOS
027000     ELSE
027100        ADD 1 TO WREJEITADOS
027200     END-IF
027300 
027400     PERFORM 600-CONFIRMACAO
027500 
027600     READ ARQ-PEDREQ.
027700 
027800 200-VALIDAR-CLIENTE.
027900*-----------------------------------------------------------------
028000     MOVE "N" TO W-CLI-ACHOU
028100     OPEN INPUT ARQ-CLIENTE
028200     PERFORM 205-CLIENTE-LER UNTIL FS-CLIENTE NOT EQUAL "00"
028300     CLOSE ARQ-CLIENTE
028400     IF W-CLI-ACHOU NOT EQUAL "S"
028500        MOVE "CLIENTE NAO ENCONTRADO" TO WMSG
028600     END-IF.
028700 
028800 205-CLIENTE-LER.
028900*-----------------------------------------------------------------
029000     READ ARQ-CLIENTE
029100        AT END
029200           MOVE "99" TO FS-CLIENTE
029300        NOT AT END
029400           IF CLI-ID EQUAL PQ-CLIENTE-ID
029500              MOVE "S"  TO W-CLI-ACHOU
029600              MOVE "99" TO FS-CLIENTE
029700           END-IF
029800     END-READ.
029900 
030000 210-VALIDAR-ESTAB.
030100*-----------------------------------------------------------------
030200     MOVE "N" TO W-EST-ACHOU
030300     OPEN INPUT ARQ-ESTAB
030400     PERFORM 215-ESTAB-LER UNTIL FS-ESTAB NOT EQUAL "00"
030500     CLOSE ARQ-ESTAB
030600     IF W-EST-ACHOU NOT EQUAL "S"
030700        MOVE "ESTABELECIMENTO NAO ENCONTRADO" TO WMSG
030800     END-IF.
030900 
031000 215-ESTAB-LER.
031100*-----------------------------------------------------------------
031200     READ ARQ-ESTAB
031300        AT END
031400           MOVE "99" TO FS-ESTAB
031500        NOT AT END
031600           IF EST-ID EQUAL PQ-ESTABELECIMENTO-ID
031700              MOVE "S"  TO W-EST-ACHOU
031800              MOVE "99" TO FS-ESTAB
031900           END-IF
032000     END-READ.
032100 
032200 220-VALIDAR-ENDERECO.
032300*-----------------------------------------------------------------
032400     MOVE "N" TO W-END-ACHOU
032500     OPEN INPUT ARQ-ENDERECO
032600     PERFORM 225-ENDERECO-LER UNTIL FS-ENDERECO NOT EQUAL "00"
032700     CLOSE ARQ-ENDERECO
032800     IF W-END-ACHOU NOT EQUAL "S"
032900        MOVE "ENDERECO NAO ENCONTRADO" TO WMSG
033000     END-IF.
033100 
033200 225-ENDERECO-LER.
033300*-----------------------------------------------------------------
033400     READ ARQ-ENDERECO
033500        AT END
033600           MOVE "99" TO FS-ENDERECO
033700        NOT AT END
033800           IF END-ID EQUAL PQ-ENDERECO-ID
033900              MOVE "S"  TO W-END-ACHOU
034000              MOVE "99" TO FS-ENDERECO
034100           END-IF
034200     END-READ.
034300 
034400 300-PROCESSAR-ITENS.
034500*-----------------------------------------------------------------
034600     MOVE ZEROS TO W-QTD-ITENS-VALIDOS
034700     PERFORM 305-PROCESSAR-UM-ITEM
034800        VARYING WS-IDX FROM 1 BY 1
034900        UNTIL WS-IDX GREATER PQ-QTD-ITENS
035000           OR PEDIDO-REJEITADO
035100     IF PEDIDO-VALIDO
035200        MOVE WS-IDX TO W-QTD-ITENS-VALIDOS
035300        SUBTRACT 1 FROM W-QTD-ITENS-VALIDOS
035400     END-IF.
035500 
035600 305-PROCESSAR-UM-ITEM.
035700*-----------------------------------------------------------------
035800     PERFORM 330-LOCALIZAR-PRODEST
035900     IF W-PE-ACHOU EQUAL "S"
036000        PERFORM 310-AVALIAR-PROMOCAO
036100        PERFORM 320-CALCULAR-ITEM
036200     ELSE
036300        MOVE "S" TO W-PEDIDO-INVALIDO
036400        MOVE "PRODUTO NAO ENCONTRADO NO ESTABELEC." TO WMSG
036500     END-IF.
036600 
036700 310-AVALIAR-PROMOCAO.
036800*-----------------------------------------------------------------
036900*    REGRA 1 - SO HA PROMOCAO SE O PRECO PROMOCIONAL FOR MAIOR
037000*    QUE ZERO, AS DUAS DATAS DA JANELA ESTIVEREM PREENCHIDAS E O
037100*    INSTANTE ATUAL ESTIVER ESTRITAMENTE ENTRE ELAS.
037200*-----------------------------------------------------------------
037300     MOVE "N" TO WS-ITEM-PROMOCAO (WS-IDX)
037400     IF PE-PRECO-PROMOCIONAL GREATER ZERO
037500        AND PE-PROMO-INICIO NOT EQUAL SPACES
037600        AND PE-PROMO-FIM    NOT EQUAL SPACES
037700        AND WS-TIMESTAMP GREATER PE-PROMO-INICIO
037800        AND WS-TIMESTAMP LESS    PE-PROMO-FIM
037900        MOVE "Y" TO WS-ITEM-PROMOCAO (WS-IDX)
038000     END-IF.
038100 
038200 320-CALCULAR-ITEM.
038300*-----------------------------------------------------------------
038400*    REGRA 2 - SELECIONA O PRECO.  REGRA 3 - TOTAL DA LINHA.
038500*-----------------------------------------------------------------
038600     MOVE PQ-ITEM-PE-ID (WS-IDX)      TO WS-ITEM-PE-ID (WS-IDX)
038700     MOVE PQ-ITEM-QUANTIDADE (WS-IDX)
038800          TO WS-ITEM-QUANTIDADE (WS-IDX)
038900 
039000     IF WS-ITEM-PROMOCAO (WS-IDX) EQUAL "Y"
039100        MOVE PE-PRECO-PROMOCIONAL TO WS-ITEM-VALOR-UNIT (WS-IDX)
039200     ELSE
039300        MOVE PE-PRECO-UNITARIO    TO WS-ITEM-VALOR-UNIT (WS-IDX)
039400     END-IF
039500 
039600     COMPUTE WS-ITEM-VALOR-TOT (WS-IDX) ROUNDED =
039700           WS-ITEM-VALOR-UNIT (WS-IDX) *
039800           WS-ITEM-QUANTIDADE (WS-IDX)
039900 
040000     ADD WS-ITEM-VALOR-TOT (WS-IDX) TO W-PED-VALOR-TOTAL.
040100 
040200 330-LOCALIZAR-PRODEST.
040300*-----------------------------------------------------------------
040400     MOVE "N" TO W-PE-ACHOU
040500     OPEN INPUT ARQ-PRODEST
040600     PERFORM 335-PRODEST-LER UNTIL FS-PRODEST NOT EQUAL "00"
040700     CLOSE ARQ-PRODEST.
040800 
040900 335-PRODEST-LER.
041000*-----------------------------------------------------------------
041100     READ ARQ-PRODEST
041200        AT END
041300           MOVE "99" TO FS-PRODEST
041400        NOT AT END
041500           IF PE-ID EQUAL PQ-ITEM-PE-ID (WS-IDX)
041600              AND PE-ESTABELECIMENTO-ID EQUAL
041700                 PQ-ESTABELECIMENTO-ID
041800              MOVE "S"  TO W-PE-ACHOU
041900              MOVE "99" TO FS-PRODEST
042000           END-IF
042100     END-READ.
042200 
042300 400-GERAR-NUMERO-PEDIDO.
042400*-----------------------------------------------------------------
042500*    REGRA 5 - AAAAMM-XXXXX, ONDE XXXXX SAO 5 DIGITOS HEXA MINUS-
042600*    CULOS DERIVADOS DO RELOGIO E DE UM CONTADOR SEQUENCIAL (NAO
042700*    PRECISA SER REPRODUTIVEL, SO PRECISA TER O FORMATO CORRETO).
042800*-----------------------------------------------------------------
042900     MOVE WS-DATA-AAAAMMDD (1:6) TO W-NUM-AAAAMM
043000     ADD  1                      TO WS-SEQ
043100     COMPUTE W-SEMENTE = (WS-HORA-HHMMSS * 1000) + WS-SEQ
043200     DIVIDE W-SEMENTE BY 1048576
043300          GIVING W-QUOCIENTE REMAINDER W-RESTO
043400 
043500     PERFORM 415-EXTRAIR-HEX
043600        VARYING W-POSICAO-HEX FROM 5 BY -1
043700        UNTIL W-POSICAO-HEX LESS 1.
043800 
043900 415-EXTRAIR-HEX.
044000*-----------------------------------------------------------------
044100     DIVIDE W-RESTO BY 16 GIVING W-RESTO REMAINDER W-SEMENTE
044200     MOVE WS-HEX-CHAR (W-SEMENTE + 1)
044300          TO W-NUM-SUFIXO (W-POSICAO-HEX:1).
044400 
044500 500-GRAVAR-PEDIDO.
044600*-----------------------------------------------------------------
044700     PERFORM 420-GERAR-ID-PEDIDO
044800     MOVE PQ-CLIENTE-ID              TO W-PED-CLIENTE-ID
044900     MOVE PQ-ESTABELECIMENTO-ID      TO W-PED-ESTABELECIMENTO-ID
045000     MOVE PQ-ENDERECO-ID             TO W-PED-ENDERECO-ID
045100     MOVE W-NUMERO-PEDIDO            TO W-PED-NUMERO-PEDIDO
045200     MOVE "PENDENTE"                 TO W-PED-STATUS
045300     MOVE WS-TIMESTAMP                TO W-PED-DATA-PEDIDO
045400 
045500     OPEN EXTEND ARQ-PEDIDO
045600     WRITE REG-PEDIDO FROM W-REG-PEDIDO
045700     CLOSE ARQ-PEDIDO
045800 
045900     OPEN EXTEND ARQ-ITEMPED
046000     PERFORM 510-GRAVAR-ITEM
046100        VARYING WS-IDX FROM 1 BY 1
046200        UNTIL WS-IDX GREATER W-QTD-ITENS-VALIDOS
046300     CLOSE ARQ-ITEMPED.
046400 
046500 510-GRAVAR-ITEM.
046600*-----------------------------------------------------------------
046700     INITIALIZE REG-ITEMPED
046800     MOVE W-PED-ID                  TO ITP-PEDIDO-ID
046900     MOVE WS-ITEM-PE-ID      (WS-IDX) TO ITP-PE-ID
047000     MOVE WS-ITEM-QUANTIDADE (WS-IDX) TO ITP-QUANTIDADE
047100     MOVE WS-ITEM-VALOR-UNIT (WS-IDX) TO ITP-VALOR-UNITARIO
047200     MOVE WS-ITEM-VALOR-TOT  (WS-IDX) TO ITP-VALOR-TOTAL
047300     MOVE WS-ITEM-PROMOCAO   (WS-IDX) TO ITP-EM-PROMOCAO
047400     MOVE SPACES                    TO ITP-ID
047500     MOVE "ITP-"                    TO ITP-ID (1:4)
047600     MOVE WS-TIMESTAMP               TO ITP-ID (5:14)
047700     MOVE WS-SEQ                     TO ITP-ID (19:6)
047800     MOVE WS-IDX                     TO ITP-ID (25:2)
047900     WRITE REG-ITEMPED.
048000 
048100 420-GERAR-ID-PEDIDO.
048200*-----------------------------------------------------------------
048300*    GERA UMA CHAVE INTERNA UNICA PARA O PEDIDO, COMBINANDO A
048400*    DATA/HORA DO SISTEMA COM O CONTADOR SEQUENCIAL DO LOTE.
048500*-----------------------------------------------------------------
048600     MOVE SPACES         TO W-PED-ID
048700     MOVE "PED-"          TO W-PED-ID (1:4)
048800     MOVE WS-TIMESTAMP     TO W-PED-ID (5:14)
048900     MOVE WS-SEQ           TO W-PED-ID (20:6).
049000 
049100 600-CONFIRMACAO.
049200*-----------------------------------------------------------------
049300*    RESUMO DO PEDIDO PARA O OPERADOR, NOS MOLDES DO ANTIGO
049400*    RELDISTRIB - SEM ARQUIVO DE SAIDA, SOMENTE SYSOUT.
049500*-----------------------------------------------------------------
049600     IF WMSG EQUAL SPACES AND PEDIDO-VALIDO
049700        DISPLAY "PEDIDO GRAVADO - NUMERO.....: " W-NUMERO-PEDIDO
049800        DISPLAY "CLIENTE......................: " PQ-CLIENTE-ID
049900        DISPLAY "ESTABELECIMENTO..............: "
050000                PQ-ESTABELECIMENTO-ID
050100        DISPLAY "VALOR TOTAL..................: "
050200                W-PED-VALOR-EDICAO
050300     ELSE
050400        DISPLAY "PEDIDO REJEITADO - CLIENTE..: " PQ-CLIENTE-ID
050500        DISPLAY "MOTIVO.......................: " WMSG
050600     END-IF.
050700 
050800 END PROGRAM CRIAPEDIDO.
