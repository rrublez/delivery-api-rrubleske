000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADRAMO.
000300 AUTHOR.        MARIA DE LOURDES PASCOAL.
000400 INSTALLATION.  CPD-MATRIZ.
000500 DATE-WRITTEN.  09/05/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000800*-----------------------------------------------------------------
000900* CADASTRO DO RAMO DE ATIVIDADE DOS ESTABELECIMENTOS (TABELA DE
001000* REFERENCIA USADA PELO CADASTRO DE ESTABELECIMENTOS - CADEST).
001100* MANUTENCAO SIMPLES: RAMO-NOME NAO PODE SER BRANCO NEM REPETIDO.
001200*-----------------------------------------------------------------
001300*                       H I S T O R I C O
001400*-----------------------------------------------------------------
001500* 05/09/1993 MLP OS-0289  VERSAO INICIAL.
001600* 12/03/1996 MLP OS-0455  TELA DE CONSULTA AVULSA.
001700* 21/08/1998 JBC OS-0548  ANALISE DE IMPACTO ANO 2000 - SEM DATAS
001800*                         DE 2 POSICOES NESTE PROGRAMA. OK.
001900* 30/01/2000 JBC OS-0613  TESTES POS-VIRADA DE SECULO - APROVADO.
002000* 14/05/2004 DAS OS-0759  ARQUIVO PASSA A SER SEQUENCIAL - MIGRA-
002100*                         CAO DO CPD PARA O NOVO MARKETPLACE.
002200* 19/09/2010 EPC OS-0901  REVISAO GERAL - SEM MUDANCA DE REGRA.
002300*-----------------------------------------------------------------
002400 
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200 
003300     SELECT ARQ-RAMO      ASSIGN TO RAMO-DAT
003400            ORGANIZATION  IS LINE SEQUENTIAL
003500            ACCESS MODE   IS SEQUENTIAL
003600            FILE STATUS   IS FS-RAMO.
003700 
003800     SELECT ARQ-RAMO-NOVO ASSIGN TO RAMO-NOVO-DAT
003900            ORGANIZATION  IS LINE SEQUENTIAL
004000            ACCESS MODE   IS SEQUENTIAL
004100            FILE STATUS   IS FS-RAMO-NOVO.
004200 
004300 DATA DIVISION.
004400 FILE SECTION.
004500 
004600 FD  ARQ-RAMO
004700     LABEL RECORD IS STANDARD.
004800 
004900 COPY "RAMO.CPY".
005000 
005100 FD  ARQ-RAMO-NOVO
005200     LABEL RECORD IS STANDARD.
005300 
005400 01  REG-RAMO-NOVO.
005500     03  RAMON-ID               PIC X(036).
005600     03  RAMON-NOME             PIC X(050).
005700     03  RAMON-DESCRICAO        PIC X(150).
005800     03  FILLER                 PIC X(014).
005900 
006000 WORKING-STORAGE SECTION.
006100 
006200 77  FS-RAMO                    PIC X(002) VALUE "00".
006300 77  FS-RAMO-NOVO               PIC X(002) VALUE "00".
006400 77  WSAIR                      PIC 9      VALUE ZERO.
006500 77  WOPCAO                     PIC 9      VALUE ZERO.
006600 77  W-CONFIRMA                 PIC X      VALUE SPACES.
006700     88  W-CONFIRMA-SIM             VALUE "S" "s".
006800     88  W-CONFIRMA-NAO             VALUE "N" "n".
006900 77  W-ACHOU                    PIC X      VALUE "N".
007000 77  WMSG                       PIC X(040) VALUE SPACES.
007100 
007200 01  WCONTADORES.
007300     03  WLIDOS                 PIC 9(006) COMP.
007400     03  WGRAVADOS              PIC 9(006) COMP.
007500     03  FILLER                 PIC X(004).
007600 
007700 01  W-REG-RAMO.
007800     03  W-RAMO-ID              PIC X(036).
007900     03  W-RAMO-NOME            PIC X(050).
008000     03  W-RAMO-DESCRICAO       PIC X(150).
008100     03  FILLER                 PIC X(014).
008200 
008300 01  W-RAMO-ID-EXIBICAO REDEFINES W-RAMO-ID.
008400     03  W-RAMO-ID-PREFIXO      PIC X(008).
008500     03  FILLER                 PIC X(028).
008600 
008700 01  W-RAMO-NOME-EXIBICAO REDEFINES W-RAMO-NOME.
008800     03  W-RAMO-NOME-CURTO      PIC X(020).
008900     03  FILLER                 PIC X(030).
009000 
009100 01  W-RAMO-DESCR-EXIBICAO REDEFINES W-RAMO-DESCRICAO.
009200     03  W-RAMO-DESCR-CURTA     PIC X(030).
009300     03  FILLER                 PIC X(120).
009400 
009500 SCREEN SECTION.
009600 
009700 01  MENU.
009800     02  BLANK SCREEN.
009900     02  LINE 01 COL 01 VALUE
010000         "====================================================".
010100     02  LINE 02 COL 10 VALUE "MARKETPLACE - RAMO DE ATIVIDADE".
010200     02  LINE 03 COL 01 VALUE
010300         "====================================================".
010400     02  LINE 05 COL 10 VALUE "(1) INCLUIR".
010500     02  LINE 06 COL 10 VALUE "(2) ALTERAR".
010600     02  LINE 07 COL 10 VALUE "(3) EXCLUIR".
010700     02  LINE 08 COL 10 VALUE "(9) VOLTAR AO MENU".
010800     02  LINE 12 COL 10 VALUE "OPCAO DESEJADA: (.)".
010900     02  LINE 12 COL 27 PIC 9 TO WOPCAO AUTO.
011000     02  LINE 16 COL 10, PIC X(040) FROM WMSG.
011100     02  LINE 21 COL 01 VALUE
011200         "====================================================".
011300 
011400 01  INCLUSAO AUTO.
011500     02  BLANK SCREEN.
011600     02  LINE 02 COL 10 VALUE "INCLUSAO DE RAMO DE ATIVIDADE".
011700     02  LINE 05 COL 10 VALUE "ID DO RAMO  :".
011800     02  LINE 05 COL 26, PIC X(036) TO W-RAMO-ID.
011900     02  LINE 06 COL 10 VALUE "NOME        :".
012000     02  LINE 06 COL 26, PIC X(050) TO W-RAMO-NOME.
012100     02  LINE 07 COL 10 VALUE "DESCRICAO   :".
012200     02  LINE 07 COL 26, PIC X(150) TO W-RAMO-DESCRICAO.
012300     02  LINE 15 COL 10 VALUE "CONFIRMA A INCLUSAO? (S/N): (.)".
012400     02  LINE 15 COL 41, PIC X TO W-CONFIRMA.
012500     02  LINE 19 COL 10, PIC X(040) FROM WMSG.
012600 
012700 01  BUSCAR AUTO.
012800     02  BLANK SCREEN.
012900     02  LINE 02 COL 10 VALUE "LOCALIZAR RAMO DE ATIVIDADE".
013000     02  LINE 05 COL 10 VALUE "ID DO RAMO: (..................)".
013100     02  LINE 05 COL 23, PIC X(036) TO W-RAMO-ID.
013200     02  LINE 16 COL 10, PIC X(040) FROM WMSG.
013300 
013400 01  ALTERACAO AUTO.
013500     02  BLANK SCREEN.
013600     02  LINE 02 COL 10 VALUE "ALTERACAO DE RAMO DE ATIVIDADE".
013700     02  LINE 05 COL 10 VALUE "ID DO RAMO  :".
013800     02  LINE 05 COL 26, PIC X(036) FROM W-RAMO-ID.
013900     02  LINE 06 COL 10 VALUE "NOME        :".
014000     02  LINE 06 COL 26, PIC X(050) USING W-RAMO-NOME.
014100     02  LINE 07 COL 10 VALUE "DESCRICAO   :".
014200     02  LINE 07 COL 26, PIC X(150) USING W-RAMO-DESCRICAO.
014300     02  LINE 15 COL 10 VALUE "CONFIRMA A ALTERACAO? (S/N): (.)".
014400     02  LINE 15 COL 42, PIC X TO W-CONFIRMA.
014500 
014600 01  EXCLUSAO AUTO.
014700     02  BLANK SCREEN.
014800     02  LINE 02 COL 10 VALUE "EXCLUSAO DE RAMO DE ATIVIDADE".
014900     02  LINE 05 COL 10 VALUE "ID DO RAMO  :".
015000     02  LINE 05 COL 26, PIC X(036) FROM W-RAMO-ID.
015100     02  LINE 06 COL 10 VALUE "NOME        :".
015200     02  LINE 06 COL 26, PIC X(050) FROM W-RAMO-NOME.
015300     02  LINE 15 COL 10 VALUE "CONFIRMA A EXCLUSAO? (S/N): (.)".
015400     02  LINE 15 COL 41, PIC X TO W-CONFIRMA.
015500 
015600 01  MENSAGEM AUTO.
015700     02  BLANK SCREEN.
015800     02  LINE 10 COL 10 VALUE "MSG:".
015900     02  LINE 10 COL 15, PIC X(040) FROM WMSG.
016000     02  LINE 15 COL 10 VALUE "FAZER OUTRA CONSULTA? (S/N): (.)".
016100     02  LINE 15 COL 42, PIC X TO W-CONFIRMA.
016200 
016300 PROCEDURE DIVISION.
016400 
016500 000-INICIO.
016600*-----------------------------------------------------------------
016700     DISPLAY MENU
016800     ACCEPT  MENU
016900 
017000     EVALUATE WOPCAO
017100        WHEN 1
017200           PERFORM 100-INCLUSAO
017300        WHEN 2
017400           MOVE ZEROS TO WSAIR
017500           PERFORM 200-ALTERACAO UNTIL WSAIR NOT EQUAL ZEROS
017600        WHEN 3
017700           MOVE ZEROS TO WSAIR
017800           PERFORM 300-EXCLUSAO UNTIL WSAIR NOT EQUAL ZEROS
017900        WHEN 9
018000           GOBACK
018100     END-EVALUATE
018200 
018300     PERFORM 000-INICIO.
018400 
018500 100-INCLUSAO.
018600*-----------------------------------------------------------------
018700     INITIALIZE W-REG-RAMO
018800     DISPLAY INCLUSAO
018900     ACCEPT   INCLUSAO
019000 
019100     IF W-CONFIRMA-SIM
019200        PERFORM 500-VALIDAR
019300        IF WMSG EQUAL SPACES
019400           OPEN EXTEND ARQ-RAMO
019500           WRITE REG-RAMO FROM W-REG-RAMO
019600           CLOSE ARQ-RAMO
019700           MOVE "RAMO INCLUIDO COM SUCESSO" TO WMSG
019800        END-IF
019900        DISPLAY MENSAGEM
020000        ACCEPT  MENSAGEM
020100     END-IF
020200 
020300     PERFORM 000-INICIO.
020400 
020500 200-ALTERACAO.
020600*-----------------------------------------------------------------
020700     DISPLAY BUSCAR
020800     ACCEPT  BUSCAR
020900     PERFORM 210-LOCALIZAR
021000 
021100     IF W-ACHOU NOT EQUAL "S"
021200        MOVE "ID DE RAMO NAO LOCALIZADO" TO WMSG
021300        DISPLAY MENSAGEM
021400        ACCEPT  MENSAGEM
021500        IF W-CONFIRMA-NAO
021600           MOVE 9 TO WSAIR
021700        END-IF
021800     ELSE
021900        DISPLAY ALTERACAO
022000        ACCEPT  ALTERACAO
022100        IF W-CONFIRMA-SIM
022200           PERFORM 250-REGRAVAR-ARQUIVO
022300           MOVE "RAMO ALTERADO - PROMOVER RAMO-NOVO-DAT" TO WMSG
022400           DISPLAY MENSAGEM
022500           ACCEPT  MENSAGEM
022600        END-IF
022700        MOVE 9 TO WSAIR
022800     END-IF.
022900 
023000 210-LOCALIZAR.
023100*-----------------------------------------------------------------
023200     MOVE "N" TO W-ACHOU
023300     OPEN INPUT ARQ-RAMO
023400     PERFORM 215-LOCALIZAR-LER UNTIL FS-RAMO NOT EQUAL "00"
023500     CLOSE ARQ-RAMO.
023600 
023700 215-LOCALIZAR-LER.
023800*-----------------------------------------------------------------
023900     READ ARQ-RAMO
024000        AT END
024100           MOVE "99" TO FS-RAMO
024200        NOT AT END
024300           IF RAMO-ID EQUAL W-RAMO-ID
024400              MOVE RAMO-NOME      TO W-RAMO-NOME
024500              MOVE RAMO-DESCRICAO TO W-RAMO-DESCRICAO
024600              MOVE "S"            TO W-ACHOU
024700              MOVE "99"           TO FS-RAMO
024800           END-IF
024900     END-READ.
025000 
025100 250-REGRAVAR-ARQUIVO.
025200*-----------------------------------------------------------------
025300     OPEN INPUT  ARQ-RAMO
025400     OPEN OUTPUT ARQ-RAMO-NOVO
025500     PERFORM 255-REGRAVAR-LER UNTIL FS-RAMO NOT EQUAL "00"
025600     CLOSE ARQ-RAMO
025700     CLOSE ARQ-RAMO-NOVO.
025800 
025900 255-REGRAVAR-LER.
026000*-----------------------------------------------------------------
026100     READ ARQ-RAMO
026200        AT END
026300           MOVE "99" TO FS-RAMO
026400        NOT AT END
026500           IF RAMO-ID EQUAL W-RAMO-ID
026600              MOVE W-REG-RAMO TO REG-RAMO-NOVO
026700           ELSE
026800              MOVE REG-RAMO   TO REG-RAMO-NOVO
026900           END-IF
027000           WRITE REG-RAMO-NOVO
027100     END-READ.
027200 
027300 300-EXCLUSAO.
027400*-----------------------------------------------------------------
027500     DISPLAY BUSCAR
027600     ACCEPT  BUSCAR
027700     PERFORM 210-LOCALIZAR
027800 
027900     IF W-ACHOU NOT EQUAL "S"
028000        MOVE "ID DE RAMO NAO LOCALIZADO" TO WMSG
028100        DISPLAY MENSAGEM
028200        ACCEPT  MENSAGEM
028300        IF W-CONFIRMA-NAO
028400           MOVE 9 TO WSAIR
028500        END-IF
028600     ELSE
028700        DISPLAY EXCLUSAO
028800        ACCEPT  EXCLUSAO
028900        IF W-CONFIRMA-SIM
029000           PERFORM 350-REGRAVAR-SEM-EXCLUIDO
029100           MOVE "RAMO EXCLUIDO - PROMOVER RAMO-NOVO-DAT" TO WMSG
029200           DISPLAY MENSAGEM
029300           ACCEPT  MENSAGEM
029400        END-IF
029500        MOVE 9 TO WSAIR
029600     END-IF.
029700 
029800 350-REGRAVAR-SEM-EXCLUIDO.
029900*-----------------------------------------------------------------
030000     OPEN INPUT  ARQ-RAMO
030100     OPEN OUTPUT ARQ-RAMO-NOVO
030200     PERFORM 355-EXCLUIR-LER UNTIL FS-RAMO NOT EQUAL "00"
030300     CLOSE ARQ-RAMO
030400     CLOSE ARQ-RAMO-NOVO.
030500 
030600 355-EXCLUIR-LER.
030700*-----------------------------------------------------------------
030800     READ ARQ-RAMO
030900        AT END
031000           MOVE "99" TO FS-RAMO
031100        NOT AT END
031200           IF RAMO-ID NOT EQUAL W-RAMO-ID
031300              MOVE REG-RAMO TO REG-RAMO-NOVO
031400              WRITE REG-RAMO-NOVO
031500           END-IF
031600     END-READ.
031700 
031800 500-VALIDAR.
031900*-----------------------------------------------------------------
032000     MOVE SPACES TO WMSG
032100     IF W-RAMO-NOME EQUAL SPACES
032200        MOVE "NOME DO RAMO NAO PODE SER BRANCO" TO WMSG
032300     ELSE
032400        OPEN INPUT ARQ-RAMO
032500        PERFORM 505-VALIDAR-LER UNTIL FS-RAMO NOT EQUAL "00"
032600        CLOSE ARQ-RAMO
032700     END-IF.
032800 
032900 505-VALIDAR-LER.
033000*-----------------------------------------------------------------
033100     READ ARQ-RAMO
033200        AT END
033300           MOVE "99" TO FS-RAMO
033400        NOT AT END
033500           IF RAMO-NOME EQUAL W-RAMO-NOME AND
033600              RAMO-ID NOT EQUAL W-RAMO-ID
033700              MOVE "NOME DE RAMO JA CADASTRADO" TO WMSG
033800              MOVE "99" TO FS-RAMO
033900           END-IF
034000     END-READ.
034100 
034200 END PROGRAM CADRAMO.
