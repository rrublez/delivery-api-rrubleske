000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADEST.
000300 AUTHOR.        CARLOS HENRIQUE ABATE.
000400 INSTALLATION.  CPD-MATRIZ.
000500 DATE-WRITTEN.  18/08/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000800*-----------------------------------------------------------------
000900* CADASTRO DE ESTABELECIMENTOS (LOJAS/RESTAURANTES) DO MKTPLACE.
001000* EST-CNPJ NAO PODE SE REPETIR NO ARQUIVO E TEM O DIGITO VERIF.
001100* CONFERIDO PELO SUBPROGRAMA CALCDIGITO (REGRA 11).  EST-RAMO-ID
001200* PRECISA EXISTIR NO CADASTRO DE RAMO DE ATIVIDADE (CADRAMO).
001300*-----------------------------------------------------------------
001400*                       H I S T O R I C O
001500*-----------------------------------------------------------------
001600* 18/08/1993 CHA OS-0306  VERSAO INICIAL (ARQUIVO INDEXADO).
001700* 02/09/1994 CHA OS-0358  VALIDACAO DO CNPJ VIA CALCDIGITO.
001800* 23/10/1996 RFT OS-0491  CARGA DO ARQUIVO DE RAMOS EM TABELA PARA
001900*                         VALIDAR O VINCULO EST-RAMO-ID.
002000* 21/08/1998 JBC OS-0553  ANALISE DE IMPACTO ANO 2000 - SEM DATAS
002100*                         DE 2 POSICOES NESTE PROGRAMA. OK.
002200* 30/01/2000 JBC OS-0613  TESTES POS-VIRADA DE SECULO - APROVADO.
002300* 05/06/2001 DAS OS-0688  CALCDIGITO PASSA A SER COMPARTILHADO - O
002400*                         CADASTRO DE VENDEDORES FOI EXTINTO.
002500* 14/05/2004 DAS OS-0763  ARQUIVO PASSA A SER SEQUENCIAL - MIGRA-
002600*                         CAO DO CPD PARA O NOVO MARKETPLACE.
002700* 19/09/2013 EPC OS-0936  REVISAO GERAL - SEM MUDANCA DE REGRA.
002800*-----------------------------------------------------------------
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700 
003800     SELECT ARQ-ESTAB      ASSIGN TO ESTAB-DAT
003900            ORGANIZATION   IS LINE SEQUENTIAL
004000            ACCESS MODE    IS SEQUENTIAL
004100            FILE STATUS    IS FS-ESTAB.
004200 
004300     SELECT ARQ-ESTAB-NOVO ASSIGN TO ESTAB-NOVO-DAT
004400            ORGANIZATION   IS LINE SEQUENTIAL
004500            ACCESS MODE    IS SEQUENTIAL
004600            FILE STATUS    IS FS-ESTAB-NOVO.
004700 
004800     SELECT ARQ-RAMO       ASSIGN TO RAMO-DAT
004900            ORGANIZATION   IS LINE SEQUENTIAL
005000            ACCESS MODE    IS SEQUENTIAL
005100            FILE STATUS    IS FS-RAMO.
005200 
005300 DATA DIVISION.
005400 FILE SECTION.
005500 
005600 FD  ARQ-ESTAB
005700     LABEL RECORD IS STANDARD.
005800 
005900 COPY "ESTAB.CPY".
006000 
006100 FD  ARQ-ESTAB-NOVO
006200     LABEL RECORD IS STANDARD.
006300 
006400 01  REG-ESTAB-NOVO.
006500     03  ESTN-ID                PIC X(036).
006600     03  ESTN-NOME              PIC X(075).
006700     03  ESTN-CNPJ              PIC X(014).
006800     03  ESTN-TELEFONE          PIC X(020).
006900     03  ESTN-EMAIL             PIC X(035).
007000     03  ESTN-RAMO-ID           PIC X(036).
007100     03  FILLER                 PIC X(034).
007200 
007300 FD  ARQ-RAMO
007400     LABEL RECORD IS STANDARD.
007500 
007600 COPY "RAMO.CPY".
007700 
007800 WORKING-STORAGE SECTION.
007900 
008000 77  FS-ESTAB                   PIC X(002) VALUE "00".
008100 77  FS-ESTAB-NOVO               PIC X(002) VALUE "00".
008200 77  FS-RAMO                    PIC X(002) VALUE "00".
008300 77  WSAIR                      PIC 9      VALUE ZERO.
008400 77  WOPCAO                     PIC 9      VALUE ZERO.
008500 77  W-CONFIRMA                 PIC X      VALUE SPACES.
008600     88  W-CONFIRMA-SIM             VALUE "S" "s".
008700     88  W-CONFIRMA-NAO             VALUE "N" "n".
008800 77  W-ACHOU                    PIC X      VALUE "N".
008900 77  W-RAMO-ACHOU                PIC X      VALUE "N".
009000 77  WMSG                       PIC X(040) VALUE SPACES.
009100 
009200 01  WCONTADORES.
009300     03  WLIDOS                 PIC 9(006) COMP.
009400     03  WGRAVADOS              PIC 9(006) COMP.
009500     03  FILLER                 PIC X(004).
009600 
009700 01  W-REG-ESTAB.
009800     03  W-EST-ID               PIC X(036).
009900     03  W-EST-NOME             PIC X(075).
010000     03  W-EST-CNPJ             PIC X(014).
010100     03  W-EST-TELEFONE         PIC X(020).
010200     03  W-EST-EMAIL            PIC X(035).
010300     03  W-EST-RAMO-ID          PIC X(036).
010400     03  FILLER                 PIC X(034).
010500 
010600 01  W-EST-CNPJ-NUMERICO REDEFINES W-EST-CNPJ PIC 9(014).
010700 
010800 01  W-EST-NOME-EXIBICAO REDEFINES W-EST-NOME.
010900     03  W-EST-NOME-CURTO       PIC X(030).
011000     03  FILLER                 PIC X(045).
011100 
011200 01  W-EST-TELEFONE-EXIBICAO REDEFINES W-EST-TELEFONE.
011300     03  W-EST-TELEFONE-CURTO   PIC X(014).
011400     03  FILLER                 PIC X(006).
011500 
011600 01  WS-PARM-CALCDIGITO.
011700     03  WS-PARM-COMPRIMENTO    PIC S9(004) COMP VALUE +15.
011800     03  WS-PARM-NUMERO-I       PIC 9(015).
011900     03  FILLER                 PIC X(001).
012000     03  WS-PARM-NUMERO-F       PIC 9(015).
012100     03  FILLER                 PIC X(001).
012200     03  WS-PARM-ACAO           PIC X(001).
012300     03  WS-PARM-RETORNO        PIC 9(001).
012400     03  FILLER                 PIC X(002).
012500 
012600 SCREEN SECTION.
012700 
012800 01  MENU.
012900     02  BLANK SCREEN.
013000     02  LINE 01 COL 01 VALUE
013100         "====================================================".
013200     02  LINE 02 COL 10 VALUE "MKTPLACE - CADASTRO DE ESTAB.".
013300     02  LINE 03 COL 01 VALUE
013400         "====================================================".
013500     02  LINE 05 COL 10 VALUE "(1) INCLUIR".
013600     02  LINE 06 COL 10 VALUE "(2) ALTERAR".
013700     02  LINE 07 COL 10 VALUE "(3) EXCLUIR".
013800     02  LINE 08 COL 10 VALUE "(9) VOLTAR AO MENU".
013900     02  LINE 12 COL 10 VALUE "OPCAO DESEJADA: (.)".
014000     02  LINE 12 COL 27 PIC 9 TO WOPCAO AUTO.
014100     02  LINE 16 COL 10, PIC X(040) FROM WMSG.
014200     02  LINE 21 COL 01 VALUE
014300         "====================================================".
014400 
014500 01  INCLUSAO AUTO.
014600     02  BLANK SCREEN.
014700     02  LINE 02 COL 10 VALUE "INCLUSAO DE ESTABELECIMENTO".
014800     02  LINE 04 COL 10 VALUE "ID DO ESTAB.   :".
014900     02  LINE 04 COL 28, PIC X(036) TO W-EST-ID.
015000     02  LINE 05 COL 10 VALUE "NOME           :".
015100     02  LINE 05 COL 28, PIC X(075) TO W-EST-NOME.
015200     02  LINE 06 COL 10 VALUE "CNPJ           :".
015300     02  LINE 06 COL 28, PIC X(014) TO W-EST-CNPJ.
015400     02  LINE 07 COL 10 VALUE "TELEFONE       :".
015500     02  LINE 07 COL 28, PIC X(020) TO W-EST-TELEFONE.
015600     02  LINE 08 COL 10 VALUE "E-MAIL         :".
015700     02  LINE 08 COL 28, PIC X(035) TO W-EST-EMAIL.
015800     02  LINE 09 COL 10 VALUE "ID DO RAMO     :".
015900     02  LINE 09 COL 28, PIC X(036) TO W-EST-RAMO-ID.
016000     02  LINE 16 COL 10 VALUE "CONFIRMA A INCLUSAO? (S/N): (.)".
016100     02  LINE 16 COL 41, PIC X TO W-CONFIRMA.
016200     02  LINE 19 COL 10, PIC X(040) FROM WMSG.
016300 
016400 01  BUSCAR AUTO.
016500     02  BLANK SCREEN.
016600     02  LINE 02 COL 10 VALUE "LOCALIZAR ESTABELECIMENTO".
016700     02  LINE 05 COL 10 VALUE "ID DO ESTAB.: (.................)".
016800     02  LINE 05 COL 25, PIC X(036) TO W-EST-ID.
016900     02  LINE 16 COL 10, PIC X(040) FROM WMSG.
017000 
017100 01  ALTERACAO AUTO.
017200     02  BLANK SCREEN.
017300     02  LINE 02 COL 10 VALUE "ALTERACAO DE ESTABELECIMENTO".
017400     02  LINE 04 COL 10 VALUE "ID DO ESTAB.   :".
017500     02  LINE 04 COL 28, PIC X(036) FROM W-EST-ID.
017600     02  LINE 05 COL 10 VALUE "NOME           :".
017700     02  LINE 05 COL 28, PIC X(075) USING W-EST-NOME.
017800     02  LINE 06 COL 10 VALUE "CNPJ           :".
017900     02  LINE 06 COL 28, PIC X(014) USING W-EST-CNPJ.
018000     02  LINE 07 COL 10 VALUE "TELEFONE       :".
018100     02  LINE 07 COL 28, PIC X(020) USING W-EST-TELEFONE.
018200     02  LINE 08 COL 10 VALUE "E-MAIL         :".
018300     02  LINE 08 COL 28, PIC X(035) USING W-EST-EMAIL.
018400     02  LINE 09 COL 10 VALUE "ID DO RAMO     :".
018500     02  LINE 09 COL 28, PIC X(036) USING W-EST-RAMO-ID.
018600     02  LINE 16 COL 10 VALUE "CONFIRMA A ALTERACAO? (S/N): (.)".
018700     02  LINE 16 COL 42, PIC X TO W-CONFIRMA.
018800 
018900 01  EXCLUSAO AUTO.
019000     02  BLANK SCREEN.
019100     02  LINE 02 COL 10 VALUE "EXCLUSAO DE ESTABELECIMENTO".
019200     02  LINE 04 COL 10 VALUE "ID DO ESTAB.   :".
019300     02  LINE 04 COL 28, PIC X(036) FROM W-EST-ID.
019400     02  LINE 05 COL 10 VALUE "NOME           :".
019500     02  LINE 05 COL 28, PIC X(075) FROM W-EST-NOME.
019600     02  LINE 16 COL 10 VALUE "CONFIRMA A EXCLUSAO? (S/N): (.)".
019700     02  LINE 16 COL 41, PIC X TO W-CONFIRMA.
019800 
019900 01  MENSAGEM AUTO.
020000     02  BLANK SCREEN.
020100     02  LINE 10 COL 10 VALUE "MSG:".
020200     02  LINE 10 COL 15, PIC X(040) FROM WMSG.
020300     02  LINE 15 COL 10 VALUE "FAZER OUTRA OPERACAO? (S/N): (.)".
020400     02  LINE 15 COL 42, PIC X TO W-CONFIRMA.
020500 
020600 PROCEDURE DIVISION.
020700 
020800 000-INICIO.
020900*-----------------------------------------------------------------
021000     DISPLAY MENU
021100     ACCEPT  MENU
021200 
021300     EVALUATE WOPCAO
021400        WHEN 1
021500           PERFORM 100-INCLUSAO
021600        WHEN 2
021700           MOVE ZEROS TO WSAIR
021800           PERFORM 200-ALTERACAO UNTIL WSAIR NOT EQUAL ZEROS
021900        WHEN 3
022000           MOVE ZEROS TO WSAIR
022100           PERFORM 300-EXCLUSAO UNTIL WSAIR NOT EQUAL ZEROS
022200        WHEN 9
022300           GOBACK
022400     END-EVALUATE
022500 
022600     PERFORM 000-INICIO.
022700 
022800 100-INCLUSAO.
022900*-----------------------------------------------------------------
023000     INITIALIZE W-REG-ESTAB
023100     DISPLAY INCLUSAO
023200     ACCEPT   INCLUSAO
023300 
023400     IF W-CONFIRMA-SIM
023500        PERFORM 500-VALIDAR
023600        IF WMSG EQUAL SPACES
023700           OPEN EXTEND ARQ-ESTAB
023800           WRITE REG-ESTAB FROM W-REG-ESTAB
023900           CLOSE ARQ-ESTAB
024000           MOVE "ESTABELECIMENTO INCLUIDO COM SUCESSO" TO WMSG
024100        END-IF
024200        DISPLAY MENSAGEM
024300        ACCEPT  MENSAGEM
024400     END-IF
024500 
024600     PERFORM 000-INICIO.
024700 
024800 200-ALTERACAO.
024900*-----------------------------------------------------------------
025000     DISPLAY BUSCAR
025100     ACCEPT  BUSCAR
025200     PERFORM 210-LOCALIZAR
025300 
025400     IF W-ACHOU NOT EQUAL "S"
025500        MOVE "ID DE ESTAB. NAO LOCALIZADO" TO WMSG
025600        DISPLAY MENSAGEM
025700        ACCEPT  MENSAGEM
025800        IF W-CONFIRMA-NAO
025900           MOVE 9 TO WSAIR
026000        END-IF
026100     ELSE
026200        DISPLAY ALTERACAO
026300        ACCEPT  ALTERACAO
026400        IF W-CONFIRMA-SIM
026500           PERFORM 500-VALIDAR
026600           IF WMSG EQUAL SPACES
026700              PERFORM 250-REGRAVAR-ARQUIVO
026800              MOVE "ESTAB. ALTERADO - PROMOVER ARQ NOVO" TO WMSG
026900           END-IF
027000           DISPLAY MENSAGEM
027100           ACCEPT  MENSAGEM
027200        END-IF
027300        MOVE 9 TO WSAIR
027400     END-IF.
027500 
027600 210-LOCALIZAR.
027700*-----------------------------------------------------------------
027800     MOVE "N" TO W-ACHOU
027900     OPEN INPUT ARQ-ESTAB
028000     PERFORM 215-LOCALIZAR-LER UNTIL FS-ESTAB NOT EQUAL "00"
028100     CLOSE ARQ-ESTAB.
028200 
028300 215-LOCALIZAR-LER.
028400*-----------------------------------------------------------------
028500     READ ARQ-ESTAB
028600        AT END
028700           MOVE "99" TO FS-ESTAB
028800        NOT AT END
028900           IF EST-ID EQUAL W-EST-ID
029000              MOVE REG-ESTAB TO W-REG-ESTAB
029100              MOVE "S"       TO W-ACHOU
029200              MOVE "99"      TO FS-ESTAB
029300           END-IF
029400     END-READ.
029500 
029600 250-REGRAVAR-ARQUIVO.
029700*-----------------------------------------------------------------
029800     OPEN INPUT  ARQ-ESTAB
029900     OPEN OUTPUT ARQ-ESTAB-NOVO
030000     PERFORM 255-REGRAVAR-LER UNTIL FS-ESTAB NOT EQUAL "00"
030100     CLOSE ARQ-ESTAB
030200     CLOSE ARQ-ESTAB-NOVO.
030300 
030400 255-REGRAVAR-LER.
030500*-----------------------------------------------------------------
030600     READ ARQ-ESTAB
030700        AT END
030800           MOVE "99" TO FS-ESTAB
030900        NOT AT END
031000           IF EST-ID EQUAL W-EST-ID
031100              WRITE REG-ESTAB-NOVO FROM W-REG-ESTAB
031200           ELSE
031300              WRITE REG-ESTAB-NOVO FROM REG-ESTAB
031400           END-IF
031500     END-READ.
031600 
031700 300-EXCLUSAO.
031800*-----------------------------------------------------------------
031900     DISPLAY BUSCAR
032000     ACCEPT  BUSCAR
032100     PERFORM 210-LOCALIZAR
032200 
032300     IF W-ACHOU NOT EQUAL "S"
032400        MOVE "ID DE ESTAB. NAO LOCALIZADO" TO WMSG
032500        DISPLAY MENSAGEM
032600        ACCEPT  MENSAGEM
032700        IF W-CONFIRMA-NAO
032800           MOVE 9 TO WSAIR
032900        END-IF
033000     ELSE
033100        DISPLAY EXCLUSAO
033200        ACCEPT  EXCLUSAO
033300        IF W-CONFIRMA-SIM
033400           PERFORM 350-REGRAVAR-SEM-EXCLUIDO
033500           MOVE "ESTAB. EXCLUIDO - PROMOVER ARQ NOVO" TO WMSG
033600           DISPLAY MENSAGEM
033700           ACCEPT  MENSAGEM
033800        END-IF
033900        MOVE 9 TO WSAIR
034000     END-IF.
034100 
034200 350-REGRAVAR-SEM-EXCLUIDO.
034300*-----------------------------------------------------------------
034400     OPEN INPUT  ARQ-ESTAB
034500     OPEN OUTPUT ARQ-ESTAB-NOVO
034600     PERFORM 355-EXCLUIR-LER UNTIL FS-ESTAB NOT EQUAL "00"
034700     CLOSE ARQ-ESTAB
034800     CLOSE ARQ-ESTAB-NOVO.
034900 
035000 355-EXCLUIR-LER.
035100*-----------------------------------------------------------------
035200     READ ARQ-ESTAB
035300        AT END
035400           MOVE "99" TO FS-ESTAB
035500        NOT AT END
035600           IF EST-ID NOT EQUAL W-EST-ID
035700              WRITE REG-ESTAB-NOVO FROM REG-ESTAB
035800           END-IF
035900     END-READ.
036000 
036100 500-VALIDAR.
036200*-----------------------------------------------------------------
036300     MOVE SPACES TO WMSG
036400     PERFORM 510-VALIDAR-CNPJ
036500     IF WMSG EQUAL SPACES
036600        PERFORM 520-VALIDAR-UNICIDADE
036700     END-IF
036800     IF WMSG EQUAL SPACES
036900        PERFORM 530-VALIDAR-RAMO
037000     END-IF.
037100 
037200 510-VALIDAR-CNPJ.
037300*-----------------------------------------------------------------
037400     MOVE ZEROS             TO WS-PARM-NUMERO-I
037500     MOVE W-EST-CNPJ-NUMERICO TO WS-PARM-NUMERO-I (2:14)
037600     MOVE "V"                TO WS-PARM-ACAO
037700     CALL "CALCDIGITO" USING WS-PARM-CALCDIGITO
037800     IF WS-PARM-RETORNO NOT EQUAL 0
037900        MOVE "CNPJ COM DIGITO VERIFICADOR INVALIDO" TO WMSG
038000     END-IF.
038100 
038200 520-VALIDAR-UNICIDADE.
038300*-----------------------------------------------------------------
038400     OPEN INPUT ARQ-ESTAB
038500     PERFORM 525-UNICIDADE-LER UNTIL FS-ESTAB NOT EQUAL "00"
038600     CLOSE ARQ-ESTAB.
038700 
038800 525-UNICIDADE-LER.
038900*-----------------------------------------------------------------
039000     READ ARQ-ESTAB
039100        AT END
039200           MOVE "99" TO FS-ESTAB
039300        NOT AT END
039400           IF EST-CNPJ EQUAL W-EST-CNPJ AND
039500              EST-ID NOT EQUAL W-EST-ID
039600              MOVE "CNPJ JA CADASTRADO PARA OUTRO ESTAB." TO WMSG
039700              MOVE "99" TO FS-ESTAB
039800           END-IF
039900     END-READ.
040000 
040100 530-VALIDAR-RAMO.
040200*-----------------------------------------------------------------
040300     MOVE "N" TO W-RAMO-ACHOU
040400     OPEN INPUT ARQ-RAMO
040500     PERFORM 535-RAMO-LER UNTIL FS-RAMO NOT EQUAL "00"
040600     CLOSE ARQ-RAMO
040700     IF W-RAMO-ACHOU NOT EQUAL "S"
040800        MOVE "ID DE RAMO INFORMADO NAO EXISTE" TO WMSG
040900     END-IF.
041000 
041100 535-RAMO-LER.
041200*-----------------------------------------------------------------
041300     READ ARQ-RAMO
041400        AT END
041500           MOVE "99" TO FS-RAMO
041600        NOT AT END
041700           IF RAMO-ID EQUAL W-EST-RAMO-ID
041800              MOVE "S"  TO W-RAMO-ACHOU
041900              MOVE "99" TO FS-RAMO
042000           END-IF
042100     END-READ.
042200 
042300 END PROGRAM CADEST.
