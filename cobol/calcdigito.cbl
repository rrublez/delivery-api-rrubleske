000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CALCDIGITO.
000300 AUTHOR.        CARLOS HENRIQUE ABATE.
000400 INSTALLATION.  CPD-MATRIZ.
000500 DATE-WRITTEN.  03/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000800*-----------------------------------------------------------------
000900* VALIDA/CALCULA O DIGITO VERIFICADOR DO CNPJ (CGC) INFORMADO
001000* PELO CADASTRO DE ESTABELECIMENTOS.
001100*
001200* LKS-NUMERO-I ..: NUMERO INFORMADO (15 POSICOES, ZERO A ESQUERDA)
001300* LKS-NUMERO-F ..: NUMERO RECALCULADO PELA ROTINA
001400* LKS-ACAO ......: C - CALCULA O(S) DIGITO(S)
001500*                   V - VERIFICA O NUMERO INFORMADO
001600* LKS-RETORNO ...: 0 - OK
001700*                   1 - REGISTRO DUPLICADO (USO DO CHAMADOR)
001800*                   2 - LKS-ACAO INVALIDA
001900*                   3 - DIGITO VERIFICADOR INCORRETO
002000*-----------------------------------------------------------------
002100*                       H I S T O R I C O
002200*-----------------------------------------------------------------
002300* 14/03/1991 CHA OS-0118  VERSAO INICIAL - CALCULO CPF/CGC/PIS.
002400* 02/09/1992 CHA OS-0204  AJUSTE DE PESOS DO CGC (LAYOUT SERASA).
002500* 19/01/1994 MPS OS-0367  INCLUIDA ACAO V (VERIFICACAO).
002600* 11/07/1995 MPS OS-0412  CORRIGIDO RESTO 0/1 -> DIGITO ZERO.
002700* 23/10/1996 RFT OS-0489  REVISAO DE COMENTARIOS DE CABECALHO.
002800* 08/04/1998 RFT OS-0551  ANALISE DE IMPACTO ANO 2000 - MODULO NAO
002900*                         USA DATAS DE 2 POSICOES. NADA ALTERADO.
003000* 17/12/1999 RFT OS-0602  TESTE DE VIRADA DE SECULO - APROVADO.
003100* 05/06/2001 DAS OS-0688  SUBPROGRAMA PASSA A SER COMPARTILHADO
003200*                         PELO CADASTRO DE ESTABELECIMENTOS DO
003300*                         MARKETPLACE (ANTES SO CLIENTES/FORNEC).
003400* 22/11/2003 DAS OS-0741  REMOVIDOS CALCULOS DE CPF E PIS; O
003500*                         MARKETPLACE SO VALIDA CNPJ. REMOVIDO O
003600*                         CAMPO LKS-TIPO-CALCULO DE LKS-PARAMETRO.
003700* 30/08/2006 EPC OS-0819  SUBSTITUIDOS OS CONTADORES POR COMP PARA
003800*                         ACOMPANHAR O PADRAO DO CPD.
003900* 14/02/2009 EPC OS-0877  REVISAO GERAL - SEM MUDANCA DE REGRA.
004000*-----------------------------------------------------------------
004100 
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS DIGITO-NUMERICO IS "0" THRU "9".
004600 
004700 DATA DIVISION.
004800 
004900 WORKING-STORAGE SECTION.
005000 
005100 01  WS-AUXILIARES.
005200     03  WS-IND-N               PIC 9(002) COMP.
005300     03  WS-IND-O               PIC 9(002) COMP.
005400     03  WS-IND-P               PIC 9(002) COMP.
005500     03  WS-SOMA                PIC 9(008) COMP.
005600     03  WS-QUOCI               PIC 9(008) COMP.
005700     03  WS-RESTO               PIC 9(008) COMP.
005800     03  FILLER                 PIC X(004).
005900 
006000 01  WS-NUMERO                  PIC 9(015) VALUE ZEROS.
006100 01  WS-NUMERO-R REDEFINES WS-NUMERO.
006200     03  WS-NUMERO-T            PIC 9(001) OCCURS 15 TIMES.
006300 01  WS-CNPJ-DIGITOS REDEFINES WS-NUMERO.
006400     03  FILLER                 PIC 9(001).
006500     03  WS-CNPJ-BASE           PIC 9(008).
006600     03  WS-CNPJ-FILIAL         PIC 9(004).
006700     03  WS-CNPJ-DV             PIC 9(002).
006800 
006900 01  WS-PESOS-CGC                PIC X(028) VALUE
007000         "0706050403020908070605040302".
007100 01  WS-PESOS                   PIC X(028) VALUE SPACES.
007200 01  WS-PESOS-R REDEFINES WS-PESOS.
007300     03  WS-PESOS-T             PIC 9(002) OCCURS 14 TIMES.
007400 
007500 LINKAGE SECTION.
007600 01  LKS-PARAMETRO.
007700     05  COMPRIMENTO            PIC S9(004) COMP.
007800     05  LKS-NUMERO-I           PIC 9(015).
007900     05  FILLER                 PIC X(001).
008000     05  LKS-NUMERO-F           PIC 9(015).
008100     05  FILLER                 PIC X(001).
008200     05  LKS-ACAO               PIC X(001).
008300     05  LKS-RETORNO            PIC 9(001).
008400     05  FILLER                 PIC X(002).
008500 
008600 PROCEDURE DIVISION USING LKS-PARAMETRO.
008700 
008800     PERFORM P1000-INICIAL   THRU P1000-FIM
008900     PERFORM P2000-PRINCIPAL THRU P2000-FIM
009000     PERFORM P9500-FINAL     THRU P9500-FIM
009100     GOBACK.
009200 
009300 P1000-INICIAL.
009400*-----------------------------------------------------------------
009500     MOVE ZEROES TO LKS-RETORNO
009600     EVALUATE TRUE
009700        WHEN LKS-ACAO = "C"
009800           MOVE LKS-NUMERO-I (03:13) TO WS-NUMERO (01:13)
009900        WHEN LKS-ACAO = "V"
010000           MOVE LKS-NUMERO-I TO WS-NUMERO
010100        WHEN OTHER
010200           MOVE 2 TO LKS-RETORNO
010300           GOBACK
010400     END-EVALUATE.
010500 
010600 P1000-FIM.
010700     EXIT.
010800 
010900 P2000-PRINCIPAL.
011000*-----------------------------------------------------------------
011100     PERFORM P3100-CALCULO-CGC THRU P3100-FIM.
011200 
011300 P2000-FIM.
011400     EXIT.
011500 
011600 P3100-CALCULO-CGC.
011700*-----------------------------------------------------------------
011800     MOVE WS-PESOS-CGC TO WS-PESOS
011900     MOVE 01           TO WS-IND-N
012000     MOVE 02           TO WS-IND-P
012100     MOVE 13           TO WS-IND-O
012200     MOVE ZEROES       TO WS-SOMA
012300     PERFORM P7000-CALC-DIGITO-1 THRU P7000-FIM
012400 
012500     MOVE 01           TO WS-IND-N
012600     MOVE 01           TO WS-IND-P
012700     MOVE 14           TO WS-IND-O
012800     MOVE ZEROES       TO WS-SOMA
012900     PERFORM P8000-CALC-DIGITO-2 THRU P8000-FIM.
013000 
013100 P3100-FIM.
013200     EXIT.
013300 
013400 P7000-CALC-DIGITO-1.
013500*-----------------------------------------------------------------
013600     MOVE ZEROES TO WS-SOMA
013700     PERFORM P7500-SOMAR-PESO UNTIL WS-IND-N GREATER WS-IND-O
013800     DIVIDE WS-SOMA BY 11 GIVING WS-QUOCI REMAINDER WS-RESTO
013900     IF WS-RESTO EQUAL 0 OR 1
014000        MOVE ZEROES TO WS-NUMERO-T (14)
014100     ELSE
014200        SUBTRACT WS-RESTO FROM 11 GIVING WS-NUMERO-T (14)
014300     END-IF.
014400 
014500 P7000-FIM.
014600     EXIT.
014700 
014800 P7500-SOMAR-PESO.
014900*-----------------------------------------------------------------
015000     COMPUTE WS-SOMA = WS-SOMA +
015100             (WS-NUMERO-T (WS-IND-N) * WS-PESOS-T (WS-IND-P))
015200     ADD 1 TO WS-IND-N WS-IND-P.
015300 
015400 P8000-CALC-DIGITO-2.
015500*-----------------------------------------------------------------
015600     MOVE ZEROES TO WS-SOMA
015700     PERFORM P7500-SOMAR-PESO UNTIL WS-IND-N GREATER WS-IND-O
015800     DIVIDE WS-SOMA BY 11 GIVING WS-QUOCI REMAINDER WS-RESTO
015900     IF WS-RESTO EQUAL 0 OR 1
016000        MOVE ZEROES TO WS-NUMERO-T (15)
016100     ELSE
016200        SUBTRACT WS-RESTO FROM 11 GIVING WS-NUMERO-T (15)
016300     END-IF.
016400 
016500 P8000-FIM.
016600     EXIT.
016700 
016800 P9500-FINAL.
016900*-----------------------------------------------------------------
017000     MOVE WS-NUMERO TO LKS-NUMERO-F
017100     IF LKS-ACAO EQUAL "V"
017200        IF LKS-NUMERO-I EQUAL LKS-NUMERO-F
017300           MOVE 0 TO LKS-RETORNO
017400        ELSE
017500           MOVE 3 TO LKS-RETORNO
017600        END-IF
017700     ELSE
017800        MOVE 0 TO LKS-RETORNO
017900     END-IF.
018000 
018100 P9500-FIM.
018200     EXIT.
018300 
018400 END PROGRAM CALCDIGITO.
