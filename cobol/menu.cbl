000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MENU.
000300 AUTHOR.        CARLOS HENRIQUE ABATE.
000400 INSTALLATION.  CPD-MATRIZ.
000500 DATE-WRITTEN.  15/08/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000800*-----------------------------------------------------------------
000900* MENU PRINCIPAL DO SISTEMA DE MARKETPLACE.  CHAMA OS CADASTROS DE
001000* CLIENTE, ENDERECO, RAMO DE ESTAB., CATEGORIA DE PRODUTO,
001100* ESTABELECIMENTO, PRODUTO E PRECO (PRODUTO X ESTABELECIMENTO), E
001200* OS DOIS PROCESSAMENTOS EM LOTE DE PEDIDOS (LANCAMENTO E
001300* HISTORICO DE CONSUMO).
001400*-----------------------------------------------------------------
001500*                          M E N U
001600*-----------------------------------------------------------------
001700* 15/08/1993 CHA OS-0300  VERSAO INICIAL - SUBSTITUI O MENU DE
001800*                         CLIENTES X VENDEDORES.
001900* 26/08/1993 RFT OS-0294  INCLUIDO CADASTRO DE PRODUTOS.
002000* 02/09/1993 SAG OS-0299  INCLUIDO CADASTRO DE PRECOS.
002100* 03/11/1993 CHA OS-0310  INCLUIDO LANCAMENTO DE PEDIDOS EM LOTE.
002200* 22/11/1993 MLP OS-0315  INCLUIDO HISTORICO DE CONSUMO EM LOTE.
002300* 21/08/1998 JBC OS-0558  ANALISE DE IMPACTO ANO 2000 - OK.
002400* 30/01/2000 JBC OS-0618  TESTES POS-VIRADA DE SECULO - APROVADO.
002500* 25/09/2013 EPC OS-0942  REVISAO GERAL - SEM MUDANCA DE REGRA.
002600*-----------------------------------------------------------------
002700 
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 
003300 DATA DIVISION.
003400 WORKING-STORAGE SECTION.
003500 
003600 01  WOPCAO                      PIC 9(002) VALUE ZERO.
003700 01  WOPCAO-ALFA REDEFINES WOPCAO
003800                              PIC X(002).
003900 
004000 01  WERRO                       PIC 9(001) VALUE ZERO.
004100 
004200 01  WCONFIRMA                   PIC X(001) VALUE SPACE.
004300     88  WCONFIRMA-SIM               VALUE "S" "s".
004400 
004500 01  WMSG                        PIC X(040) VALUE SPACES.
004600 
004700 01  WDATA-SISTEMA.
004800     03  WDATA-AAAAMMDD          PIC 9(008).
004900     03  WHORA-HHMMSS            PIC 9(006).
005000 
005100 01  WDATA-SISTEMA-ALFA REDEFINES WDATA-SISTEMA
005200                              PIC X(014).
005300 
005400 01  WCONTADORES.
005500     03  WCONT-CADASTRO          PIC 9(004) COMP.
005600     03  WCONT-LOTE-PEDIDO       PIC 9(004) COMP.
005700     03  WCONT-LOTE-HIST         PIC 9(004) COMP.
005800     03  FILLER                  PIC X(004).
005900 
006000 01  WCONTADORES-EXIB REDEFINES WCONTADORES.
006100     03  WCONT-CADASTRO-EXIB     PIC 9(004).
006200     03  WCONT-LOTE-PEDIDO-EXIB  PIC 9(004).
006300     03  WCONT-LOTE-HIST-EXIB    PIC 9(004).
006400     03  FILLER                  PIC X(004).
006500 
006600 SCREEN SECTION.
006700 
006800 01  TELA-MENU.
006900     02  BLANK SCREEN.
007000     02  LINE 01 COL 01 VALUE "===================================
007100     -"===================================".
007200     02  LINE 02 COL 12 VALUE "SISTEMA DE MARKETPLACE - MENU
007300     -"PRINCIPAL".
007400     02  LINE 03 COL 01 VALUE "===================================
007500     -"===================================".
007600     02  LINE 05 COL 10 VALUE "CADASTROS".
007700     02  LINE 06 COL 15 VALUE "(1) CLIENTES".
007800     02  LINE 07 COL 15 VALUE "(2) ENDERECOS".
007900     02  LINE 08 COL 15 VALUE "(3) RAMOS DE ESTABELECIMENTO".
008000     02  LINE 09 COL 15 VALUE "(4) CATEGORIAS DE PRODUTO".
008100     02  LINE 10 COL 15 VALUE "(5) ESTABELECIMENTOS".
008200     02  LINE 11 COL 15 VALUE "(6) PRODUTOS".
008300     02  LINE 12 COL 15 VALUE "(7) PRECOS POR ESTABELECIMENTO".
008400     02  LINE 14 COL 10 VALUE "PROCESSAMENTO EM LOTE".
008500     02  LINE 15 COL 15 VALUE "(8) LANCAR PEDIDOS RECEBIDOS".
008600     02  LINE 16 COL 15 VALUE "(9) HISTORICO DE CONSUMO".
008700     02  LINE 18 COL 10 VALUE "SAIR DO SISTEMA".
008800     02  LINE 19 COL 15 VALUE "(0) SAIR".
008900     02  LINE 21 COL 10 VALUE "OPCAO DESEJADA (..)".
009000     02  LINE 21 COL 27, PIC 99 TO WOPCAO AUTO.
009100     02  LINE 23 COL 01 VALUE "===================================
009200     -"===================================".
009300 
009400 01  TELA-CONFIRMA-LOTE.
009500     02  BLANK SCREEN.
009600     02  LINE 10 COL 10 VALUE
009700         "CONFIRMA EXECUCAO DO PROCESSAMENTO EM LOTE? (S/N): (.)".
009800     02  LINE 10 COL 66, PIC X TO WCONFIRMA AUTO.
009900     02  LINE 19 COL 10 VALUE "MSG:".
010000     02  LINE 19 COL 15, PIC X(040) FROM WMSG.
010100 
010200 PROCEDURE DIVISION.
010300 
010400 000-INICIO.
010500*-----------------------------------------------------------------
010600     MOVE ZEROS TO WCONTADORES
010700     ACCEPT WDATA-AAAAMMDD FROM DATE YYYYMMDD
010800     ACCEPT WHORA-HHMMSS   FROM TIME
010900 
011000     PERFORM 100-MENU-PRINCIPAL.
011100 
011200 100-MENU-PRINCIPAL.
011300*-----------------------------------------------------------------
011400     DISPLAY TELA-MENU
011500     ACCEPT  TELA-MENU
011600 
011700     EVALUATE WOPCAO
011800        WHEN 1
011900           ADD 1 TO WCONT-CADASTRO
012000           CALL "CADCLI"
012100        WHEN 2
012200           ADD 1 TO WCONT-CADASTRO
012300           CALL "CADEND"
012400        WHEN 3
012500           ADD 1 TO WCONT-CADASTRO
012600           CALL "CADRAMO"
012700        WHEN 4
012800           ADD 1 TO WCONT-CADASTRO
012900           CALL "CADCATP"
013000        WHEN 5
013100           ADD 1 TO WCONT-CADASTRO
013200           CALL "CADEST"
013300        WHEN 6
013400           ADD 1 TO WCONT-CADASTRO
013500           CALL "CADPROD"
013600        WHEN 7
013700           ADD 1 TO WCONT-CADASTRO
013800           CALL "CADPRECO"
013900        WHEN 8
014000           PERFORM 200-LOTE-PEDIDOS
014100        WHEN 9
014200           PERFORM 210-LOTE-HISTORICO
014300        WHEN 0
014400           STOP RUN
014500        WHEN OTHER
014600           MOVE "OPCAO INVALIDA" TO WMSG
014700     END-EVALUATE
014800 
014900     PERFORM 100-MENU-PRINCIPAL.
015000 
015100 200-LOTE-PEDIDOS.
015200*-----------------------------------------------------------------
015300     MOVE SPACES TO WMSG
015400     DISPLAY TELA-CONFIRMA-LOTE
015500     ACCEPT  TELA-CONFIRMA-LOTE
015600 
015700     IF WCONFIRMA-SIM
015800        ADD 1 TO WCONT-LOTE-PEDIDO
015900        CALL "CRIAPEDIDO"
016000     END-IF.
016100 
016200 210-LOTE-HISTORICO.
016300*-----------------------------------------------------------------
016400     MOVE SPACES TO WMSG
016500     DISPLAY TELA-CONFIRMA-LOTE
016600     ACCEPT  TELA-CONFIRMA-LOTE
016700 
016800     IF WCONFIRMA-SIM
016900        ADD 1 TO WCONT-LOTE-HIST
017000        CALL "HISTPEDIDO"
017100     END-IF.
017200 
017300 END PROGRAM MENU.
