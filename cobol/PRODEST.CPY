000100*-----------------------------------------------------------------
000200* PRODEST.CPY
000300* LAYOUT DOS PRODUTOS OFERECIDOS POR ESTABELECIMENTO, COM PRECO
000400* DE TABELA E JANELA DE PROMOCAO.  OS VALORES SAO GRAVADOS EM
000500* ZONADO (DISPLAY) NO ARQUIVO; A ARITMETICA E FEITA SOBRE COPIAS
000600* COMP-3 NA WORKING-STORAGE DOS PROGRAMAS QUE AS UTILIZAM.
000700*-----------------------------------------------------------------
000800 01  REG-PRODEST.
000900     03  PE-ID                  PIC X(036).
001000     03  PE-PRODUTO-ID           PIC X(036).
001100     03  PE-ESTABELECIMENTO-ID   PIC X(036).
001200     03  PE-PRECO-UNITARIO       PIC S9(006)V99.
001300     03  PE-PRECO-PROMOCIONAL    PIC S9(006)V99.
001400     03  PE-PROMO-INICIO         PIC X(014).
001500     03  PE-PROMO-INICIO-R REDEFINES PE-PROMO-INICIO.
001600         05  PE-PI-AAAAMMDD      PIC 9(008).
001700         05  PE-PI-HHMMSS        PIC 9(006).
001800     03  PE-PROMO-FIM            PIC X(014).
001900     03  PE-PROMO-FIM-R REDEFINES PE-PROMO-FIM.
002000         05  PE-PF-AAAAMMDD      PIC 9(008).
002100         05  PE-PF-HHMMSS        PIC 9(006).
002200     03  FILLER                 PIC X(008).
