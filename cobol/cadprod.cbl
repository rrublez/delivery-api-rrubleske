000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADPROD.
000300 AUTHOR.        ROBERTO TADEU FERREIRA.
000400 INSTALLATION.  CPD-MATRIZ.
000500 DATE-WRITTEN.  24/05/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000800*-----------------------------------------------------------------
000900* CADASTRO DO CATALOGO DE PRODUTOS DO MARKETPLACE.  TODO PRODUTO
001000* PRECISA APONTAR PARA UMA CATEGORIA JA CADASTRADA EM CADCATP
001100* (REGRA 12).  O PRECO E A DISPONIBILIDADE POR LOJA FICAM NO
001200* CADASTRO DE PRODUTO-ESTABELECIMENTO (CADPRECO), NAO AQUI.
001300*-----------------------------------------------------------------
001400*                       H I S T O R I C O
001500*-----------------------------------------------------------------
001600* 24/05/1993 RFT OS-0293  VERSAO INICIAL (ARQUIVO INDEXADO).
001700* 11/01/1995 RFT OS-0372  INCLUIDA VALIDACAO DE CATEGORIA-ID.
001800* 30/07/1997 JBC OS-0519  CAMPO PROD-UNIDADE PARA UN/KG/CX/LT.
001900* 21/08/1998 JBC OS-0554  ANALISE DE IMPACTO ANO 2000 - SEM DATAS
002000*                         DE 2 POSICOES NESTE PROGRAMA. OK.
002100* 30/01/2000 JBC OS-0614  TESTES POS-VIRADA DE SECULO - APROVADO.
002200* 14/05/2004 DAS OS-0764  ARQUIVO PASSA A SER SEQUENCIAL - MIGRA-
002300*                         CAO DO CPD PARA O NOVO MARKETPLACE.
002400* 19/09/2011 EPC OS-0909  INCLUIDA TELA DE EXCLUSAO EM 2 ETAPAS.
002500* 22/09/2013 EPC OS-0938  REVISAO GERAL - SEM MUDANCA DE REGRA.
002600*-----------------------------------------------------------------
002700 
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500 
003600     SELECT ARQ-PRODUTO      ASSIGN TO PRODUTO-DAT
003700            ORGANIZATION     IS LINE SEQUENTIAL
003800            ACCESS MODE      IS SEQUENTIAL
003900            FILE STATUS      IS FS-PRODUTO.
004000 
004100     SELECT ARQ-PRODUTO-NOVO ASSIGN TO PRODUTO-NOVO-DAT
004200            ORGANIZATION     IS LINE SEQUENTIAL
004300            ACCESS MODE      IS SEQUENTIAL
004400            FILE STATUS      IS FS-PRODUTO-NOVO.
004500 
004600     SELECT ARQ-CATPROD      ASSIGN TO CATPROD-DAT
004700            ORGANIZATION     IS LINE SEQUENTIAL
004800            ACCESS MODE      IS SEQUENTIAL
004900            FILE STATUS      IS FS-CATPROD.
005000 
005100 DATA DIVISION.
005200 FILE SECTION.
005300 
005400 FD  ARQ-PRODUTO
005500     LABEL RECORD IS STANDARD.
005600 
005700 COPY "PRODUTO.CPY".
005800 
005900 FD  ARQ-PRODUTO-NOVO
006000     LABEL RECORD IS STANDARD.
006100 
006200 01  REG-PRODUTO-NOVO.
006300     03  PRON-ID                PIC X(036).
006400     03  PRON-NOME              PIC X(050).
006500     03  PRON-DESCRICAO         PIC X(150).
006600     03  PRON-UNIDADE           PIC X(015).
006700     03  PRON-CATEGORIA-ID      PIC X(036).
006800     03  FILLER                 PIC X(013).
006900 
007000 FD  ARQ-CATPROD
007100     LABEL RECORD IS STANDARD.
007200 
007300 COPY "CATPROD.CPY".
007400 
007500 WORKING-STORAGE SECTION.
007600 
007700 77  FS-PRODUTO                 PIC X(002) VALUE "00".
007800 77  FS-PRODUTO-NOVO             PIC X(002) VALUE "00".
007900 77  FS-CATPROD                  PIC X(002) VALUE "00".
008000 77  WSAIR                      PIC 9      VALUE ZERO.
008100 77  WOPCAO                     PIC 9      VALUE ZERO.
008200 77  W-CONFIRMA                 PIC X      VALUE SPACES.
008300     88  W-CONFIRMA-SIM             VALUE "S" "s".
008400     88  W-CONFIRMA-NAO             VALUE "N" "n".
008500 77  W-ACHOU                    PIC X      VALUE "N".
008600 77  W-CAT-ACHOU                 PIC X      VALUE "N".
008700 77  WMSG                       PIC X(040) VALUE SPACES.
008800 
008900 01  WCONTADORES.
009000     03  WLIDOS                 PIC 9(006) COMP.
009100     03  WGRAVADOS              PIC 9(006) COMP.
009200     03  FILLER                 PIC X(004).
009300 
009400 01  W-REG-PRODUTO.
009500     03  W-PROD-ID              PIC X(036).
009600     03  W-PROD-NOME            PIC X(050).
009700     03  W-PROD-DESCRICAO       PIC X(150).
009800     03  W-PROD-UNIDADE         PIC X(015).
009900     03  W-PROD-CATEGORIA-ID    PIC X(036).
010000     03  FILLER                 PIC X(013).
010100 
010200 01  W-PROD-NOME-EXIBICAO REDEFINES W-PROD-NOME.
010300     03  W-PROD-NOME-CURTO      PIC X(020).
010400     03  FILLER                 PIC X(030).
010500 
010600 01  W-PROD-DESCR-EXIBICAO REDEFINES W-PROD-DESCRICAO.
010700     03  W-PROD-DESCR-CURTA     PIC X(040).
010800     03  FILLER                 PIC X(110).
010900 
011000 01  W-PROD-UNIDADE-R REDEFINES W-PROD-UNIDADE.
011100     03  W-PROD-UNIDADE-SIGLA   PIC X(004).
011200     03  FILLER                 PIC X(011).
011300 
011400 SCREEN SECTION.
011500 
011600 01  MENU.
011700     02  BLANK SCREEN.
011800     02  LINE 01 COL 01 VALUE
011900         "====================================================".
012000     02  LINE 02 COL 10 VALUE "MARKETPLACE - CADASTRO DE PRODUTO".
012100     02  LINE 03 COL 01 VALUE
012200         "====================================================".
012300     02  LINE 05 COL 10 VALUE "(1) INCLUIR".
012400     02  LINE 06 COL 10 VALUE "(2) ALTERAR".
012500     02  LINE 07 COL 10 VALUE "(3) EXCLUIR".
012600     02  LINE 08 COL 10 VALUE "(9) VOLTAR AO MENU".
012700     02  LINE 12 COL 10 VALUE "OPCAO DESEJADA: (.)".
012800     02  LINE 12 COL 27 PIC 9 TO WOPCAO AUTO.
012900     02  LINE 16 COL 10, PIC X(040) FROM WMSG.
013000     02  LINE 21 COL 01 VALUE
013100         "====================================================".
013200 
013300 01  INCLUSAO AUTO.
013400     02  BLANK SCREEN.
013500     02  LINE 02 COL 10 VALUE "INCLUSAO DE PRODUTO".
013600     02  LINE 04 COL 10 VALUE "ID DO PRODUTO  :".
013700     02  LINE 04 COL 28, PIC X(036) TO W-PROD-ID.
013800     02  LINE 05 COL 10 VALUE "NOME           :".
013900     02  LINE 05 COL 28, PIC X(050) TO W-PROD-NOME.
014000     02  LINE 06 COL 10 VALUE "DESCRICAO      :".
014100     02  LINE 06 COL 28, PIC X(150) TO W-PROD-DESCRICAO.
014200     02  LINE 07 COL 10 VALUE "UNIDADE        :".
014300     02  LINE 07 COL 28, PIC X(015) TO W-PROD-UNIDADE.
014400     02  LINE 08 COL 10 VALUE "ID DA CATEGORIA:".
014500     02  LINE 08 COL 28, PIC X(036) TO W-PROD-CATEGORIA-ID.
014600     02  LINE 16 COL 10 VALUE "CONFIRMA A INCLUSAO? (S/N): (.)".
014700     02  LINE 16 COL 41, PIC X TO W-CONFIRMA.
014800     02  LINE 19 COL 10, PIC X(040) FROM WMSG.
014900 
015000 01  BUSCAR AUTO.
015100     02  BLANK SCREEN.
015200     02  LINE 02 COL 10 VALUE "LOCALIZAR PRODUTO".
015300     02  LINE 05 COL 10 VALUE "ID DO PRODUTO: (...............)".
015400     02  LINE 05 COL 25, PIC X(036) TO W-PROD-ID.
015500     02  LINE 16 COL 10, PIC X(040) FROM WMSG.
015600 
015700 01  ALTERACAO AUTO.
015800     02  BLANK SCREEN.
015900     02  LINE 02 COL 10 VALUE "ALTERACAO DE PRODUTO".
016000     02  LINE 04 COL 10 VALUE "ID DO PRODUTO  :".
016100     02  LINE 04 COL 28, PIC X(036) FROM W-PROD-ID.
016200     02  LINE 05 COL 10 VALUE "NOME           :".
016300     02  LINE 05 COL 28, PIC X(050) USING W-PROD-NOME.
016400     02  LINE 06 COL 10 VALUE "DESCRICAO      :".
016500     02  LINE 06 COL 28, PIC X(150) USING W-PROD-DESCRICAO.
016600     02  LINE 07 COL 10 VALUE "UNIDADE        :".
016700     02  LINE 07 COL 28, PIC X(015) USING W-PROD-UNIDADE.
016800     02  LINE 08 COL 10 VALUE "ID DA CATEGORIA:".
016900     02  LINE 08 COL 28, PIC X(036) USING W-PROD-CATEGORIA-ID.
017000     02  LINE 16 COL 10 VALUE "CONFIRMA A ALTERACAO? (S/N): (.)".
017100     02  LINE 16 COL 42, PIC X TO W-CONFIRMA.
017200 
017300 01  EXCLUSAO AUTO.
017400     02  BLANK SCREEN.
017500     02  LINE 02 COL 10 VALUE "EXCLUSAO DE PRODUTO".
017600     02  LINE 04 COL 10 VALUE "ID DO PRODUTO  :".
017700     02  LINE 04 COL 28, PIC X(036) FROM W-PROD-ID.
017800     02  LINE 05 COL 10 VALUE "NOME           :".
017900     02  LINE 05 COL 28, PIC X(050) FROM W-PROD-NOME.
018000     02  LINE 16 COL 10 VALUE "CONFIRMA A EXCLUSAO? (S/N): (.)".
018100     02  LINE 16 COL 41, PIC X TO W-CONFIRMA.
018200 
018300 01  MENSAGEM AUTO.
018400     02  BLANK SCREEN.
018500     02  LINE 10 COL 10 VALUE "MSG:".
018600     02  LINE 10 COL 15, PIC X(040) FROM WMSG.
018700     02  LINE 15 COL 10 VALUE "FAZER OUTRA OPERACAO? (S/N): (.)".
018800     02  LINE 15 COL 42, PIC X TO W-CONFIRMA.
018900 
019000 PROCEDURE DIVISION.
019100 
019200 000-INICIO.
019300*-----------------------------------------------------------------
019400     DISPLAY MENU
019500     ACCEPT  MENU
019600 
019700     EVALUATE WOPCAO
019800        WHEN 1
019900           PERFORM 100-INCLUSAO
020000        WHEN 2
020100           MOVE ZEROS TO WSAIR
020200           PERFORM 200-ALTERACAO UNTIL WSAIR NOT EQUAL ZEROS
020300        WHEN 3
020400           MOVE ZEROS TO WSAIR
020500           PERFORM 300-EXCLUSAO UNTIL WSAIR NOT EQUAL ZEROS
020600        WHEN 9
020700           GOBACK
020800     END-EVALUATE
020900 
021000     PERFORM 000-INICIO.
021100 
021200 100-INCLUSAO.
021300*-----------------------------------------------------------------
021400     INITIALIZE W-REG-PRODUTO
021500     DISPLAY INCLUSAO
021600     ACCEPT   INCLUSAO
021700 
021800     IF W-CONFIRMA-SIM
021900        PERFORM 500-VALIDAR
022000        IF WMSG EQUAL SPACES
022100           OPEN EXTEND ARQ-PRODUTO
022200           WRITE REG-PRODUTO FROM W-REG-PRODUTO
022300           CLOSE ARQ-PRODUTO
022400           MOVE "PRODUTO INCLUIDO COM SUCESSO" TO WMSG
022500        END-IF
022600        DISPLAY MENSAGEM
022700        ACCEPT  MENSAGEM
022800     END-IF
022900 
023000     PERFORM 000-INICIO.
023100 
023200 200-ALTERACAO.
023300*-----------------------------------------------------------------
023400     DISPLAY BUSCAR
023500     ACCEPT  BUSCAR
023600     PERFORM 210-LOCALIZAR
023700 
023800     IF W-ACHOU NOT EQUAL "S"
023900        MOVE "ID DE PRODUTO NAO LOCALIZADO" TO WMSG
024000        DISPLAY MENSAGEM
024100        ACCEPT  MENSAGEM
024200        IF W-CONFIRMA-NAO
024300           MOVE 9 TO WSAIR
024400        END-IF
024500     ELSE
024600        DISPLAY ALTERACAO
024700        ACCEPT  ALTERACAO
024800        IF W-CONFIRMA-SIM
024900           PERFORM 500-VALIDAR
025000           IF WMSG EQUAL SPACES
025100              PERFORM 250-REGRAVAR-ARQUIVO
025200              MOVE "PRODUTO ALTERADO - PROMOVER ARQ NOVO" TO WMSG
025300           END-IF
025400           DISPLAY MENSAGEM
025500           ACCEPT  MENSAGEM
025600        END-IF
025700        MOVE 9 TO WSAIR
025800     END-IF.
025900 
026000 210-LOCALIZAR.
026100*-----------------------------------------------------------------
026200     MOVE "N" TO W-ACHOU
026300     OPEN INPUT ARQ-PRODUTO
026400     PERFORM 215-LOCALIZAR-LER UNTIL FS-PRODUTO NOT EQUAL "00"
026500     CLOSE ARQ-PRODUTO.
026600 
026700 215-LOCALIZAR-LER.
026800*-----------------------------------------------------------------
026900     READ ARQ-PRODUTO
027000        AT END
027100           MOVE "99" TO FS-PRODUTO
027200        NOT AT END
027300           IF PROD-ID EQUAL W-PROD-ID
027400              MOVE REG-PRODUTO TO W-REG-PRODUTO
027500              MOVE "S"         TO W-ACHOU
027600              MOVE "99"        TO FS-PRODUTO
027700           END-IF
027800     END-READ.
027900 
028000 250-REGRAVAR-ARQUIVO.
028100*-----------------------------------------------------------------
028200     OPEN INPUT  ARQ-PRODUTO
028300     OPEN OUTPUT ARQ-PRODUTO-NOVO
028400     PERFORM 255-REGRAVAR-LER UNTIL FS-PRODUTO NOT EQUAL "00"
028500     CLOSE ARQ-PRODUTO
028600     CLOSE ARQ-PRODUTO-NOVO.
028700 
028800 255-REGRAVAR-LER.
028900*-----------------------------------------------------------------
029000     READ ARQ-PRODUTO
029100        AT END
029200           MOVE "99" TO FS-PRODUTO
029300        NOT AT END
029400           IF PROD-ID EQUAL W-PROD-ID
029500              WRITE REG-PRODUTO-NOVO FROM W-REG-PRODUTO
029600           ELSE
029700              WRITE REG-PRODUTO-NOVO FROM REG-PRODUTO
029800           END-IF
029900     END-READ.
030000 
030100 300-EXCLUSAO.
030200*-----------------------------------------------------------------
030300     DISPLAY BUSCAR
030400     ACCEPT  BUSCAR
030500     PERFORM 210-LOCALIZAR
030600 
030700     IF W-ACHOU NOT EQUAL "S"
030800        MOVE "ID DE PRODUTO NAO LOCALIZADO" TO WMSG
030900        DISPLAY MENSAGEM
031000        ACCEPT  MENSAGEM
031100        IF W-CONFIRMA-NAO
031200           MOVE 9 TO WSAIR
031300        END-IF
031400     ELSE
031500        DISPLAY EXCLUSAO
031600        ACCEPT  EXCLUSAO
031700        IF W-CONFIRMA-SIM
031800           PERFORM 350-REGRAVAR-SEM-EXCLUIDO
031900           MOVE "PRODUTO EXCLUIDO - PROMOVER ARQ NOVO" TO WMSG
032000           DISPLAY MENSAGEM
032100           ACCEPT  MENSAGEM
032200        END-IF
032300        MOVE 9 TO WSAIR
032400     END-IF.
032500 
032600 350-REGRAVAR-SEM-EXCLUIDO.
032700*-----------------------------------------------------------------
032800     OPEN INPUT  ARQ-PRODUTO
032900     OPEN OUTPUT ARQ-PRODUTO-NOVO
033000     PERFORM 355-EXCLUIR-LER UNTIL FS-PRODUTO NOT EQUAL "00"
033100     CLOSE ARQ-PRODUTO
033200     CLOSE ARQ-PRODUTO-NOVO.
033300 
033400 355-EXCLUIR-LER.
033500*-----------------------------------------------------------------
033600     READ ARQ-PRODUTO
033700        AT END
033800           MOVE "99" TO FS-PRODUTO
033900        NOT AT END
034000           IF PROD-ID NOT EQUAL W-PROD-ID
034100              WRITE REG-PRODUTO-NOVO FROM REG-PRODUTO
034200           END-IF
034300     END-READ.
034400 
034500 500-VALIDAR.
034600*-----------------------------------------------------------------
034700     MOVE SPACES TO WMSG
034800     IF W-PROD-NOME EQUAL SPACES
034900        MOVE "NOME DO PRODUTO NAO PODE SER BRANCO" TO WMSG
035000     END-IF
035100     IF WMSG EQUAL SPACES
035200        PERFORM 510-VALIDAR-CATEGORIA
035300     END-IF.
035400 
035500 510-VALIDAR-CATEGORIA.
035600*-----------------------------------------------------------------
035700     MOVE "N" TO W-CAT-ACHOU
035800     OPEN INPUT ARQ-CATPROD
035900     PERFORM 515-CATEGORIA-LER UNTIL FS-CATPROD NOT EQUAL "00"
036000     CLOSE ARQ-CATPROD
036100     IF W-CAT-ACHOU NOT EQUAL "S"
036200        MOVE "ID DE CATEGORIA INFORMADO NAO EXISTE" TO WMSG
036300     END-IF.
036400 
036500 515-CATEGORIA-LER.
036600*-----------------------------------------------------------------
036700     READ ARQ-CATPROD
036800        AT END
036900           MOVE "99" TO FS-CATPROD
037000        NOT AT END
037100           IF CATP-ID EQUAL W-PROD-CATEGORIA-ID
037200              MOVE "S"  TO W-CAT-ACHOU
037300              MOVE "99" TO FS-CATPROD
037400           END-IF
037500     END-READ.
037600 
037700 END PROGRAM CADPROD.
