000100*-----------------------------------------------------------------
000200* RAMO.CPY
000300* LAYOUT DA TABELA DE REFERENCIA RAMO-ESTABELECIMENTO.
000400*-----------------------------------------------------------------
000500 01  REG-RAMO.
000600     03  RAMO-ID                PIC X(036).
000700     03  RAMO-NOME              PIC X(050).
000800     03  RAMO-DESCRICAO         PIC X(150).
000900     03  FILLER                 PIC X(014).
