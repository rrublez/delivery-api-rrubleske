000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADEND.
000300 AUTHOR.        SUELI APARECIDA GONCALVES.
000400 INSTALLATION.  CPD-MATRIZ.
000500 DATE-WRITTEN.  22/06/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000800*-----------------------------------------------------------------
000900* CADASTRO DE ENDERECOS DE ENTREGA E COBRANCA DO MARKETPLACE.
001000* UM ENDERECO PODE SER DO TIPO RESIDENCIAL OU COMERCIAL (END-TIPO)
001100* E E REFERENCIADO PELO CADASTRO DE CLIENTES (CADCLI) E PELO
001200* CADASTRO DE ESTABELECIMENTOS (CADEST) ATRAVES DO SEU END-ID.
001300*-----------------------------------------------------------------
001400*                       H I S T O R I C O
001500*-----------------------------------------------------------------
001600* 22/06/1993 SAG OS-0297  VERSAO INICIAL.
001700* 14/02/1995 SAG OS-0402  INCLUIDA CONSULTA POR CIDADE E POR CEP.
001800* 09/09/1997 JBC OS-0519  VALIDACAO DO CAMPO END-TIPO (88-LEVELS).
001900* 21/08/1998 JBC OS-0550  ANALISE DE IMPACTO ANO 2000 - SEM DATAS
002000*                         DE 2 POSICOES NESTE PROGRAMA. OK.
002100* 30/01/2000 JBC OS-0613  TESTES POS-VIRADA DE SECULO - APROVADO.
002200* 14/05/2004 DAS OS-0761  ARQUIVO PASSA A SER SEQUENCIAL - MIGRA-
002300*                         CAO DO CPD PARA O NOVO MARKETPLACE.
002400* 27/06/2012 EPC OS-0921  REVISAO GERAL - SEM MUDANCA DE REGRA.
002500*-----------------------------------------------------------------
002600 
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400 
003500     SELECT ARQ-ENDERECO      ASSIGN TO ENDERECO-DAT
003600            ORGANIZATION      IS LINE SEQUENTIAL
003700            ACCESS MODE       IS SEQUENTIAL
003800            FILE STATUS       IS FS-ENDERECO.
003900 
004000     SELECT ARQ-ENDERECO-NOVO ASSIGN TO ENDERECO-NOVO-DAT
004100            ORGANIZATION      IS LINE SEQUENTIAL
004200            ACCESS MODE       IS SEQUENTIAL
004300            FILE STATUS       IS FS-ENDERECO-NOVO.
004400 
004500 DATA DIVISION.
004600 FILE SECTION.
004700 
004800 FD  ARQ-ENDERECO
004900     LABEL RECORD IS STANDARD.
005000 
005100 COPY "ENDERECO.CPY".
005200 
005300 FD  ARQ-ENDERECO-NOVO
005400     LABEL RECORD IS STANDARD.
005500 
005600 01  REG-ENDERECO-NOVO.
005700     03  ENDN-ID                PIC X(036).
005800     03  ENDN-RUA               PIC X(075).
005900     03  ENDN-NUMERO            PIC X(006).
006000     03  ENDN-COMPLEMENTO       PIC X(025).
006100     03  ENDN-CIDADE            PIC X(050).
006200     03  ENDN-ESTADO            PIC X(002).
006300     03  ENDN-CEP               PIC X(008).
006400     03  ENDN-BAIRRO            PIC X(025).
006500     03  ENDN-PONTO-REFERENCIA  PIC X(050).
006600     03  ENDN-TIPO              PIC X(011).
006700     03  FILLER                 PIC X(012).
006800 
006900 WORKING-STORAGE SECTION.
007000 
007100 77  FS-ENDERECO                PIC X(002) VALUE "00".
007200 77  FS-ENDERECO-NOVO           PIC X(002) VALUE "00".
007300 77  WSAIR                      PIC 9      VALUE ZERO.
007400 77  WOPCAO                     PIC 9      VALUE ZERO.
007500 77  WOPCONS                    PIC 9      VALUE ZERO.
007600 77  W-CONFIRMA                 PIC X      VALUE SPACES.
007700     88  W-CONFIRMA-SIM             VALUE "S" "s".
007800     88  W-CONFIRMA-NAO             VALUE "N" "n".
007900 77  W-ACHOU                    PIC X      VALUE "N".
008000 77  WMSG                       PIC X(040) VALUE SPACES.
008100 
008200 01  WCONTADORES.
008300     03  WLIDOS                 PIC 9(006) COMP.
008400     03  WENCONTRADOS           PIC 9(006) COMP.
008500     03  FILLER                 PIC X(004).
008600 
008700 01  W-CHAVE-CONSULTA           PIC X(050) VALUE SPACES.
008800 
008900 01  W-REG-ENDERECO.
009000     03  W-END-ID               PIC X(036).
009100     03  W-END-RUA              PIC X(075).
009200     03  W-END-NUMERO           PIC X(006).
009300     03  W-END-COMPLEMENTO      PIC X(025).
009400     03  W-END-CIDADE           PIC X(050).
009500     03  W-END-ESTADO           PIC X(002).
009600     03  W-END-CEP              PIC X(008).
009700     03  W-END-BAIRRO           PIC X(025).
009800     03  W-END-PONTO-REF        PIC X(050).
009900     03  W-END-TIPO             PIC X(011).
010000         88  W-TIPO-RESIDENCIAL     VALUE "RESIDENCIAL".
010100         88  W-TIPO-COMERCIAL       VALUE "COMERCIAL".
010200     03  FILLER                 PIC X(012).
010300 
010400 01  W-END-CEP-NUMERICO REDEFINES W-END-CEP PIC 9(008).
010500 
010600 01  W-END-RUA-EXIBICAO REDEFINES W-END-RUA.
010700     03  W-END-RUA-CURTA        PIC X(030).
010800     03  FILLER                 PIC X(045).
010900 
011000 01  W-END-CIDADE-EXIBICAO REDEFINES W-END-CIDADE.
011100     03  W-END-CIDADE-CURTA     PIC X(020).
011200     03  FILLER                 PIC X(030).
011300 
011400 SCREEN SECTION.
011500 
011600 01  MENU.
011700     02  BLANK SCREEN.
011800     02  LINE 01 COL 01 VALUE
011900         "====================================================".
012000     02  LINE 02 COL 10 VALUE "MKTPLACE - CADASTRO DE ENDERECO".
012100     02  LINE 03 COL 01 VALUE
012200         "====================================================".
012300     02  LINE 05 COL 10 VALUE "(1) INCLUIR".
012400     02  LINE 06 COL 10 VALUE "(2) ALTERAR".
012500     02  LINE 07 COL 10 VALUE "(3) EXCLUIR".
012600     02  LINE 08 COL 10 VALUE "(4) CONSULTAR (CIDADE/CEP)".
012700     02  LINE 09 COL 10 VALUE "(9) VOLTAR AO MENU".
012800     02  LINE 12 COL 10 VALUE "OPCAO DESEJADA: (.)".
012900     02  LINE 12 COL 27 PIC 9 TO WOPCAO AUTO.
013000     02  LINE 16 COL 10, PIC X(040) FROM WMSG.
013100     02  LINE 21 COL 01 VALUE
013200         "====================================================".
013300 
013400 01  INCLUSAO AUTO.
013500     02  BLANK SCREEN.
013600     02  LINE 02 COL 10 VALUE "INCLUSAO DE ENDERECO".
013700     02  LINE 04 COL 10 VALUE "ID DO ENDERECO :".
013800     02  LINE 04 COL 28, PIC X(036) TO W-END-ID.
013900     02  LINE 05 COL 10 VALUE "RUA            :".
014000     02  LINE 05 COL 28, PIC X(075) TO W-END-RUA.
014100     02  LINE 06 COL 10 VALUE "NUMERO         :".
014200     02  LINE 06 COL 28, PIC X(006) TO W-END-NUMERO.
014300     02  LINE 07 COL 10 VALUE "COMPLEMENTO    :".
014400     02  LINE 07 COL 28, PIC X(025) TO W-END-COMPLEMENTO.
014500     02  LINE 08 COL 10 VALUE "BAIRRO         :".
014600     02  LINE 08 COL 28, PIC X(025) TO W-END-BAIRRO.
014700     02  LINE 09 COL 10 VALUE "CIDADE         :".
014800     02  LINE 09 COL 28, PIC X(050) TO W-END-CIDADE.
014900     02  LINE 10 COL 10 VALUE "ESTADO (UF)    :".
015000     02  LINE 10 COL 28, PIC X(002) TO W-END-ESTADO.
015100     02  LINE 11 COL 10 VALUE "CEP            :".
015200     02  LINE 11 COL 28, PIC X(008) TO W-END-CEP.
015300     02  LINE 12 COL 10 VALUE "PONTO DE REF.  :".
015400     02  LINE 12 COL 28, PIC X(050) TO W-END-PONTO-REF.
015500     02  LINE 13 COL 10 VALUE "TIPO(RESIDENCIAL/COMERCIAL):".
015600     02  LINE 13 COL 40, PIC X(011) TO W-END-TIPO.
015700     02  LINE 16 COL 10 VALUE "CONFIRMA A INCLUSAO? (S/N): (.)".
015800     02  LINE 16 COL 41, PIC X TO W-CONFIRMA.
015900     02  LINE 19 COL 10, PIC X(040) FROM WMSG.
016000 
016100 01  BUSCAR AUTO.
016200     02  BLANK SCREEN.
016300     02  LINE 02 COL 10 VALUE "LOCALIZAR ENDERECO".
016400     02  LINE 05 COL 10 VALUE "ID DO ENDERECO: (.............)".
016500     02  LINE 05 COL 26, PIC X(036) TO W-END-ID.
016600     02  LINE 16 COL 10, PIC X(040) FROM WMSG.
016700 
016800 01  ALTERACAO AUTO.
016900     02  BLANK SCREEN.
017000     02  LINE 02 COL 10 VALUE "ALTERACAO DE ENDERECO".
017100     02  LINE 04 COL 10 VALUE "ID DO ENDERECO :".
017200     02  LINE 04 COL 28, PIC X(036) FROM W-END-ID.
017300     02  LINE 05 COL 10 VALUE "RUA            :".
017400     02  LINE 05 COL 28, PIC X(075) USING W-END-RUA.
017500     02  LINE 06 COL 10 VALUE "NUMERO         :".
017600     02  LINE 06 COL 28, PIC X(006) USING W-END-NUMERO.
017700     02  LINE 07 COL 10 VALUE "COMPLEMENTO    :".
017800     02  LINE 07 COL 28, PIC X(025) USING W-END-COMPLEMENTO.
017900     02  LINE 08 COL 10 VALUE "BAIRRO         :".
018000     02  LINE 08 COL 28, PIC X(025) USING W-END-BAIRRO.
018100     02  LINE 09 COL 10 VALUE "CIDADE         :".
018200     02  LINE 09 COL 28, PIC X(050) USING W-END-CIDADE.
018300     02  LINE 10 COL 10 VALUE "ESTADO (UF)    :".
018400     02  LINE 10 COL 28, PIC X(002) USING W-END-ESTADO.
018500     02  LINE 11 COL 10 VALUE "CEP            :".
018600     02  LINE 11 COL 28, PIC X(008) USING W-END-CEP.
018700     02  LINE 12 COL 10 VALUE "PONTO DE REF.  :".
018800     02  LINE 12 COL 28, PIC X(050) USING W-END-PONTO-REF.
018900     02  LINE 13 COL 10 VALUE "TIPO(RESIDENCIAL/COMERCIAL):".
019000     02  LINE 13 COL 40, PIC X(011) USING W-END-TIPO.
019100     02  LINE 16 COL 10 VALUE "CONFIRMA A ALTERACAO? (S/N): (.)".
019200     02  LINE 16 COL 42, PIC X TO W-CONFIRMA.
019300 
019400 01  EXCLUSAO AUTO.
019500     02  BLANK SCREEN.
019600     02  LINE 02 COL 10 VALUE "EXCLUSAO DE ENDERECO".
019700     02  LINE 04 COL 10 VALUE "ID DO ENDERECO :".
019800     02  LINE 04 COL 28, PIC X(036) FROM W-END-ID.
019900     02  LINE 05 COL 10 VALUE "RUA            :".
020000     02  LINE 05 COL 28, PIC X(075) FROM W-END-RUA.
020100     02  LINE 09 COL 10 VALUE "CIDADE         :".
020200     02  LINE 09 COL 28, PIC X(050) FROM W-END-CIDADE.
020300     02  LINE 16 COL 10 VALUE "CONFIRMA A EXCLUSAO? (S/N): (.)".
020400     02  LINE 16 COL 41, PIC X TO W-CONFIRMA.
020500 
020600 01  TELA-CONSULTA AUTO.
020700     02  BLANK SCREEN.
020800     02  LINE 02 COL 10 VALUE "CONSULTA DE ENDERECOS".
020900     02  LINE 05 COL 10 VALUE "(1) POR CIDADE".
021000     02  LINE 06 COL 10 VALUE "(2) POR CEP".
021100     02  LINE 08 COL 10 VALUE "OPCAO: (.)".
021200     02  LINE 08 COL 19 PIC 9 TO WOPCONS AUTO.
021300     02  LINE 10 COL 10 VALUE "VALOR A PROCURAR:".
021400     02  LINE 10 COL 29, PIC X(050) TO W-CHAVE-CONSULTA.
021500 
021600 01  MENSAGEM AUTO.
021700     02  BLANK SCREEN.
021800     02  LINE 10 COL 10 VALUE "MSG:".
021900     02  LINE 10 COL 15, PIC X(040) FROM WMSG.
022000     02  LINE 15 COL 10 VALUE "FAZER OUTRA CONSULTA? (S/N): (.)".
022100     02  LINE 15 COL 42, PIC X TO W-CONFIRMA.
022200 
022300 PROCEDURE DIVISION.
022400 
022500 000-INICIO.
022600*-----------------------------------------------------------------
022700     DISPLAY MENU
022800     ACCEPT  MENU
022900 
023000     EVALUATE WOPCAO
023100        WHEN 1
023200           PERFORM 100-INCLUSAO
023300        WHEN 2
023400           MOVE ZEROS TO WSAIR
023500           PERFORM 200-ALTERACAO UNTIL WSAIR NOT EQUAL ZEROS
023600        WHEN 3
023700           MOVE ZEROS TO WSAIR
023800           PERFORM 300-EXCLUSAO UNTIL WSAIR NOT EQUAL ZEROS
023900        WHEN 4
024000           PERFORM 400-CONSULTA
024100        WHEN 9
024200           GOBACK
024300     END-EVALUATE
024400 
024500     PERFORM 000-INICIO.
024600 
024700 100-INCLUSAO.
024800*-----------------------------------------------------------------
024900     INITIALIZE W-REG-ENDERECO
025000     DISPLAY INCLUSAO
025100     ACCEPT   INCLUSAO
025200 
025300     IF W-CONFIRMA-SIM
025400        PERFORM 500-VALIDAR
025500        IF WMSG EQUAL SPACES
025600           OPEN EXTEND ARQ-ENDERECO
025700           WRITE REG-ENDERECO FROM W-REG-ENDERECO
025800           CLOSE ARQ-ENDERECO
025900           MOVE "ENDERECO INCLUIDO COM SUCESSO" TO WMSG
026000        END-IF
026100        DISPLAY MENSAGEM
026200        ACCEPT  MENSAGEM
026300     END-IF
026400 
026500     PERFORM 000-INICIO.
026600 
026700 200-ALTERACAO.
026800*-----------------------------------------------------------------
026900     DISPLAY BUSCAR
027000     ACCEPT  BUSCAR
027100     PERFORM 210-LOCALIZAR
027200 
027300     IF W-ACHOU NOT EQUAL "S"
027400        MOVE "ID DE ENDERECO NAO LOCALIZADO" TO WMSG
027500        DISPLAY MENSAGEM
027600        ACCEPT  MENSAGEM
027700        IF W-CONFIRMA-NAO
027800           MOVE 9 TO WSAIR
027900        END-IF
028000     ELSE
028100        DISPLAY ALTERACAO
028200        ACCEPT  ALTERACAO
028300        IF W-CONFIRMA-SIM
028400           PERFORM 500-VALIDAR
028500           IF WMSG EQUAL SPACES
028600              PERFORM 250-REGRAVAR-ARQUIVO
028700              MOVE "ENDERECO ALTERADO - PROMOVER ARQ NOVO" TO WMSG
028800           END-IF
028900           DISPLAY MENSAGEM
029000           ACCEPT  MENSAGEM
029100        END-IF
029200        MOVE 9 TO WSAIR
029300     END-IF.
029400 
029500 210-LOCALIZAR.
029600*-----------------------------------------------------------------
029700     MOVE "N" TO W-ACHOU
029800     OPEN INPUT ARQ-ENDERECO
029900     PERFORM 215-LOCALIZAR-LER UNTIL FS-ENDERECO NOT EQUAL "00"
030000     CLOSE ARQ-ENDERECO.
030100 
030200 215-LOCALIZAR-LER.
030300*-----------------------------------------------------------------
030400     READ ARQ-ENDERECO
030500        AT END
030600           MOVE "99" TO FS-ENDERECO
030700        NOT AT END
030800           IF END-ID EQUAL W-END-ID
030900              MOVE REG-ENDERECO TO W-REG-ENDERECO
031000              MOVE "S"          TO W-ACHOU
031100              MOVE "99"         TO FS-ENDERECO
031200           END-IF
031300     END-READ.
031400 
031500 250-REGRAVAR-ARQUIVO.
031600*-----------------------------------------------------------------
031700     OPEN INPUT  ARQ-ENDERECO
031800     OPEN OUTPUT ARQ-ENDERECO-NOVO
031900     PERFORM 255-REGRAVAR-LER UNTIL FS-ENDERECO NOT EQUAL "00"
032000     CLOSE ARQ-ENDERECO
032100     CLOSE ARQ-ENDERECO-NOVO.
032200 
032300 255-REGRAVAR-LER.
032400*-----------------------------------------------------------------
032500     READ ARQ-ENDERECO
032600        AT END
032700           MOVE "99" TO FS-ENDERECO
032800        NOT AT END
032900           IF END-ID EQUAL W-END-ID
033000              WRITE REG-ENDERECO-NOVO FROM W-REG-ENDERECO
033100           ELSE
033200              WRITE REG-ENDERECO-NOVO FROM REG-ENDERECO
033300           END-IF
033400     END-READ.
033500 
033600 300-EXCLUSAO.
033700*-----------------------------------------------------------------
033800     DISPLAY BUSCAR
033900     ACCEPT  BUSCAR
034000     PERFORM 210-LOCALIZAR
034100 
034200     IF W-ACHOU NOT EQUAL "S"
034300        MOVE "ID DE ENDERECO NAO LOCALIZADO" TO WMSG
034400        DISPLAY MENSAGEM
034500        ACCEPT  MENSAGEM
034600        IF W-CONFIRMA-NAO
034700           MOVE 9 TO WSAIR
034800        END-IF
034900     ELSE
035000        DISPLAY EXCLUSAO
035100        ACCEPT  EXCLUSAO
035200        IF W-CONFIRMA-SIM
035300           PERFORM 350-REGRAVAR-SEM-EXCLUIDO
035400           MOVE "ENDERECO EXCLUIDO - PROMOVER ARQ. NOVO" TO WMSG
035500           DISPLAY MENSAGEM
035600           ACCEPT  MENSAGEM
035700        END-IF
035800        MOVE 9 TO WSAIR
035900     END-IF.
036000 
036100 350-REGRAVAR-SEM-EXCLUIDO.
036200*-----------------------------------------------------------------
036300     OPEN INPUT  ARQ-ENDERECO
036400     OPEN OUTPUT ARQ-ENDERECO-NOVO
036500     PERFORM 355-EXCLUIR-LER UNTIL FS-ENDERECO NOT EQUAL "00"
036600     CLOSE ARQ-ENDERECO
036700     CLOSE ARQ-ENDERECO-NOVO.
036800 
036900 355-EXCLUIR-LER.
037000*-----------------------------------------------------------------
037100     READ ARQ-ENDERECO
037200        AT END
037300           MOVE "99" TO FS-ENDERECO
037400        NOT AT END
037500           IF END-ID NOT EQUAL W-END-ID
037600              WRITE REG-ENDERECO-NOVO FROM REG-ENDERECO
037700           END-IF
037800     END-READ.
037900 
038000 400-CONSULTA.
038100*-----------------------------------------------------------------
038200     MOVE SPACES TO W-CHAVE-CONSULTA
038300     DISPLAY TELA-CONSULTA
038400     ACCEPT  TELA-CONSULTA
038500     MOVE ZEROS TO WENCONTRADOS
038600 
038700     OPEN INPUT ARQ-ENDERECO
038800     PERFORM 410-CONSULTA-LER UNTIL FS-ENDERECO NOT EQUAL "00"
038900     CLOSE ARQ-ENDERECO
039000 
039100     IF WENCONTRADOS EQUAL ZEROS
039200        DISPLAY "NENHUM ENDERECO ENCONTRADO PARA O CRITERIO."
039300     END-IF
039400     MOVE "PRESSIONE ENTER PARA CONTINUAR" TO WMSG
039500     DISPLAY MENSAGEM
039600     ACCEPT  MENSAGEM.
039700 
039800 410-CONSULTA-LER.
039900*-----------------------------------------------------------------
040000     READ ARQ-ENDERECO
040100        AT END
040200           MOVE "99" TO FS-ENDERECO
040300        NOT AT END
040400           EVALUATE WOPCONS
040500              WHEN 1
040600                 IF END-CIDADE EQUAL W-CHAVE-CONSULTA (1:50)
040700                    PERFORM 420-EXIBIR-LINHA
040800                 END-IF
040900              WHEN 2
041000                 IF END-CEP EQUAL W-CHAVE-CONSULTA (1:8)
041100                    PERFORM 420-EXIBIR-LINHA
041200                 END-IF
041300           END-EVALUATE
041400     END-READ.
041500 
041600 420-EXIBIR-LINHA.
041700*-----------------------------------------------------------------
041800     DISPLAY END-ID " " END-RUA " " END-NUMERO " " END-CIDADE
041900             " " END-ESTADO " " END-CEP
042000     ADD 1 TO WENCONTRADOS.
042100 
042200 500-VALIDAR.
042300*-----------------------------------------------------------------
042400     MOVE SPACES TO WMSG
042500     IF NOT W-TIPO-RESIDENCIAL AND NOT W-TIPO-COMERCIAL
042600        MOVE "TIPO DE ENDERECO INVALIDO" TO WMSG
042700     END-IF.
042800 
042900 END PROGRAM CADEND.
