000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HISTPEDIDO.
000300 AUTHOR.        MARIA DE LOURDES PASCOAL.
000400 INSTALLATION.  CPD-MATRIZ.
000500 DATE-WRITTEN.  22/11/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000800*-----------------------------------------------------------------
000900* HISTORICO DE CONSUMO DO CLIENTE.  A PARTIR DO DOCUMENTO DO
001000* CLIENTE OU DE UM NUMERO DE PEDIDO, LOCALIZA TODOS OS PEDIDOS DO
001100* CLIENTE, DO MAIS RECENTE PARA O MAIS ANTIGO, E CALCULA OS 3
001200* PRODUTOS MAIS PEDIDOS DENTRE OS 10 PEDIDOS MAIS RECENTES.
001300*
001400* A ORDENACAO POR DATA-PEDIDO USA O MESMO RECURSO DE SORT COM
001500* INPUT/OUTPUT PROCEDURE JA EMPREGADO NO ANTIGO RELCLIENTE.
001600*-----------------------------------------------------------------
001700*                       H I S T O R I C O
001800*-----------------------------------------------------------------
001900* 22/11/1993 MLP OS-0315  VERSAO INICIAL - SUBSTITUI RELCLIENTE.
002000* 08/05/1995 MLP OS-0390  INCLUIDA BUSCA POR NUM. DE PEDIDO, ALEM
002100*                         DA BUSCA POR DOC.
002200* 03/12/1996 RFT OS-0501  RANKING DOS 3 PRODUTOS MAIS PEDIDOS NOS
002300*                         10 PEDIDOS MAIS RECENTES DO CLIENTE.
002400* 21/08/1998 JBC OS-0557  ANALISE DE IMPACTO ANO 2000 - CAMPOS DE
002500*                         DATA JA NASCERAM COM 4 POSICOES DE ANO.
002600* 30/01/2000 JBC OS-0617  TESTES POS-VIRADA DE SECULO - APROVADO.
002700* 14/05/2004 DAS OS-0767  ARQUIVOS PASSAM A SER SEQUENCIAIS - MI-
002800*                         GRACAO DO CPD PARA O NOVO MARKETPLACE.
002900* 25/09/2013 EPC OS-0941  REVISAO GERAL - SEM MUDANCA DE REGRA.
003000*-----------------------------------------------------------------
003100 
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900 
004000     SELECT ARQ-HISTREQ  ASSIGN TO HISTREQ-DAT
004100            ORGANIZATION IS LINE SEQUENTIAL
004200            ACCESS MODE  IS SEQUENTIAL
004300            FILE STATUS  IS FS-HISTREQ.
004400 
004500     SELECT ARQ-CLIENTE  ASSIGN TO CLIENTE-DAT
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            ACCESS MODE  IS SEQUENTIAL
004800            FILE STATUS  IS FS-CLIENTE.
004900 
005000     SELECT ARQ-PEDIDO   ASSIGN TO PEDIDO-DAT
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            ACCESS MODE  IS SEQUENTIAL
005300            FILE STATUS  IS FS-PEDIDO.
005400 
005500     SELECT ARQ-ITEMPED  ASSIGN TO ITEMPED-DAT
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            ACCESS MODE  IS SEQUENTIAL
005800            FILE STATUS  IS FS-ITEMPED.
005900 
006000     SELECT ARQ-PRODEST  ASSIGN TO PRODEST-DAT
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            ACCESS MODE  IS SEQUENTIAL
006300            FILE STATUS  IS FS-PRODEST.
006400 
006500     SELECT ARQ-PRODUTO  ASSIGN TO PRODUTO-DAT
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            ACCESS MODE  IS SEQUENTIAL
006800            FILE STATUS  IS FS-PRODUTO.
006900 
007000     SELECT ARQ-TEMP     ASSIGN TO "HISTPEDIDO.TMP"
007100            FILE STATUS  IS FS-TEMP.
007200 
007300 DATA DIVISION.
007400 FILE SECTION.
007500 
007600 FD  ARQ-HISTREQ
007700     LABEL RECORD IS STANDARD.
007800 
007900*-----------------------------------------------------------------
008000* UM PEDIDO DE CONSULTA POR LINHA: BUSCA POR DOCUMENTO DO CLIENTE
008100* (TIPO "D") OU POR NUMERO DE PEDIDO (TIPO "N").
008200*-----------------------------------------------------------------
008300 01  REG-HISTREQ.
008400     03  HQ-TIPO-BUSCA          PIC X(001).
008500         88  HQ-POR-DOCUMENTO       VALUE "D".
008600         88  HQ-POR-NUMERO          VALUE "N".
008700     03  HQ-DOCUMENTO           PIC X(014).
008800     03  HQ-NUMERO-PEDIDO       PIC X(011).
008900     03  FILLER                 PIC X(010).
009000 
009100 FD  ARQ-CLIENTE
009200     LABEL RECORD IS STANDARD.
009300 
009400 COPY "CLIENTE.CPY".
009500 
009600 FD  ARQ-PEDIDO
009700     LABEL RECORD IS STANDARD.
009800 
009900 COPY "PEDIDO.CPY".
010000 
010100 FD  ARQ-ITEMPED
010200     LABEL RECORD IS STANDARD.
010300 
010400 COPY "ITEMPED.CPY".
010500 
010600 FD  ARQ-PRODEST
010700     LABEL RECORD IS STANDARD.
010800 
010900 COPY "PRODEST.CPY".
011000 
011100 FD  ARQ-PRODUTO
011200     LABEL RECORD IS STANDARD.
011300 
011400 COPY "PRODUTO.CPY".
011500 
011600 SD  ARQ-TEMP.
011700 01  REG-TEMP.
011800     03  TMP-PED-ID             PIC X(036).
011900     03  TMP-NUMERO-PEDIDO      PIC X(011).
012000     03  TMP-STATUS             PIC X(010).
012100     03  TMP-VALOR-TOTAL        PIC S9(007)V99.
012200     03  TMP-DATA-PEDIDO        PIC X(014).
012300 
012400 WORKING-STORAGE SECTION.
012500 
012600 77  FS-HISTREQ                  PIC X(002) VALUE "00".
012700 77  FS-CLIENTE                  PIC X(002) VALUE "00".
012800 77  FS-PEDIDO                   PIC X(002) VALUE "00".
012900 77  FS-ITEMPED                  PIC X(002) VALUE "00".
013000 77  FS-PRODEST                  PIC X(002) VALUE "00".
013100 77  FS-PRODUTO                  PIC X(002) VALUE "00".
013200 77  FS-TEMP                     PIC X(002) VALUE "00".
013300 
013400 77  W-CLI-ACHOU                 PIC X      VALUE "N".
013500 77  W-PED-ACHOU                 PIC X      VALUE "N".
013600 77  W-PRODEST-ACHOU             PIC X      VALUE "N".
013700 77  W-PRODUTO-ACHOU             PIC X      VALUE "N".
013800 77  WMSG                        PIC X(040) VALUE SPACES.
013900 
014000 01  WCONTADORES.
014100     03  WLIDOS                 PIC 9(006) COMP.
014200     03  WATENDIDOS             PIC 9(006) COMP.
014300     03  WREJEITADOS            PIC 9(006) COMP.
014400     03  FILLER                 PIC X(004).
014500 
014600 01  WS-IDX                     PIC 9(004) COMP.
014700 01  WS-JANELA                  PIC 9(004) COMP.
014800 01  WS-RANK                    PIC 9(002) COMP.
014900 
015000 01  W-HDR-CLI-ID                PIC X(036).
015100 01  W-HDR-CLI-NOME              PIC X(050).
015200 01  W-HDR-CLI-DOCUMENTO         PIC X(014).
015300 01  W-HDR-CLI-EMAIL             PIC X(035).
015400 01  W-HDR-CLI-TELEFONE          PIC X(020).
015500 
015600 01  W-HDR-CLI-NOME-CURTO REDEFINES W-HDR-CLI-NOME.
015700     03  W-HDR-NOME-30          PIC X(030).
015800     03  FILLER                 PIC X(020).
015900 
016000*-----------------------------------------------------------------
016100* PEDIDOS DO CLIENTE, JA ORDENADOS DO MAIS RECENTE PARA O MAIS
016200* ANTIGO PELO SORT DE 200-ORDENAR-PEDIDOS.
016300*-----------------------------------------------------------------
016400 01  WS-QTD-PEDIDOS             PIC 9(004) COMP.
016500 01  WS-PEDIDOS-TAB.
016600     03  WS-PEDIDO OCCURS 300 TIMES.
016700         05  WS-PED-ID           PIC X(036).
016800         05  WS-PED-NUMERO       PIC X(011).
016900         05  WS-PED-STATUS       PIC X(010).
017000         05  WS-PED-VALOR-TOTAL  PIC S9(007)V99.
017100         05  WS-PED-DATA         PIC X(014).
017200 
017300 01  WS-PED-VALOR-ED REDEFINES WS-PED-VALOR-TOTAL PIC S9(007)V99.
017400 
017500*-----------------------------------------------------------------
017600* ACUMULADOR DE PRODUTOS, TOCADO SOMENTE PARA OS 10 PEDIDOS MAIS
017700* RECENTES (REGRA 9).  USADO PARA MONTAR O RANKING TOP-3.
017800*-----------------------------------------------------------------
017900 01  WS-QTD-PROD-ACUM            PIC 9(003) COMP.
018000 01  WS-PROD-ACUM-TAB.
018100     03  WS-PROD-ACUM OCCURS 100 TIMES.
018200         05  WS-PA-PRODUTO-ID    PIC X(036).
018300         05  WS-PA-PRODUTO-NOME  PIC X(050).
018400         05  WS-PA-QTD-VEZES     PIC 9(005) COMP.
018500         05  WS-PA-QTD-UNIDADES  PIC 9(007) COMP.
018600         05  WS-PA-SELECIONADO   PIC X(001).
018700 
018800 01  WS-QTD-TOP3                PIC 9(001) COMP.
018900 01  WS-TOP3-TAB.
019000     03  WS-TOP3 OCCURS 3 TIMES.
019100         05  WS-T3-PRODUTO-ID    PIC X(036).
019200         05  WS-T3-PRODUTO-NOME  PIC X(050).
019300         05  WS-T3-QTD-VEZES     PIC 9(005) COMP.
019400 
019500 01  W-MELHOR-IDX                PIC 9(003) COMP.
019600 01  W-MELHOR-QTD                PIC 9(005) COMP.
019700 
019800 01  W-ITEM-PRODUTO-ID           PIC X(036).
019900 01  W-ITEM-PRODUTO-NOME         PIC X(050).
020000 
020100 01  W-HDR-CLI-DOC-NUMERICO REDEFINES W-HDR-CLI-DOCUMENTO
020200                              PIC 9(014).
020300 
020400 SCREEN SECTION.
020500 
020600 01  MENSAGEM AUTO.
020700     02  BLANK SCREEN.
020800     02  LINE 10 COL 10 VALUE "HISTORICO DE PEDIDOS CONCLUIDO".
020900     02  LINE 12 COL 10 VALUE "LIDOS     :".
021000     02  LINE 12 COL 25, PIC ZZZ,ZZ9 FROM WLIDOS.
021100     02  LINE 13 COL 10 VALUE "ATENDIDOS :".
021200     02  LINE 13 COL 25, PIC ZZZ,ZZ9 FROM WATENDIDOS.
021300     02  LINE 14 COL 10 VALUE "REJEITADOS:".
021400     02  LINE 14 COL 25, PIC ZZZ,ZZ9 FROM WREJEITADOS.
021500 
021600 PROCEDURE DIVISION.
021700 
021800 000-INICIO.
021900*-----------------------------------------------------------------
022000     MOVE ZEROS TO WLIDOS WATENDIDOS WREJEITADOS
022100 
022200     OPEN INPUT ARQ-HISTREQ
022300     READ ARQ-HISTREQ
022400     PERFORM 050-PROCESSAR-PEDIDO UNTIL FS-HISTREQ NOT EQUAL "00"
022500     CLOSE ARQ-HISTREQ
022600 
022700     DISPLAY MENSAGEM
022800     ACCEPT  MENSAGEM
022900 
023000     GOBACK.
023100 
023200 050-PROCESSAR-PEDIDO.
023300*-----------------------------------------------------------------
023400     ADD 1 TO WLIDOS
023500     MOVE SPACES TO WMSG
023600     MOVE "N"    TO W-CLI-ACHOU
023700 
023800     EVALUATE TRUE
023900        WHEN HQ-POR-DOCUMENTO
024000           PERFORM 100-BUSCAR-POR-DOCUMENTO
024100        WHEN HQ-POR-NUMERO
024200           PERFORM 110-BUSCAR-POR-NUMERO
024300        WHEN OTHER
024400           MOVE "TIPO DE BUSCA INVALIDO" TO WMSG
024500     END-EVALUATE
024600 
024700     IF WMSG EQUAL SPACES
024800        PERFORM 200-ORDENAR-PEDIDOS
024900        DISPLAY "===================================="
025000        DISPLAY "HISTORICO DO CLIENTE: " W-HDR-CLI-NOME
025100        DISPLAY "DOCUMENTO............: " W-HDR-CLI-DOCUMENTO
025200        PERFORM 300-MONTAR-HISTORICO
025300           VARYING WS-IDX FROM 1 BY 1
025400           UNTIL WS-IDX GREATER WS-QTD-PEDIDOS
025500        PERFORM 400-TOP3-PRODUTOS
025600        PERFORM 500-EXIBIR-HISTORICO
025700        ADD 1 TO WATENDIDOS
025800     ELSE
025900        DISPLAY "HISTORICO REJEITADO - MOTIVO: " WMSG
026000        ADD 1 TO WREJEITADOS
026100     END-IF
026200 
026300     READ ARQ-HISTREQ.
026400 
026500 100-BUSCAR-POR-DOCUMENTO.
026600*-----------------------------------------------------------------
026700     OPEN INPUT ARQ-CLIENTE
026800     PERFORM 105-CLIENTE-POR-DOC-LER
026900        UNTIL FS-CLIENTE NOT EQUAL "00"
027000     CLOSE ARQ-CLIENTE
027100     IF W-CLI-ACHOU NOT EQUAL "S"
027200        MOVE "NENHUM PEDIDO ENCONTRADO P/ DOCUMENTO" TO WMSG
027300     END-IF.
027400 
027500 105-CLIENTE-POR-DOC-LER.
027600*-----------------------------------------------------------------
027700     READ ARQ-CLIENTE
027800        AT END
027900           MOVE "99" TO FS-CLIENTE
028000        NOT AT END
028100           IF CLI-DOCUMENTO EQUAL HQ-DOCUMENTO
028200              PERFORM 120-COPIAR-CABECALHO
028300              MOVE "S"  TO W-CLI-ACHOU
028400              MOVE "99" TO FS-CLIENTE
028500           END-IF
028600     END-READ.
028700 
028800 110-BUSCAR-POR-NUMERO.
028900*-----------------------------------------------------------------
029000     MOVE "N" TO W-PED-ACHOU
029100     OPEN INPUT ARQ-PEDIDO
029200     PERFORM 115-PEDIDO-POR-NUM-LER UNTIL FS-PEDIDO NOT EQUAL "00"
029300     CLOSE ARQ-PEDIDO
029400 
029500     IF W-PED-ACHOU NOT EQUAL "S"
029600        MOVE "PEDIDO NAO ENCONTRADO" TO WMSG
029700     ELSE
029800        OPEN INPUT ARQ-CLIENTE
029900        PERFORM 118-CLIENTE-POR-ID-LER
030000           UNTIL FS-CLIENTE NOT EQUAL "00"
030100        CLOSE ARQ-CLIENTE
030200        IF W-CLI-ACHOU NOT EQUAL "S"
030300           MOVE "PEDIDO NAO ENCONTRADO" TO WMSG
030400        END-IF
030500     END-IF.
030600 
030700 115-PEDIDO-POR-NUM-LER.
030800*-----------------------------------------------------------------
030900     READ ARQ-PEDIDO
031000        AT END
031100           MOVE "99" TO FS-PEDIDO
031200        NOT AT END
031300           IF PED-NUMERO-PEDIDO EQUAL HQ-NUMERO-PEDIDO
031400              MOVE PED-CLIENTE-ID TO W-HDR-CLI-ID
031500              MOVE "S"            TO W-PED-ACHOU
031600              MOVE "99"           TO FS-PEDIDO
031700           END-IF
031800     END-READ.
031900 
032000 118-CLIENTE-POR-ID-LER.
032100*-----------------------------------------------------------------
032200     READ ARQ-CLIENTE
032300        AT END
032400           MOVE "99" TO FS-CLIENTE
032500        NOT AT END
032600           IF CLI-ID EQUAL W-HDR-CLI-ID
032700              PERFORM 120-COPIAR-CABECALHO
032800              MOVE "S"  TO W-CLI-ACHOU
032900              MOVE "99" TO FS-CLIENTE
033000           END-IF
033100     END-READ.
033200 
033300 120-COPIAR-CABECALHO.
033400*-----------------------------------------------------------------
033500     MOVE CLI-ID         TO W-HDR-CLI-ID
033600     MOVE CLI-NOME        TO W-HDR-CLI-NOME
033700     MOVE CLI-DOCUMENTO    TO W-HDR-CLI-DOCUMENTO
033800     MOVE CLI-EMAIL        TO W-HDR-CLI-EMAIL
033900     MOVE CLI-TELEFONE     TO W-HDR-CLI-TELEFONE.
034000 
034100 200-ORDENAR-PEDIDOS.
034200*-----------------------------------------------------------------
034300     SORT ARQ-TEMP
034400          ON DESCENDING KEY TMP-DATA-PEDIDO
034500          INPUT PROCEDURE IS 205-SORT-INPUT
034600          OUTPUT PROCEDURE IS 210-SORT-OUTPUT.
034700 
034800 205-SORT-INPUT.
034900*-----------------------------------------------------------------
035000     OPEN INPUT ARQ-PEDIDO
035100     PERFORM 206-SORT-INPUT-LER UNTIL FS-PEDIDO NOT EQUAL "00"
035200     CLOSE ARQ-PEDIDO.
035300 
035400 206-SORT-INPUT-LER.
035500*-----------------------------------------------------------------
035600     READ ARQ-PEDIDO
035700        AT END
035800           MOVE "99" TO FS-PEDIDO
035900        NOT AT END
036000           IF PED-CLIENTE-ID EQUAL W-HDR-CLI-ID
036100              MOVE PED-ID           TO TMP-PED-ID
036200              MOVE PED-NUMERO-PEDIDO TO TMP-NUMERO-PEDIDO
036300              MOVE PED-STATUS        TO TMP-STATUS
036400              MOVE PED-VALOR-TOTAL   TO TMP-VALOR-TOTAL
036500              MOVE PED-DATA-PEDIDO   TO TMP-DATA-PEDIDO
036600              RELEASE REG-TEMP
036700           END-IF
036800     END-READ.
036900 
037000 210-SORT-OUTPUT.
037100*-----------------------------------------------------------------
037200     MOVE ZEROS TO WS-QTD-PEDIDOS
037300     RETURN ARQ-TEMP
037400     PERFORM 211-SORT-OUTPUT-LER UNTIL FS-TEMP NOT EQUAL "00".
037500 
037600 211-SORT-OUTPUT-LER.
037700*-----------------------------------------------------------------
037800     ADD 1 TO WS-QTD-PEDIDOS
037900     MOVE TMP-PED-ID           TO WS-PED-ID     (WS-QTD-PEDIDOS)
038000     MOVE TMP-NUMERO-PEDIDO    TO WS-PED-NUMERO (WS-QTD-PEDIDOS)
038100     MOVE TMP-STATUS           TO WS-PED-STATUS (WS-QTD-PEDIDOS)
038200     MOVE TMP-VALOR-TOTAL      TO
038300          WS-PED-VALOR-TOTAL   (WS-QTD-PEDIDOS)
038400     MOVE TMP-DATA-PEDIDO      TO WS-PED-DATA   (WS-QTD-PEDIDOS)
038500     RETURN ARQ-TEMP.
038600 
038700 300-MONTAR-HISTORICO.
038800*-----------------------------------------------------------------
038900*    EXIBE CADA PEDIDO DO HISTORICO COMPLETO (TODOS, NAO SO OS 10
039000*    MAIS RECENTES) E ACUMULA OS PRODUTOS DOS 10 MAIS RECENTES
039100*    PARA O RANKING TOP-3 (REGRA 9).
039200*-----------------------------------------------------------------
039300     DISPLAY "PEDIDO " WS-PED-NUMERO (WS-IDX)
039400             " STATUS " WS-PED-STATUS (WS-IDX)
039500     DISPLAY "  DATA..: " WS-PED-DATA (WS-IDX)
039600     DISPLAY "  TOTAL.: " WS-PED-VALOR-ED (WS-IDX)
039700 
039800     IF WS-IDX EQUAL 1
039900        MOVE ZEROS TO WS-QTD-PROD-ACUM
040000     END-IF
040100 
040200     IF WS-IDX LESS OR EQUAL 10
040300        PERFORM 310-ITENS-DO-PEDIDO
040400     END-IF.
040500 
040600 310-ITENS-DO-PEDIDO.
040700*-----------------------------------------------------------------
040800     OPEN INPUT ARQ-ITEMPED
040900     PERFORM 315-ITEMPED-LER UNTIL FS-ITEMPED NOT EQUAL "00"
041000     CLOSE ARQ-ITEMPED.
041100 
041200 315-ITEMPED-LER.
041300*-----------------------------------------------------------------
041400     READ ARQ-ITEMPED
041500        AT END
041600           MOVE "99" TO FS-ITEMPED
041700        NOT AT END
041800           IF ITP-PEDIDO-ID EQUAL WS-PED-ID (WS-IDX)
041900              PERFORM 320-LOCALIZAR-PRODUTO
042000              DISPLAY "  ITEM..: " W-ITEM-PRODUTO-NOME
042100                      " QTD " ITP-QUANTIDADE
042200              PERFORM 330-ACUMULAR-PRODUTO
042300           END-IF
042400     END-READ.
042500 
042600 320-LOCALIZAR-PRODUTO.
042700*-----------------------------------------------------------------
042800     MOVE SPACES TO W-ITEM-PRODUTO-ID W-ITEM-PRODUTO-NOME
042900     MOVE "N"    TO W-PRODEST-ACHOU
043000     OPEN INPUT ARQ-PRODEST
043100     PERFORM 322-PRODEST-LER UNTIL FS-PRODEST NOT EQUAL "00"
043200     CLOSE ARQ-PRODEST
043300 
043400     IF W-PRODEST-ACHOU EQUAL "S"
043500        MOVE "N" TO W-PRODUTO-ACHOU
043600        OPEN INPUT ARQ-PRODUTO
043700        PERFORM 325-PRODUTO-LER UNTIL FS-PRODUTO NOT EQUAL "00"
043800        CLOSE ARQ-PRODUTO
043900     END-IF.
044000 
044100 322-PRODEST-LER.
044200*-----------------------------------------------------------------
044300     READ ARQ-PRODEST
044400        AT END
044500           MOVE "99" TO FS-PRODEST
044600        NOT AT END
044700           IF PE-ID EQUAL ITP-PE-ID
044800              MOVE PE-PRODUTO-ID TO W-ITEM-PRODUTO-ID
044900              MOVE "S"           TO W-PRODEST-ACHOU
045000              MOVE "99"          TO FS-PRODEST
045100           END-IF
045200     END-READ.
045300 
045400 325-PRODUTO-LER.
045500*-----------------------------------------------------------------
045600     READ ARQ-PRODUTO
045700        AT END
045800           MOVE "99" TO FS-PRODUTO
045900        NOT AT END
046000           IF PROD-ID EQUAL W-ITEM-PRODUTO-ID
046100              MOVE PROD-NOME TO W-ITEM-PRODUTO-NOME
046200              MOVE "S"       TO W-PRODUTO-ACHOU
046300              MOVE "99"      TO FS-PRODUTO
046400           END-IF
046500     END-READ.
046600 
046700 330-ACUMULAR-PRODUTO.
046800*-----------------------------------------------------------------
046900     MOVE "N" TO W-PRODUTO-ACHOU
047000     PERFORM 335-PROCURAR-NA-TAB
047100        VARYING WS-RANK FROM 1 BY 1
047200        UNTIL WS-RANK GREATER WS-QTD-PROD-ACUM
047300           OR W-PRODUTO-ACHOU EQUAL "S"
047400 
047500     IF W-PRODUTO-ACHOU NOT EQUAL "S"
047600        ADD 1 TO WS-QTD-PROD-ACUM
047700        MOVE W-ITEM-PRODUTO-ID   TO
047800             WS-PA-PRODUTO-ID   (WS-QTD-PROD-ACUM)
047900        MOVE W-ITEM-PRODUTO-NOME TO
048000             WS-PA-PRODUTO-NOME (WS-QTD-PROD-ACUM)
048100        MOVE 1                   TO
048200             WS-PA-QTD-VEZES    (WS-QTD-PROD-ACUM)
048300        MOVE ITP-QUANTIDADE       TO
048400             WS-PA-QTD-UNIDADES (WS-QTD-PROD-ACUM)
048500        MOVE "N"                  TO
048600             WS-PA-SELECIONADO  (WS-QTD-PROD-ACUM)
048700     END-IF.
048800 
048900 335-PROCURAR-NA-TAB.
049000*-----------------------------------------------------------------
049100     IF WS-PA-PRODUTO-ID (WS-RANK) EQUAL W-ITEM-PRODUTO-ID
049200        ADD 1              TO WS-PA-QTD-VEZES    (WS-RANK)
049300        ADD ITP-QUANTIDADE  TO WS-PA-QTD-UNIDADES (WS-RANK)
049400        MOVE "S"            TO W-PRODUTO-ACHOU
049500     END-IF.
049600 
049700 400-TOP3-PRODUTOS.
049800*-----------------------------------------------------------------
049900*    REGRA 8 - OS 3 PRODUTOS COM MAIOR CONTAGEM DE VEZES PEDIDO,
050000*    COM DESEMPATE PELO PRIMEIRO ENCONTRADO (ORDEM ESTAVEL).
050100*-----------------------------------------------------------------
050200     MOVE ZEROS TO WS-QTD-TOP3
050300     PERFORM 410-SELECIONAR-MELHOR
050400        VARYING WS-RANK FROM 1 BY 1
050500        UNTIL WS-RANK GREATER 3
050600           OR WS-RANK GREATER WS-QTD-PROD-ACUM.
050700 
050800 410-SELECIONAR-MELHOR.
050900*-----------------------------------------------------------------
051000     MOVE ZEROS TO W-MELHOR-IDX W-MELHOR-QTD
051100     PERFORM 420-COMPARAR-CANDIDATO
051200        VARYING WS-IDX FROM 1 BY 1
051300        UNTIL WS-IDX GREATER WS-QTD-PROD-ACUM
051400 
051500     IF W-MELHOR-IDX GREATER ZERO
051600        ADD 1 TO WS-QTD-TOP3
051700        MOVE WS-PA-PRODUTO-ID   (W-MELHOR-IDX) TO
051800             WS-T3-PRODUTO-ID  (WS-QTD-TOP3)
051900        MOVE WS-PA-PRODUTO-NOME (W-MELHOR-IDX) TO
052000             WS-T3-PRODUTO-NOME(WS-QTD-TOP3)
052100        MOVE WS-PA-QTD-VEZES    (W-MELHOR-IDX) TO
052200             WS-T3-QTD-VEZES   (WS-QTD-TOP3)
052300        MOVE "S" TO WS-PA-SELECIONADO (W-MELHOR-IDX)
052400     END-IF.
052500 
052600 420-COMPARAR-CANDIDATO.
052700*-----------------------------------------------------------------
052800     IF WS-PA-SELECIONADO (WS-IDX) NOT EQUAL "S"
052900        AND WS-PA-QTD-VEZES (WS-IDX) GREATER W-MELHOR-QTD
053000        MOVE WS-IDX                   TO W-MELHOR-IDX
053100        MOVE WS-PA-QTD-VEZES (WS-IDX) TO W-MELHOR-QTD
053200     END-IF.
053300 
053400 500-EXIBIR-HISTORICO.
053500*-----------------------------------------------------------------
053600*    RESUMO FINAL - TOP-3 PRODUTOS DOS 10 PEDIDOS MAIS RECENTES.
053700*-----------------------------------------------------------------
053800     DISPLAY "TOP 3 PRODUTOS (10 PEDIDOS MAIS RECENTES):"
053900     IF WS-QTD-TOP3 EQUAL ZERO
054000        DISPLAY "  NENHUM PRODUTO NA JANELA"
054100     ELSE
054200        PERFORM 510-EXIBIR-TOP3-LINHA
054300           VARYING WS-RANK FROM 1 BY 1
054400           UNTIL WS-RANK GREATER WS-QTD-TOP3
054500     END-IF
054600     DISPLAY "====================================".
054700 
054800 510-EXIBIR-TOP3-LINHA.
054900*-----------------------------------------------------------------
055000     DISPLAY "  " WS-RANK "O LUGAR: " WS-T3-PRODUTO-NOME (WS-RANK)
055100             " (" WS-T3-QTD-VEZES (WS-RANK) " VEZES)".
055200 
055300 END PROGRAM HISTPEDIDO.
