000100*-----------------------------------------------------------------
000200* CATPROD.CPY
000300* LAYOUT DA TABELA DE REFERENCIA CATEGORIA-PRODUTO.
000400*-----------------------------------------------------------------
000500 01  REG-CATPROD.
000600     03  CATP-ID                PIC X(036).
000700     03  CATP-CATEGORIA         PIC X(050).
000800     03  CATP-DESCRICAO         PIC X(150).
000900     03  FILLER                 PIC X(014).
