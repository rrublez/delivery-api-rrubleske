000100*-----------------------------------------------------------------
000200* PEDIDO.CPY
000300* LAYOUT DO PEDIDO (CABECALHO).  PED-NUMERO-PEDIDO SEGUE O FORMATO
000400* AAAAMM-XXXXX (ANO/MES DE EMISSAO + SUFIXO HEXA DE 5 POSICOES).
000500*-----------------------------------------------------------------
000600 01  REG-PEDIDO.
000700     03  PED-ID                 PIC X(036).
000800     03  PED-CLIENTE-ID         PIC X(036).
000900     03  PED-ESTABELECIMENTO-ID PIC X(036).
001000     03  PED-ENDERECO-ID        PIC X(036).
001100     03  PED-NUMERO-PEDIDO      PIC X(011).
001200     03  PED-NUMERO-PEDIDO-R REDEFINES PED-NUMERO-PEDIDO.
001300         05  PED-NUM-AAAAMM     PIC 9(006).
001400         05  PED-NUM-HIFEN      PIC X(001).
001500         05  PED-NUM-SUFIXO     PIC X(005).
001600     03  PED-STATUS             PIC X(010).
001700     03  PED-VALOR-TOTAL        PIC S9(007)V99.
001800     03  PED-DATA-PEDIDO        PIC X(014).
001900     03  PED-DATA-PEDIDO-R REDEFINES PED-DATA-PEDIDO.
002000         05  PED-DATA-AAAAMMDD  PIC 9(008).
002100         05  PED-DATA-HHMMSS    PIC 9(006).
002200     03  FILLER                 PIC X(012).
